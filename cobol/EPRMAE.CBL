000100******************************************************************
000200*    EPRMAE   - MAESTRO DE ASIGNACION PRODUCTO-EVENTO            *
000300*    COPY MEMBER USADO POR FD EN EVT6ASG, EVT7RPT                *
000400******************************************************************
000500*FECHA       : 03/02/1989                                       *
000600*PROGRAMADOR : S. OCHOA (SOCH)                                  *
000700*APLICACION  : EVENTOS Y BODEGA                                 *
000800*DESCRIPCION : UN REGISTRO POR PRODUCTO ASIGNADO A UN EVENTO,   *
000900*             : LLAVE LOGICA EP-EVENT-ID + EP-PROD-ID            *
001000******************************************************************
001100*CAMBIOS                                                        *
001200*DD/MM/AAAA  INIC  TICKET   DESCRIPCION                         *
001300*03/02/1989  SOCH  EVQ-007  CREACION DEL LAYOUT                 *
001400*14/07/2004  RMTZ  EVQ-031  FILLER DE RESERVA AL FINAL DEL REG  *
001500******************************************************************
001600 01  REG-ASIGNACION.
001700     05  EPR-EVENT-ID            PIC 9(06).
001800     05  EPR-PROD-ID             PIC 9(06).
001900     05  EPR-QTY-ASSIGNED        PIC 9(05).
002000     05  EPR-SALE-PRICE          PIC S9(05)V99.
002100     05  FILLER                  PIC X(01).
