000100******************************************************************
000200*    PRDMAE   - MAESTRO DE PRODUCTOS (CASCOS, LENTES, LLANTAS)  *
000300*    COPY MEMBER USADO POR FD EN EVT4BAR, EVT5PRD, EVT6ASG,     *
000400*    EVT7RPT                                                    *
000500******************************************************************
000600*FECHA       : 03/02/1989                                       *
000700*PROGRAMADOR : S. OCHOA (SOCH)                                  *
000800*APLICACION  : EVENTOS Y BODEGA                                 *
000900*DESCRIPCION : LAYOUT DEL MAESTRO DE PRODUCTOS, CLAVE PRIMARIA  *
001000*             : PROD-ID, CLAVES DE BUSQUEDA EAN-UPC Y SKU        *
001100******************************************************************
001200*CAMBIOS                                                        *
001300*DD/MM/AAAA  INIC  TICKET   DESCRIPCION                         *
001400*03/02/1989  SOCH  EVQ-002  CREACION DEL LAYOUT                 *
001500*19/05/1993  SOCH  EVQ-019  SE AMPLIA PROD-DESC A X(40)         *
001600*22/01/1999  RMTZ  EVQ-Y2K  REVISION Y2K, SIN CAMPOS DE FECHA   *
001700*30/10/2002  RMTZ  EVQ-044  FILLER DE RESERVA PARA CRECIMIENTO  *
001800*             : FUTURO DEL MAESTRO (LOTE 55 BYTES)               *
001900******************************************************************
002000 01  REG-PRODUCTO.
002100     05  PRD-PROD-ID             PIC 9(06).
002200     05  PRD-SUPPLIER-ID         PIC 9(04).
002300     05  PRD-SKU                 PIC X(12).
002400     05  PRD-EAN-UPC             PIC X(14).
002500     05  PRD-PROD-NAME           PIC X(30).
002600     05  PRD-PROD-DESC           PIC X(40).
002700     05  PRD-CATEGORY            PIC X(15).
002800     05  PRD-PURCHASE-PRICE      PIC S9(05)V99.
002900     05  PRD-SELLING-PRICE       PIC S9(05)V99.
003000     05  PRD-PROD-STATUS         PIC X(10).
003100     05  FILLER                  PIC X(55).
