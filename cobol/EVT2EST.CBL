000100******************************************************************
000200* FECHA       : 04/02/1989                                       *
000300* PROGRAMADOR : S. OCHOA (SOCH)                                  *
000400* APLICACION  : EVENTOS Y BODEGA                                 *
000500* PROGRAMA    : EVT2EST                                          *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : LEE EL MAESTRO DE EVENTOS ANUALES Y PRODUCE EL   *
000800*             : RESUMEN ANUAL (INCASSI, COSTI, UTILIDAD NETA,    *
000900*             : EVENTOS POR REGIONE, TOP 5 POR INCASSI Y TOTALES *
001000*             : DE UNIDADES POR GRUPO DE PRODUCTO) PARA EL ANIO  *
001100*             : SOLICITADO POR SYSIN                             *
001200* ARCHIVOS    : EVTMAST=E, REPORTE=A                             *
001300* ACCION (ES) : R=RESUMEN ANUAL                                  *
001400* PROGRAMA(S) : NO APLICA                                        *
001500* INSTALADO   : 04/02/1989                                       *
001600* NOMBRE      : ESTADISTICAS ANUALES DE EVENTOS                  *
001700******************************************************************
001800 IDENTIFICATION DIVISION.
001900 PROGRAM-ID.     EVT2EST.
002000 AUTHOR.         S. OCHOA.
002100 INSTALLATION.   DEPTO DE SISTEMAS - EVENTOS Y BODEGA.
002200 DATE-WRITTEN.   04/02/1989.
002300 DATE-COMPILED.
002400 SECURITY.       USO INTERNO UNICAMENTE.
002500******************************************************************
002600*                    B I T A C O R A   D E   C A M B I O S       *
002700******************************************************************
002800*DD/MM/AAAA  INIC  TICKET    DESCRIPCION                         *
002900*04/02/1989  SOCH  EVQ-102   CREACION DEL PROGRAMA               *
003000*19/09/1991  SOCH  EVQ-116   SE AGREGA TABLA DE TOP 5 POR INCASSI*
003100*03/03/1993  SOCH  EVQ-119   CONTEO DE EVENTOS POR REGIONE SIN   *
003200*                  REQUERIR ARCHIVO ORDENADO, VIA TABLA EN MEMO- *
003300*                  RIA (EL MAESTRO NO SIEMPRE LLEGA ORDENADO)    *
003400*22/01/1999  RMTZ  EVQ-Y2K   REVISION Y2K, WKS-ANIO-PEDIDO YA ES *
003500*                  ALFANUMERICO DE 4 POSICIONES, SIN IMPACTO     *
003600*09/11/2001  RMTZ  EVQ-127   TOTALES DE UNIDADES POR GRUPO DE    *
003700*                  PRODUCTO (CASCOS, LENTES, LLANTAS)            *
003800*14/07/2004  RMTZ  EVQ-031   ENCABEZADOS DE REPORTE A 132 COLUM- *
003900*                  NAS SEGUN ESTANDAR VIGENTE                    *
004000******************************************************************
004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300 SPECIAL-NAMES.
004400     C01 IS TOP-OF-FORM.
004500 INPUT-OUTPUT SECTION.
004600 FILE-CONTROL.
004700     SELECT EVTMAST  ASSIGN TO EVTMAST
004800            ORGANIZATION   IS SEQUENTIAL
004900            FILE STATUS    IS FS-EVTMAST
005000                              FSE-EVTMAST.
005100
005200     SELECT REPORTE  ASSIGN TO REPORTE
005300            ORGANIZATION   IS LINE SEQUENTIAL
005400            FILE STATUS    IS FS-REPORTE.
005500
005600 DATA DIVISION.
005700 FILE SECTION.
005800******************************************************************
005900*              DEFINICION DE ESTRUCTURA DE ARCHIVOS              *
006000******************************************************************
006100*   MAESTRO DE EVENTOS ANUALES (ENTRADA).
006200 FD  EVTMAST.
006300     COPY EVTMAE.
006400*   REPORTE DE RESUMEN ANUAL, 132 COLUMNAS.
006500 FD  REPORTE.
006600 01  REG-REPORTE.
006605     02  FILLER              PIC X(132).
006700
006800 WORKING-STORAGE SECTION.
006900******************************************************************
007000*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS        *
007100******************************************************************
007200 01  WKS-FS-STATUS.
007300     02  FS-EVTMAST              PIC 9(02) VALUE ZEROES.
007400     02  FSE-EVTMAST.
007500         04  FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
007600         04  FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
007700         04  FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
007800     02  FS-REPORTE              PIC 9(02) VALUE ZEROES.
007900     02  PROGRAMA                PIC X(08) VALUE 'EVT2EST'.
008000     02  ARCHIVO                 PIC X(08) VALUE SPACES.
008100     02  ACCION                  PIC X(10) VALUE SPACES.
008200******************************************************************
008300*              RECURSOS DE TRABAJO Y VARIABLES AUXILIARES        *
008400******************************************************************
008500 01  WKS-FLAGS.
008600     02  WKS-FIN-EVTMAST         PIC 9(01) VALUE ZEROES.
008700         88  FIN-EVTMAST                   VALUE 1.
008800
008900 01  WKS-ANIO-PEDIDO             PIC X(04) VALUE SPACES.
009000
009100 01  WKS-CONTADORES COMP.
009200     02  WKS-LEIDOS              PIC 9(07) VALUE ZEROES.
009300     02  WKS-SELECCIONADOS       PIC 9(07) VALUE ZEROES.
009400     02  WKS-IX-REG              PIC 9(04) VALUE ZEROES.
009500     02  WKS-IX-TOP              PIC 9(04) VALUE ZEROES.
009600     02  WKS-IX-AUX              PIC 9(04) VALUE ZEROES.
009700     02  WKS-TOT-REGIONES        PIC 9(04) VALUE ZEROES.
009800
009900 01  WKS-FECHA-EVENTO.
010000     02  WKS-FE-ANIO             PIC X(04).
010100     02  WKS-FE-RESTO            PIC X(06).
010200 01  WKS-FECHA-EVENTO-DESGLOSE REDEFINES WKS-FECHA-EVENTO.
010300     02  WKS-FD-ANIO             PIC X(04).
010400     02  WKS-FD-SEP-1            PIC X(01).
010500     02  WKS-FD-MES              PIC X(02).
010600     02  WKS-FD-SEP-2            PIC X(01).
010700     02  WKS-FD-DIA              PIC X(02).
010800
010900 01  WKS-ACUM-INCASSI            PIC S9(09)V99 VALUE ZEROES.
011000 01  WKS-ACUM-COSTI              PIC S9(09)V99 VALUE ZEROES.
011100 01  WKS-NETO                    PIC S9(09)V99 VALUE ZEROES.
011200 01  WKS-ACUM-CASCHI             PIC 9(07) COMP VALUE ZEROES.
011300 01  WKS-ACUM-OCCHIALI           PIC 9(07) COMP VALUE ZEROES.
011400 01  WKS-ACUM-PNEUMATICI         PIC 9(07) COMP VALUE ZEROES.
011500
011600 01  WKS-MASCARA                 PIC Z,ZZZ,ZZ9.
011700 01  WKS-MASCARA-NETO            PIC Z,ZZZ,ZZ9.99-.
011800
011900******************************************************************
012000*        TABLA DE CONTEO DE EVENTOS POR REGIONE (EN MEMORIA)     *
012100*        NO SE EXIGE QUE EL MAESTRO VENGA ORDENADO POR REGIONE   *
012200******************************************************************
012300 01  WKS-TABLA-REGIONES.
012400     02  WKS-REG-ENTRADA OCCURS 50 TIMES
012500                         INDEXED BY WKS-IDX-REG.
012600         03  WKS-REG-NOMBRE      PIC X(15) VALUE SPACES.
012700         03  WKS-REG-CONTADOR    PIC 9(05) COMP VALUE ZEROES.
012800
012900******************************************************************
013000*        TABLA DE TOP 5 EVENTOS POR INCASSI, DESCENDENTE         *
013100******************************************************************
013200 01  WKS-TABLA-TOP5.
013300     02  WKS-TOP-ENTRADA OCCURS 5 TIMES
013400                         INDEXED BY WKS-IDX-TOP.
013500         03  WKS-TOP-NOME        PIC X(30) VALUE SPACES.
013600         03  WKS-TOP-INCASSI     PIC S9(07)V99 VALUE ZEROES.
013700
013800******************************************************************
013900*   UNA SOLA AREA DE IMPRESION, REDEFINIDA SEGUN LA SECCION DEL  *
014000*   REPORTE QUE SE ESTE ESCRIBIENDO EN ESE MOMENTO               *
014100******************************************************************
014200 01  WKS-LINEA-ENCABEZADO.                                        EVQ-031 
014300     02  FILLER                  PIC X(40) VALUE SPACES.
014400     02  WKS-LE-TITULO           PIC X(40) VALUE
014500            'RESUMEN ANUAL DE EVENTOS - ANIO '.
014600     02  WKS-LE-ANIO             PIC X(04) VALUE SPACES.
014700     02  FILLER                  PIC X(47) VALUE SPACES.
014800 01  WKS-LINEA-TOTALES REDEFINES WKS-LINEA-ENCABEZADO.
014900     02  WKS-LT-ETIQUETA         PIC X(20) VALUE SPACES.
015000     02  WKS-LT-VALOR            PIC Z,ZZZ,ZZ9.99- VALUE SPACES.
015100     02  FILLER                  PIC X(100) VALUE SPACES.
015200 01  WKS-LINEA-REGION REDEFINES WKS-LINEA-ENCABEZADO.
015300     02  FILLER                  PIC X(04) VALUE SPACES.
015400     02  WKS-LR-REGIONE          PIC X(15) VALUE SPACES.
015500     02  FILLER                  PIC X(04) VALUE SPACES.
015600     02  WKS-LR-CONTADOR         PIC ZZ9   VALUE SPACES.
015700     02  FILLER                  PIC X(106) VALUE SPACES.
015800 01  WKS-LINEA-TOP5 REDEFINES WKS-LINEA-ENCABEZADO.
015900     02  FILLER                  PIC X(04) VALUE SPACES.
016000     02  WKS-LTP-RANGO           PIC 9     VALUE ZEROES.
016100     02  FILLER                  PIC X(03) VALUE SPACES.
016200     02  WKS-LTP-NOME            PIC X(30) VALUE SPACES.
016300     02  FILLER                  PIC X(04) VALUE SPACES.
016400     02  WKS-LTP-INCASSI         PIC Z,ZZZ,ZZ9.99- VALUE SPACES.
016500     02  FILLER                  PIC X(80) VALUE SPACES.
016600 01  WKS-LINEA-PRODUCTO REDEFINES WKS-LINEA-ENCABEZADO.
016700     02  WKS-LP-ETIQUETA         PIC X(20) VALUE SPACES.
016800     02  WKS-LP-VALOR            PIC Z,ZZZ,ZZ9   VALUE SPACES.
016900     02  FILLER                  PIC X(103) VALUE SPACES.
017000
017100 PROCEDURE DIVISION.
017200 000-MAIN SECTION.
017300     PERFORM 100-APERTURA-ARCHIVOS
017400     PERFORM 150-ACEPTA-ANIO-PEDIDO
017500     PERFORM 200-LEE-EVENTO-MAESTRO
017600     PERFORM 210-SELECCIONA-ANIO UNTIL FIN-EVTMAST
017700     PERFORM 800-IMPRIME-RESUMEN-ANUAL
017800     PERFORM 900-CIERRA-ARCHIVOS
017900     STOP RUN.
018000 000-MAIN-E. EXIT.
018100
018200******************************************************************
018300*   100 - APERTURA DE ARCHIVOS DE ENTRADA Y SALIDA               *
018400******************************************************************
018500 100-APERTURA-ARCHIVOS SECTION.
018600     OPEN INPUT  EVTMAST
018700     OPEN OUTPUT REPORTE
018800     IF FS-EVTMAST NOT = ZEROES OR FS-REPORTE NOT = ZEROES
018900        DISPLAY 'EVT2EST - ERROR AL ABRIR ARCHIVOS'
019000        DISPLAY 'EVT2EST - FS-EVTMAST = ' FS-EVTMAST
019100        DISPLAY 'EVT2EST - FS-REPORTE = ' FS-REPORTE
019200        MOVE 91 TO RETURN-CODE
019300        STOP RUN
019400     END-IF.
019500 100-APERTURA-ARCHIVOS-E. EXIT.
019600
019700******************************************************************
019800*   150 - RECIBE EL ANIO A PROCESAR POR SYSIN (4 POSICIONES)     *
019900******************************************************************
020000 150-ACEPTA-ANIO-PEDIDO SECTION.
020100     ACCEPT WKS-ANIO-PEDIDO FROM SYSIN.
020200 150-ACEPTA-ANIO-PEDIDO-E. EXIT.
020300
020400******************************************************************
020500*   200 - LECTURA SECUENCIAL DEL MAESTRO DE EVENTOS ANUALES      *
020600******************************************************************
020700 200-LEE-EVENTO-MAESTRO SECTION.
020800     READ EVTMAST
020900          AT END
021000             SET FIN-EVTMAST TO TRUE
021100          NOT AT END
021200             ADD 1 TO WKS-LEIDOS
021300     END-READ.
021400 200-LEE-EVENTO-MAESTRO-E. EXIT.
021500
021600******************************************************************
021700*   210 - SELECCIONA LOS REGISTROS DEL ANIO SOLICITADO           *
021800*         (PRIMEROS 4 CARACTERES DE EVT-DATA)                    *
021900******************************************************************
022000 210-SELECCIONA-ANIO SECTION.
022100     MOVE EVT-DATA OF REG-EVENTO-ANUAL       TO WKS-FECHA-EVENTO
022200     IF WKS-FD-ANIO = WKS-ANIO-PEDIDO
022300        ADD 1 TO WKS-SELECCIONADOS
022400        PERFORM 300-ACUMULA-TOTALES
022500        PERFORM 310-ACUMULA-REGION
022600        PERFORM 320-ACTUALIZA-TOP5
022700     END-IF
022800     PERFORM 200-LEE-EVENTO-MAESTRO.
022900 210-SELECCIONA-ANIO-E. EXIT.
023000
023100******************************************************************
023200*   300 - ACUMULA INCASSI, COSTI Y UNIDADES POR GRUPO            *
023300******************************************************************
023400 300-ACUMULA-TOTALES SECTION.
023500     ADD EVT-INCASSI OF REG-EVENTO-ANUAL     TO WKS-ACUM-INCASSI
023600     ADD EVT-COSTI-REALI OF REG-EVENTO-ANUAL  TO WKS-ACUM-COSTI
023700     ADD EVT-CASCHI OF REG-EVENTO-ANUAL      TO WKS-ACUM-CASCHI
023800     ADD EVT-OCCHIALI OF REG-EVENTO-ANUAL    TO WKS-ACUM-OCCHIALI
023900     ADD EVT-PNEUMATICI OF REG-EVENTO-ANUAL  TO WKS-ACUM-PNEUMATICI.
024000 300-ACUMULA-TOTALES-E. EXIT.
024100
024200******************************************************************
024300*   310 - CONTROL DE EVENTOS POR REGIONE, VIA TABLA EN MEMORIA   *
024400*         (EL MAESTRO PUEDE NO LLEGAR ORDENADO POR REGIONE)      *
024500******************************************************************
024600 310-ACUMULA-REGION SECTION.
024700     MOVE ZEROES TO WKS-IX-AUX
024800     SET WKS-IDX-REG TO 1
024900     PERFORM 311-BUSCA-REGION
025000             UNTIL WKS-IDX-REG > WKS-TOT-REGIONES
025100                OR WKS-IX-AUX NOT = ZEROES
025200     IF WKS-IX-AUX = ZEROES
025300        ADD 1 TO WKS-TOT-REGIONES
025400        SET WKS-IDX-REG TO WKS-TOT-REGIONES
025500        MOVE EVT-REGIONE OF REG-EVENTO-ANUAL
025600                           TO WKS-REG-NOMBRE(WKS-IDX-REG)
025700        MOVE 1             TO WKS-REG-CONTADOR(WKS-IDX-REG)
025800     ELSE
025900        SET WKS-IDX-REG TO WKS-IX-AUX
026000        ADD 1 TO WKS-REG-CONTADOR(WKS-IDX-REG)
026100     END-IF.
026200 310-ACUMULA-REGION-E. EXIT.
026300
026400******************************************************************
026500*   311 - UNA VUELTA DE LA BUSQUEDA DE LA REGIONE EN LA TABLA    *
026600******************************************************************
026700 311-BUSCA-REGION SECTION.
026800     IF WKS-REG-NOMBRE(WKS-IDX-REG) =
026900                       EVT-REGIONE OF REG-EVENTO-ANUAL
027000        MOVE WKS-IDX-REG TO WKS-IX-AUX
027100     ELSE
027200        SET WKS-IDX-REG UP BY 1
027300     END-IF.
027400 311-BUSCA-REGION-E. EXIT.
027500
027600******************************************************************
027700*   320 - MANTIENE LA TABLA DE TOP 5 EVENTOS POR INCASSI         *
027800*         (INSERCION ORDENADA, DESCENDENTE)                      *
027900******************************************************************
028000 320-ACTUALIZA-TOP5 SECTION.
028100     SET WKS-IDX-TOP TO 5
028200     IF EVT-INCASSI OF REG-EVENTO-ANUAL > WKS-TOP-INCASSI(5)
028300        PERFORM 321-DESPLAZA-TOP5
028400                UNTIL WKS-IDX-TOP = 1
028500                   OR EVT-INCASSI OF REG-EVENTO-ANUAL
028600                      NOT > WKS-TOP-INCASSI(WKS-IDX-TOP - 1)
028700        MOVE EVT-NOME OF REG-EVENTO-ANUAL
028800                           TO WKS-TOP-NOME(WKS-IDX-TOP)
028900        MOVE EVT-INCASSI OF REG-EVENTO-ANUAL
029000                           TO WKS-TOP-INCASSI(WKS-IDX-TOP)
029100     END-IF.
029200 320-ACTUALIZA-TOP5-E. EXIT.
029300
029400******************************************************************
029500*   321 - DESPLAZA UNA POSICION LA TABLA TOP5 PARA ABRIR ESPACIO *
029600******************************************************************
029700 321-DESPLAZA-TOP5 SECTION.
029800     MOVE WKS-TOP-NOME(WKS-IDX-TOP - 1)    TO WKS-TOP-NOME(WKS-IDX-TOP)
029900     MOVE WKS-TOP-INCASSI(WKS-IDX-TOP - 1) TO WKS-TOP-INCASSI(WKS-IDX-TOP)
030000     SET WKS-IDX-TOP DOWN BY 1.
030100 321-DESPLAZA-TOP5-E. EXIT.
030200
030300******************************************************************
030400*   800 - IMPRIME EL REPORTE DE RESUMEN ANUAL (132 COLUMNAS)     *
030500******************************************************************
030600 800-IMPRIME-RESUMEN-ANUAL SECTION.
030700     COMPUTE WKS-NETO = WKS-ACUM-INCASSI - WKS-ACUM-COSTI
030800
030900     MOVE SPACES         TO WKS-LINEA-ENCABEZADO
031000     MOVE WKS-ANIO-PEDIDO TO WKS-LE-ANIO
031100     WRITE REG-REPORTE FROM WKS-LINEA-ENCABEZADO
031200         BEFORE ADVANCING C01
031300
031400     MOVE SPACES          TO WKS-LINEA-TOTALES
031500     MOVE 'TOTAL INCASSI     :' TO WKS-LT-ETIQUETA
031600     MOVE WKS-ACUM-INCASSI    TO WKS-LT-VALOR
031700     WRITE REG-REPORTE FROM WKS-LINEA-TOTALES
031800         AFTER ADVANCING 2 LINES
031900
032000     MOVE SPACES          TO WKS-LINEA-TOTALES
032100     MOVE 'TOTAL COSTI       :' TO WKS-LT-ETIQUETA
032200     MOVE WKS-ACUM-COSTI      TO WKS-LT-VALOR
032300     WRITE REG-REPORTE FROM WKS-LINEA-TOTALES
032400         AFTER ADVANCING 1 LINES
032500
032600     MOVE SPACES          TO WKS-LINEA-TOTALES
032700     MOVE 'NET PROFIT        :' TO WKS-LT-ETIQUETA
032800     MOVE WKS-NETO            TO WKS-LT-VALOR
032900     WRITE REG-REPORTE FROM WKS-LINEA-TOTALES
033000         AFTER ADVANCING 1 LINES
033100
033200     MOVE SPACES TO WKS-LINEA-ENCABEZADO
033300     MOVE 'EVENTS BY REGION'  TO WKS-LE-TITULO
033400     WRITE REG-REPORTE FROM WKS-LINEA-ENCABEZADO
033500         AFTER ADVANCING 2 LINES
033600
033700     PERFORM 810-IMPRIME-REGIONES
033800             VARYING WKS-IX-REG FROM 1 BY 1
033900             UNTIL WKS-IX-REG > WKS-TOT-REGIONES
034000
034100     MOVE SPACES TO WKS-LINEA-ENCABEZADO
034200     MOVE 'TOP 5 EVENTS'      TO WKS-LE-TITULO
034300     WRITE REG-REPORTE FROM WKS-LINEA-ENCABEZADO
034400         AFTER ADVANCING 2 LINES
034500
034600     PERFORM 820-IMPRIME-TOP5
034700             VARYING WKS-IX-TOP FROM 1 BY 1
034800             UNTIL WKS-IX-TOP > 5
034900
035000     MOVE SPACES TO WKS-LINEA-ENCABEZADO
035100     MOVE 'PRODUCT SALES'     TO WKS-LE-TITULO
035200     WRITE REG-REPORTE FROM WKS-LINEA-ENCABEZADO
035300         AFTER ADVANCING 2 LINES
035400
035500     MOVE SPACES           TO WKS-LINEA-PRODUCTO
035600     MOVE 'CASCHI            :' TO WKS-LP-ETIQUETA
035700     MOVE WKS-ACUM-CASCHI      TO WKS-LP-VALOR
035800     WRITE REG-REPORTE FROM WKS-LINEA-PRODUCTO
035900         AFTER ADVANCING 1 LINES
036000
036100     MOVE SPACES           TO WKS-LINEA-PRODUCTO
036200     MOVE 'OCCHIALI          :' TO WKS-LP-ETIQUETA
036300     MOVE WKS-ACUM-OCCHIALI    TO WKS-LP-VALOR
036400     WRITE REG-REPORTE FROM WKS-LINEA-PRODUCTO
036500         AFTER ADVANCING 1 LINES
036600
036700     MOVE SPACES           TO WKS-LINEA-PRODUCTO
036800     MOVE 'PNEUMATICI        :' TO WKS-LP-ETIQUETA
036900     MOVE WKS-ACUM-PNEUMATICI  TO WKS-LP-VALOR
037000     WRITE REG-REPORTE FROM WKS-LINEA-PRODUCTO
037100         AFTER ADVANCING 1 LINES.
037200 800-IMPRIME-RESUMEN-ANUAL-E. EXIT.
037300
037400******************************************************************
037500*   810 - IMPRIME UNA LINEA DE LA SECCION EVENTS BY REGION       *
037600******************************************************************
037700 810-IMPRIME-REGIONES SECTION.
037800     MOVE SPACES                     TO WKS-LINEA-REGION
037900     MOVE WKS-REG-NOMBRE(WKS-IX-REG)  TO WKS-LR-REGIONE
038000     MOVE WKS-REG-CONTADOR(WKS-IX-REG) TO WKS-LR-CONTADOR
038100     WRITE REG-REPORTE FROM WKS-LINEA-REGION
038200         AFTER ADVANCING 1 LINES.
038300 810-IMPRIME-REGIONES-E. EXIT.
038400
038500******************************************************************
038600*   820 - IMPRIME UNA LINEA DE LA SECCION TOP 5 EVENTS           *
038700*         OMITE LAS POSICIONES QUE NO SE LLENARON (MENOS DE 5    *
038800*         REGISTROS EN EL ANIO SOLICITADO)                       *
038900******************************************************************
039000 820-IMPRIME-TOP5 SECTION.
039100     IF WKS-TOP-NOME(WKS-IX-TOP) NOT = SPACES
039200        MOVE SPACES                   TO WKS-LINEA-TOP5
039300        MOVE WKS-IX-TOP               TO WKS-LTP-RANGO
039400        MOVE WKS-TOP-NOME(WKS-IX-TOP)  TO WKS-LTP-NOME
039500        MOVE WKS-TOP-INCASSI(WKS-IX-TOP) TO WKS-LTP-INCASSI
039600        WRITE REG-REPORTE FROM WKS-LINEA-TOP5
039700            AFTER ADVANCING 1 LINES
039800     END-IF.
039900 820-IMPRIME-TOP5-E. EXIT.
040000
040100******************************************************************
040200*   900 - CIERRE DE ARCHIVOS                                     *
040300******************************************************************
040400 900-CIERRA-ARCHIVOS SECTION.
040500     CLOSE EVTMAST
040600     CLOSE REPORTE.
040700 900-CIERRA-ARCHIVOS-E. EXIT.
