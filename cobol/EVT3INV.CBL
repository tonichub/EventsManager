000100******************************************************************
000200* FECHA       : 05/02/1989                                       *
000300* PROGRAMADOR : S. OCHOA (SOCH)                                  *
000400* APLICACION  : EVENTOS Y BODEGA                                 *
000500* PROGRAMA    : EVT3INV                                          *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : APLICA MOVIMIENTOS DE ENTRADA/SALIDA DE BODEGA   *
000800*             : CONTRA EL MAESTRO DE EXISTENCIAS, GRABA BITACORA *
000900*             : DE TRANSACCIONES Y PRODUCE EL REPORTE DE CORRIDA *
001000*             : Y EL LISTADO DE PRODUCTOS CON STOCK BAJO         *
001100* ARCHIVOS    : MOVFED=E, STKOLD=E, STKNEW=S, TRXAUD=S, PRDMAE=E,*
001200*             : SUPMAE=E, REPORTE=S                              *
001300* ACCION (ES) : M=APLICA MOVIMIENTOS                             *
001400* PROGRAMA(S) : NO APLICA                                        *
001500* INSTALADO   : 05/02/1989                                       *
001600* NOMBRE      : MOVIMIENTOS DE BODEGA Y STOCK BAJO               *
001700******************************************************************
001800 IDENTIFICATION DIVISION.
001900 PROGRAM-ID.     EVT3INV.
002000 AUTHOR.         S. OCHOA.
002100 INSTALLATION.   DEPTO DE SISTEMAS - EVENTOS Y BODEGA.
002200 DATE-WRITTEN.   05/02/1989.
002300 DATE-COMPILED.
002400 SECURITY.       USO INTERNO UNICAMENTE.
002500******************************************************************
002600*                    B I T A C O R A   D E   C A M B I O S       *
002700******************************************************************
002800*DD/MM/AAAA  INIC  TICKET    DESCRIPCION                         *
002900*05/02/1989  SOCH  EVQ-103   CREACION DEL PROGRAMA               *
003000*02/10/1990  SOCH  EVQ-109   RECHAZO DE SALIDAS MAYORES AL STOCK *
003100*                  DISPONIBLE, SIN MODIFICAR EXISTENCIA          *
003200*14/04/1994  SOCH  EVQ-121   SE AGREGA REPORTE DE STOCK BAJO     *
003300*                  (UMBRAL POR DEFECTO 5 UNIDADES)               *
003400*22/01/1999  RMTZ  EVQ-Y2K   REVISION Y2K, FECHAS DE MOVIMIENTO  *
003500*                  VIENEN ALFANUMERICAS AAAA-MM-DD, SIN IMPACTO  *
003600*09/11/2001  RMTZ  EVQ-128   EL LISTADO DE STOCK BAJO INCLUYE SKU*
003700*                  NOMBRE Y PROVEEDOR, CRUZANDO CONTRA PRDMAE Y  *
003800*                  SUPMAE EN MEMORIA                             *
003900*14/07/2004  RMTZ  EVQ-031   ENCABEZADOS DE REPORTE A 132 COLUM- *
004000*                  NAS SEGUN ESTANDAR VIGENTE                    *
004100******************************************************************
004200 ENVIRONMENT DIVISION.
004300 CONFIGURATION SECTION.
004400 SPECIAL-NAMES.
004500     C01 IS TOP-OF-FORM.
004600 INPUT-OUTPUT SECTION.
004700 FILE-CONTROL.
004800     SELECT MOVFED   ASSIGN TO MOVFED
004900            ORGANIZATION   IS SEQUENTIAL
005000            FILE STATUS    IS FS-MOVFED
005100                              FSE-MOVFED.
005200
005300     SELECT STKOLD   ASSIGN TO STKOLD
005400            ORGANIZATION   IS SEQUENTIAL
005500            FILE STATUS    IS FS-STKOLD
005600                              FSE-STKOLD.
005700
005800     SELECT STKNEW   ASSIGN TO STKNEW
005900            ORGANIZATION   IS SEQUENTIAL
006000            FILE STATUS    IS FS-STKNEW
006100                              FSE-STKNEW.
006200
006300     SELECT TRXAUD   ASSIGN TO TRXAUD
006400            ORGANIZATION   IS SEQUENTIAL
006500            FILE STATUS    IS FS-TRXAUD
006600                              FSE-TRXAUD.
006700
006800     SELECT PRDMAE   ASSIGN TO PRDMAE
006900            ORGANIZATION   IS SEQUENTIAL
007000            FILE STATUS    IS FS-PRDMAE
007100                              FSE-PRDMAE.
007200
007300     SELECT SUPMAE   ASSIGN TO SUPMAE
007400            ORGANIZATION   IS SEQUENTIAL
007500            FILE STATUS    IS FS-SUPMAE
007600                              FSE-SUPMAE.
007700
007800     SELECT REPORTE  ASSIGN TO REPORTE
007900            ORGANIZATION   IS LINE SEQUENTIAL
008000            FILE STATUS    IS FS-REPORTE.
008100
008200 DATA DIVISION.
008300 FILE SECTION.
008400******************************************************************
008500*              DEFINICION DE ESTRUCTURA DE ARCHIVOS              *
008600******************************************************************
008700*   ARCHIVO DE MOVIMIENTOS DE BODEGA A APLICAR (ENTRADA).
008800 FD  MOVFED.
008900     COPY MOVFED.
009000*   MAESTRO DE EXISTENCIAS ANTES DE LA CORRIDA (ENTRADA).
009100 FD  STKOLD.
009200     COPY STKMAE  REPLACING REG-EXISTENCIA BY REG-EXISTENCIA-VIEJA.
009300*   MAESTRO DE EXISTENCIAS ACTUALIZADO (SALIDA).
009400 FD  STKNEW.
009500     COPY STKMAE.
009600*   BITACORA DE TRANSACCIONES APLICADAS (SALIDA, SOLO ALTA).
009700 FD  TRXAUD.
009800     COPY TRXAUD.
009900*   MAESTRO DE PRODUCTOS, SOLO PARA CRUCE DEL REPORTE DE STOCK BAJO.
010000 FD  PRDMAE.
010100     COPY PRDMAE.
010200*   MAESTRO DE PROVEEDORES, SOLO PARA CRUCE DEL REPORTE DE STOCK BAJO.
010300 FD  SUPMAE.
010400     COPY SUPMAE.
010500*   REPORTE DE CORRIDA Y STOCK BAJO, 132 COLUMNAS.
010600 FD  REPORTE.
010700 01  REG-REPORTE.
010705     02  FILLER              PIC X(132).
010800
010900 WORKING-STORAGE SECTION.
011000******************************************************************
011100*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS        *
011200******************************************************************
011300 01  WKS-FS-STATUS.
011400     02  FS-MOVFED               PIC 9(02) VALUE ZEROES.
011500     02  FSE-MOVFED.
011600         04  FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
011700         04  FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
011800         04  FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
011900     02  FS-STKOLD               PIC 9(02) VALUE ZEROES.
012000     02  FSE-STKOLD.
012100         04  FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
012200         04  FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
012300         04  FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
012400     02  FS-STKNEW               PIC 9(02) VALUE ZEROES.
012500     02  FSE-STKNEW.
012600         04  FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
012700         04  FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
012800         04  FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
012900     02  FS-TRXAUD               PIC 9(02) VALUE ZEROES.
013000     02  FSE-TRXAUD.
013100         04  FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
013200         04  FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
013300         04  FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
013400     02  FS-PRDMAE               PIC 9(02) VALUE ZEROES.
013500     02  FSE-PRDMAE.
013600         04  FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
013700         04  FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
013800         04  FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
013900     02  FS-SUPMAE               PIC 9(02) VALUE ZEROES.
014000     02  FSE-SUPMAE.
014100         04  FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
014200         04  FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
014300         04  FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
014400     02  FS-REPORTE              PIC 9(02) VALUE ZEROES.
014500     02  PROGRAMA                PIC X(08) VALUE 'EVT3INV'.
014600     02  ARCHIVO                 PIC X(08) VALUE SPACES.
014700     02  ACCION                  PIC X(10) VALUE SPACES.
014800******************************************************************
014900*              RECURSOS DE TRABAJO Y VARIABLES AUXILIARES        *
015000******************************************************************
015100 01  WKS-FLAGS.
015200     02  WKS-FIN-MOVFED          PIC 9(01) VALUE ZEROES.
015300         88  FIN-MOVFED                    VALUE 1.
015400     02  WKS-FIN-STKOLD          PIC 9(01) VALUE ZEROES.
015500         88  FIN-STKOLD                    VALUE 1.
015600     02  WKS-FIN-PRDMAE          PIC 9(01) VALUE ZEROES.
015700         88  FIN-PRDMAE                    VALUE 1.
015800     02  WKS-FIN-SUPMAE          PIC 9(01) VALUE ZEROES.
015900         88  FIN-SUPMAE                    VALUE 1.
016000     02  WKS-MOVIMIENTO-OK       PIC 9(01) VALUE ZEROES.
016100         88  MOVIMIENTO-VALIDO             VALUE 1.
016200     02  WKS-EXISTENCIA-ENCONTRADA PIC 9(01) VALUE ZEROES.
016300         88  EXISTENCIA-OK                 VALUE 1.
016400
016500 01  WKS-CONTADORES COMP.
016600     02  WKS-LEIDOS              PIC 9(07) VALUE ZEROES.
016700     02  WKS-APLICADOS           PIC 9(07) VALUE ZEROES.
016800     02  WKS-RECHAZADOS          PIC 9(07) VALUE ZEROES.
016900     02  WKS-SIG-TRX-ID          PIC 9(06) VALUE ZEROES.
017000     02  WKS-TOT-EXISTENCIAS     PIC 9(04) VALUE ZEROES.
017100     02  WKS-TOT-PRODUCTOS       PIC 9(04) VALUE ZEROES.
017200     02  WKS-TOT-PROVEEDORES     PIC 9(04) VALUE ZEROES.
017300     02  WKS-TOT-BAJO-STOCK      PIC 9(04) VALUE ZEROES.
017400     02  WKS-IX-STK              PIC 9(04) VALUE ZEROES.
017500     02  WKS-IX-PRD              PIC 9(04) VALUE ZEROES.
017600     02  WKS-IX-SUP              PIC 9(04) VALUE ZEROES.
017700     02  WKS-IX-BAJ              PIC 9(04) VALUE ZEROES.
017800     02  WKS-IX-AUX              PIC 9(04) VALUE ZEROES.
017900
018000 01  WKS-UMBRAL-STOCK-BAJO       PIC 9(05) VALUE 5.
018100
018200 01  WKS-MENSAJES.
018300     02  MSG-CANTIDAD-INVALIDA   PIC X(40) VALUE
018400            'RECHAZADO, CANTIDAD DEBE SER MAYOR A CERO'.
018500     02  MSG-STOCK-INSUFICIENTE  PIC X(40) VALUE
018600            'RECHAZADO, EXISTENCIA INSUFICIENTE'.
018700     02  MSG-PRODUCTO-NO-EXISTE  PIC X(40) VALUE
018800            'RECHAZADO, PRODUCTO SIN EXISTENCIA REGISTRADA'.
018900 01  WKS-MENSAJE-RECHAZO         PIC X(40) VALUE SPACES.
019000
019100******************************************************************
019200*   TABLA DE EXISTENCIAS EN MEMORIA, CARGADA DESDE STKOLD Y       *
019300*   REGRABADA COMPLETA EN STKNEW AL FINAL DE LA CORRIDA           *
019400******************************************************************
019500 01  WKS-TABLA-EXISTENCIAS.
019600     02  WKS-STK-ENTRADA OCCURS 500 TIMES
019700                         INDEXED BY WKS-IDX-STK.
019800         03  WKS-STK-PROD-ID     PIC 9(06) VALUE ZEROES.
019900         03  WKS-STK-QTY         PIC S9(05) VALUE ZEROES.
020000         03  WKS-STK-LOCATION    PIC X(15) VALUE SPACES.
020100
020200******************************************************************
020300*   TABLA DE PRODUCTOS EN MEMORIA, SOLO SKU/NOMBRE/PROVEEDOR      *
020400******************************************************************
020500 01  WKS-TABLA-PRODUCTOS.
020600     02  WKS-PRD-ENTRADA OCCURS 500 TIMES
020700                         INDEXED BY WKS-IDX-PRD.
020800         03  WKS-PRD-PROD-ID     PIC 9(06) VALUE ZEROES.
020900         03  WKS-PRD-SUPPLIER-ID PIC 9(04) VALUE ZEROES.
021000         03  WKS-PRD-SKU         PIC X(12) VALUE SPACES.
021100         03  WKS-PRD-NOMBRE      PIC X(30) VALUE SPACES.
021200
021300******************************************************************
021400*   TABLA DE PROVEEDORES EN MEMORIA, SOLO NOMBRE                  *
021500******************************************************************
021600 01  WKS-TABLA-PROVEEDORES.
021700     02  WKS-SUP-ENTRADA OCCURS 200 TIMES
021800                         INDEXED BY WKS-IDX-SUP.
021900         03  WKS-SUP-SUPPLIER-ID PIC 9(04) VALUE ZEROES.
022000         03  WKS-SUP-NOMBRE      PIC X(25) VALUE SPACES.
022100
022200******************************************************************
022300*   TABLA DE PRODUCTOS CON STOCK BAJO, ARMADA AL FINAL Y          *
022400*   ORDENADA ASCENDENTE POR CANTIDAD ANTES DE IMPRIMIRSE          *
022500******************************************************************
022600 01  WKS-TABLA-BAJO-STOCK.
022700     02  WKS-BAJ-ENTRADA OCCURS 500 TIMES
022800                         INDEXED BY WKS-IDX-BAJ.
022900         03  WKS-BAJ-SKU         PIC X(12) VALUE SPACES.
023000         03  WKS-BAJ-NOMBRE      PIC X(30) VALUE SPACES.
023100         03  WKS-BAJ-PROVEEDOR   PIC X(25) VALUE SPACES.
023200         03  WKS-BAJ-QTY         PIC S9(05) VALUE ZEROES.
023210 01  WKS-BAJ-ENTRADA-AUX.
023220     02  WKS-BAJ-AUX-SKU         PIC X(12) VALUE SPACES.
023230     02  WKS-BAJ-AUX-NOMBRE      PIC X(30) VALUE SPACES.
023240     02  WKS-BAJ-AUX-PROVEEDOR   PIC X(25) VALUE SPACES.
023250     02  WKS-BAJ-AUX-QTY         PIC S9(05) VALUE ZEROES.
023300
023400******************************************************************
023500*   UNA SOLA AREA DE IMPRESION, REDEFINIDA SEGUN LA SECCION       *
023600******************************************************************
023700 01  WKS-LINEA-ENCABEZADO.                                        EVQ-031 
023800     02  WKS-LE-TITULO           PIC X(40) VALUE SPACES.
023900     02  FILLER                  PIC X(92) VALUE SPACES.
024000 01  WKS-LINEA-BITACORA REDEFINES WKS-LINEA-ENCABEZADO.
024100     02  WKS-LB-TIPO             PIC X(03) VALUE SPACES.
024200     02  FILLER                  PIC X(02) VALUE SPACES.
024300     02  WKS-LB-PROD-ID          PIC 9(06) VALUE ZEROES.
024400     02  FILLER                  PIC X(02) VALUE SPACES.
024500     02  WKS-LB-QTY              PIC ZZ,ZZ9 VALUE SPACES.
024600     02  FILLER                  PIC X(02) VALUE SPACES.
024700     02  WKS-LB-REFERENCE        PIC X(15) VALUE SPACES.
024800     02  FILLER                  PIC X(100) VALUE SPACES.
024900 01  WKS-LINEA-TOTALES REDEFINES WKS-LINEA-ENCABEZADO.
025000     02  WKS-LT-ETIQUETA         PIC X(30) VALUE SPACES.
025100     02  WKS-LT-VALOR            PIC ZZZ,ZZ9 VALUE SPACES.
025200     02  FILLER                  PIC X(99) VALUE SPACES.
025300 01  WKS-LINEA-RECHAZO REDEFINES WKS-LINEA-ENCABEZADO.
025400     02  WKS-LRZ-PROD-ID         PIC 9(06) VALUE ZEROES.
025500     02  FILLER                  PIC X(02) VALUE SPACES.
025600     02  WKS-LRZ-MOTIVO          PIC X(40) VALUE SPACES.
025700     02  FILLER                  PIC X(84) VALUE SPACES.
025800 01  WKS-LINEA-BAJO-STOCK REDEFINES WKS-LINEA-ENCABEZADO.
025900     02  WKS-LBJ-SKU             PIC X(12) VALUE SPACES.
026000     02  FILLER                  PIC X(02) VALUE SPACES.
026100     02  WKS-LBJ-NOMBRE          PIC X(30) VALUE SPACES.
026200     02  FILLER                  PIC X(02) VALUE SPACES.
026300     02  WKS-LBJ-PROVEEDOR       PIC X(25) VALUE SPACES.
026400     02  FILLER                  PIC X(02) VALUE SPACES.
026500     02  WKS-LBJ-QTY             PIC ZZ,ZZ9 VALUE SPACES.
026600     02  FILLER                  PIC X(59) VALUE SPACES.
026700
026800 PROCEDURE DIVISION.
026900 000-MAIN SECTION.
027000     PERFORM 100-APERTURA-ARCHIVOS
027100     PERFORM 150-CARGA-TABLA-EXISTENCIAS
027200     PERFORM 160-CARGA-TABLA-PRODUCTOS
027300     PERFORM 170-CARGA-TABLA-PROVEEDORES
027400     PERFORM 200-LEE-MOVIMIENTO
027500     PERFORM 300-VALIDA-MOVIMIENTO UNTIL FIN-MOVFED
027600     PERFORM 900-GRABA-EXISTENCIAS-NUEVAS
027700             VARYING WKS-IX-STK FROM 1 BY 1
027800             UNTIL WKS-IX-STK > WKS-TOT-EXISTENCIAS
027900     PERFORM 800-REPORTE-CORRIDA
028000     PERFORM 850-REPORTE-STOCK-BAJO
028100     PERFORM 950-CIERRA-ARCHIVOS
028200     STOP RUN.
028300 000-MAIN-E. EXIT.
028400
028500******************************************************************
028600*   100 - APERTURA DE TODOS LOS ARCHIVOS DE LA CORRIDA            *
028700******************************************************************
028800 100-APERTURA-ARCHIVOS SECTION.
028900     OPEN INPUT  MOVFED STKOLD PRDMAE SUPMAE
029000     OPEN OUTPUT STKNEW TRXAUD REPORTE
029100     IF FS-MOVFED NOT = ZEROES OR FS-STKOLD NOT = ZEROES
029200        OR FS-PRDMAE NOT = ZEROES OR FS-SUPMAE NOT = ZEROES
029300        OR FS-STKNEW NOT = ZEROES OR FS-TRXAUD NOT = ZEROES
029400        OR FS-REPORTE NOT = ZEROES
029500        DISPLAY 'EVT3INV - ERROR AL ABRIR ARCHIVOS DE LA CORRIDA'
029600        MOVE 91 TO RETURN-CODE
029700        STOP RUN
029800     END-IF.
029900 100-APERTURA-ARCHIVOS-E. EXIT.
030000
030100******************************************************************
030200*   150 - CARGA EL MAESTRO DE EXISTENCIAS VIEJO A LA TABLA        *
030300******************************************************************
030400 150-CARGA-TABLA-EXISTENCIAS SECTION.
030500     READ STKOLD
030600          AT END SET FIN-STKOLD TO TRUE
030700     END-READ
030800     PERFORM 151-AGREGA-EXISTENCIA UNTIL FIN-STKOLD.
030900 150-CARGA-TABLA-EXISTENCIAS-E. EXIT.
031000
031100 151-AGREGA-EXISTENCIA SECTION.
031200     ADD 1 TO WKS-TOT-EXISTENCIAS
031300     SET WKS-IDX-STK TO WKS-TOT-EXISTENCIAS
031400     MOVE INV-PROD-ID OF REG-EXISTENCIA-VIEJA
031500                        TO WKS-STK-PROD-ID(WKS-IDX-STK)
031600     MOVE INV-QTY OF REG-EXISTENCIA-VIEJA
031700                        TO WKS-STK-QTY(WKS-IDX-STK)
031800     MOVE INV-LOCATION OF REG-EXISTENCIA-VIEJA
031900                        TO WKS-STK-LOCATION(WKS-IDX-STK)
032000     READ STKOLD
032100          AT END SET FIN-STKOLD TO TRUE
032200     END-READ.
032300 151-AGREGA-EXISTENCIA-E. EXIT.
032400
032500******************************************************************
032600*   160 - CARGA EL MAESTRO DE PRODUCTOS A LA TABLA (SOLO CRUCE)  *
032700******************************************************************
032800 160-CARGA-TABLA-PRODUCTOS SECTION.
032900     READ PRDMAE
033000          AT END SET FIN-PRDMAE TO TRUE
033100     END-READ
033200     PERFORM 161-AGREGA-PRODUCTO UNTIL FIN-PRDMAE.
033300 160-CARGA-TABLA-PRODUCTOS-E. EXIT.
033400
033500 161-AGREGA-PRODUCTO SECTION.
033600     ADD 1 TO WKS-TOT-PRODUCTOS
033700     SET WKS-IDX-PRD TO WKS-TOT-PRODUCTOS
033800     MOVE PRD-PROD-ID OF REG-PRODUCTO
033900                        TO WKS-PRD-PROD-ID(WKS-IDX-PRD)
034000     MOVE PRD-SUPPLIER-ID OF REG-PRODUCTO
034100                        TO WKS-PRD-SUPPLIER-ID(WKS-IDX-PRD)
034200     MOVE PRD-SKU OF REG-PRODUCTO
034300                        TO WKS-PRD-SKU(WKS-IDX-PRD)
034400     MOVE PRD-PROD-NAME OF REG-PRODUCTO
034500                        TO WKS-PRD-NOMBRE(WKS-IDX-PRD)
034600     READ PRDMAE
034700          AT END SET FIN-PRDMAE TO TRUE
034800     END-READ.
034900 161-AGREGA-PRODUCTO-E. EXIT.
035000
035100******************************************************************
035200*   170 - CARGA EL MAESTRO DE PROVEEDORES A LA TABLA (SOLO CRUCE)*
035300******************************************************************
035400 170-CARGA-TABLA-PROVEEDORES SECTION.
035500     READ SUPMAE
035600          AT END SET FIN-SUPMAE TO TRUE
035700     END-READ
035800     PERFORM 171-AGREGA-PROVEEDOR UNTIL FIN-SUPMAE.
035900 170-CARGA-TABLA-PROVEEDORES-E. EXIT.
036000
036100 171-AGREGA-PROVEEDOR SECTION.
036200     ADD 1 TO WKS-TOT-PROVEEDORES
036300     SET WKS-IDX-SUP TO WKS-TOT-PROVEEDORES
036400     MOVE SUP-SUPP-ID OF REG-PROVEEDOR
036500                        TO WKS-SUP-SUPPLIER-ID(WKS-IDX-SUP)
036600     MOVE SUP-SUPP-NAME OF REG-PROVEEDOR
036700                        TO WKS-SUP-NOMBRE(WKS-IDX-SUP)
036800     READ SUPMAE
036900          AT END SET FIN-SUPMAE TO TRUE
037000     END-READ.
037100 171-AGREGA-PROVEEDOR-E. EXIT.
037200
037300******************************************************************
037400*   200 - LECTURA SECUENCIAL DE LA CORRIDA DE MOVIMIENTOS        *
037500******************************************************************
037600 200-LEE-MOVIMIENTO SECTION.
037700     READ MOVFED
037800          AT END
037900             SET FIN-MOVFED TO TRUE
038000          NOT AT END
038100             ADD 1 TO WKS-LEIDOS
038200     END-READ.
038300 200-LEE-MOVIMIENTO-E. EXIT.
038400
038500******************************************************************
038600*   300 - VALIDA CANTIDAD, EXISTENCIA Y DISPONIBILIDAD           *
038700******************************************************************
038800 300-VALIDA-MOVIMIENTO SECTION.
038900     MOVE ZEROES TO WKS-MOVIMIENTO-OK
039000     MOVE SPACES TO WKS-MENSAJE-RECHAZO
039100     PERFORM 310-BUSCA-EXISTENCIA
039200     IF MOV-QTY OF REG-MOVIMIENTO < 1
039300        MOVE MSG-CANTIDAD-INVALIDA TO WKS-MENSAJE-RECHAZO
039400     ELSE
039500        IF NOT EXISTENCIA-OK
039600           MOVE MSG-PRODUCTO-NO-EXISTE TO WKS-MENSAJE-RECHAZO
039700        ELSE
039800           IF MOV-TYPE OF REG-MOVIMIENTO = 'OUT'
039900              AND MOV-QTY OF REG-MOVIMIENTO >
040000                  WKS-STK-QTY(WKS-IX-AUX)
040100              MOVE MSG-STOCK-INSUFICIENTE TO WKS-MENSAJE-RECHAZO
040200           ELSE
040300              MOVE 1 TO WKS-MOVIMIENTO-OK
040400           END-IF
040500        END-IF
040600     END-IF
040700     IF MOVIMIENTO-VALIDO
040800        PERFORM 400-APLICA-MOVIMIENTO
040900        ADD 1 TO WKS-APLICADOS
041000     ELSE
041100        ADD 1 TO WKS-RECHAZADOS
041200        PERFORM 430-ESCRIBE-RECHAZO
041300     END-IF
041400     PERFORM 200-LEE-MOVIMIENTO.
041500 300-VALIDA-MOVIMIENTO-E. EXIT.
041600
041700******************************************************************
041800*   310 - BUSCA LA EXISTENCIA DEL PRODUCTO DEL MOVIMIENTO        *
041900*         EN LA TABLA CARGADA DE STKOLD                          *
042000******************************************************************
042100 310-BUSCA-EXISTENCIA SECTION.
042200     MOVE ZEROES TO WKS-EXISTENCIA-ENCONTRADA WKS-IX-AUX
042300     SET WKS-IDX-STK TO 1
042400     PERFORM 311-COMPARA-EXISTENCIA
042500             UNTIL WKS-IDX-STK > WKS-TOT-EXISTENCIAS
042600                OR EXISTENCIA-OK.
042700 310-BUSCA-EXISTENCIA-E. EXIT.
042800
042900 311-COMPARA-EXISTENCIA SECTION.
043000     IF WKS-STK-PROD-ID(WKS-IDX-STK) =
043100                       MOV-PROD-ID OF REG-MOVIMIENTO
043200        MOVE 1            TO WKS-EXISTENCIA-ENCONTRADA
043300        SET WKS-IX-AUX TO WKS-IDX-STK
043400     ELSE
043500        SET WKS-IDX-STK UP BY 1
043600     END-IF.
043700 311-COMPARA-EXISTENCIA-E. EXIT.
043800
043900******************************************************************
044000*   400 - APLICA EL MOVIMIENTO A LA EXISTENCIA EN MEMORIA Y      *
044100*         GRABA TRANSACCION Y BITACORA                          *
044200******************************************************************
044300 400-APLICA-MOVIMIENTO SECTION.
044400     IF MOV-TYPE OF REG-MOVIMIENTO = 'IN '
044500        ADD MOV-QTY OF REG-MOVIMIENTO
044600                 TO WKS-STK-QTY(WKS-IX-AUX)
044700     ELSE
044800        SUBTRACT MOV-QTY OF REG-MOVIMIENTO
044900                 FROM WKS-STK-QTY(WKS-IX-AUX)
045000     END-IF
045100     PERFORM 410-ESCRIBE-TRANSACCION
045200     PERFORM 420-ESCRIBE-BITACORA.
045300 400-APLICA-MOVIMIENTO-E. EXIT.
045400
045500******************************************************************
045600*   410 - GRABA UN REGISTRO EN LA BITACORA DE TRANSACCIONES      *
045700******************************************************************
045800 410-ESCRIBE-TRANSACCION SECTION.
045900     ADD 1 TO WKS-SIG-TRX-ID
046000     MOVE WKS-SIG-TRX-ID             TO TRX-TRX-ID
046100     MOVE MOV-PROD-ID OF REG-MOVIMIENTO  TO TRX-PROD-ID
046200     MOVE MOV-TYPE OF REG-MOVIMIENTO     TO TRX-TYPE
046300     MOVE MOV-QTY OF REG-MOVIMIENTO      TO TRX-QTY
046400     MOVE MOV-REFERENCE OF REG-MOVIMIENTO TO TRX-REFERENCE
046500     MOVE MOV-DATE OF REG-MOVIMIENTO      TO TRX-DATE
046600     MOVE MOV-USER OF REG-MOVIMIENTO      TO TRX-USER
046700     WRITE REG-TRANSACCION
046800     IF FS-TRXAUD NOT = ZEROES
046900        DISPLAY 'EVT3INV - ERROR AL GRABAR TRXAUD, FS = ' FS-TRXAUD
047000        MOVE 91 TO RETURN-CODE
047100        STOP RUN
047200     END-IF.
047300 410-ESCRIBE-TRANSACCION-E. EXIT.
047400
047500******************************************************************
047600*   420 - GRABA LA LINEA DE BITACORA DE EVENTO EN EL REPORTE     *
047700*         ('IN ' = STOCK_IN, 'OUT' = STOCK_OUT)                  *
047800******************************************************************
047900 420-ESCRIBE-BITACORA SECTION.
048000     MOVE SPACES                      TO WKS-LINEA-BITACORA
048100     MOVE MOV-TYPE OF REG-MOVIMIENTO   TO WKS-LB-TIPO
048200     MOVE MOV-PROD-ID OF REG-MOVIMIENTO TO WKS-LB-PROD-ID
048300     MOVE MOV-QTY OF REG-MOVIMIENTO     TO WKS-LB-QTY
048400     MOVE MOV-REFERENCE OF REG-MOVIMIENTO TO WKS-LB-REFERENCE
048500     WRITE REG-REPORTE FROM WKS-LINEA-BITACORA
048600         AFTER ADVANCING 1 LINES.
048700 420-ESCRIBE-BITACORA-E. EXIT.
048800
048900******************************************************************
049000*   430 - GRABA LA LINEA DE RECHAZO DE UN MOVIMIENTO             *
049100******************************************************************
049200 430-ESCRIBE-RECHAZO SECTION.
049300     MOVE SPACES                     TO WKS-LINEA-RECHAZO
049400     MOVE MOV-PROD-ID OF REG-MOVIMIENTO TO WKS-LRZ-PROD-ID
049500     MOVE WKS-MENSAJE-RECHAZO         TO WKS-LRZ-MOTIVO
049600     WRITE REG-REPORTE FROM WKS-LINEA-RECHAZO
049700         AFTER ADVANCING 1 LINES.
049800 430-ESCRIBE-RECHAZO-E. EXIT.
049900
050000******************************************************************
050100*   800 - REPORTE DE CORRIDA, TOTALES DE APLICADOS Y RECHAZADOS  *
050200******************************************************************
050300 800-REPORTE-CORRIDA SECTION.
050400     MOVE SPACES TO WKS-LINEA-ENCABEZADO
050500     MOVE 'REPORTE DE CORRIDA DE MOVIMIENTOS' TO WKS-LE-TITULO
050600     WRITE REG-REPORTE FROM WKS-LINEA-ENCABEZADO
050700         BEFORE ADVANCING C01
050800
050900     MOVE SPACES                TO WKS-LINEA-TOTALES
051000     MOVE 'MOVIMIENTOS LEIDOS         :' TO WKS-LT-ETIQUETA
051100     MOVE WKS-LEIDOS                TO WKS-LT-VALOR
051200     WRITE REG-REPORTE FROM WKS-LINEA-TOTALES
051300         AFTER ADVANCING 2 LINES
051400
051500     MOVE SPACES                TO WKS-LINEA-TOTALES
051600     MOVE 'MOVIMIENTOS APLICADOS      :' TO WKS-LT-ETIQUETA
051700     MOVE WKS-APLICADOS             TO WKS-LT-VALOR
051800     WRITE REG-REPORTE FROM WKS-LINEA-TOTALES
051900         AFTER ADVANCING 1 LINES
052000
052100     MOVE SPACES                TO WKS-LINEA-TOTALES
052200     MOVE 'MOVIMIENTOS RECHAZADOS     :' TO WKS-LT-ETIQUETA
052300     MOVE WKS-RECHAZADOS            TO WKS-LT-VALOR
052400     WRITE REG-REPORTE FROM WKS-LINEA-TOTALES
052500         AFTER ADVANCING 1 LINES.
052600 800-REPORTE-CORRIDA-E. EXIT.
052700
052800******************************************************************
052900*   850 - LISTADO DE PRODUCTOS CON STOCK BAJO, ASCENDENTE        *
053000*         POR CANTIDAD (UMBRAL POR DEFECTO 5 UNIDADES)           *
053100******************************************************************
053200 850-REPORTE-STOCK-BAJO SECTION.
053300     PERFORM 851-SELECCIONA-BAJO-STOCK
053400             VARYING WKS-IX-STK FROM 1 BY 1
053500             UNTIL WKS-IX-STK > WKS-TOT-EXISTENCIAS
053600     PERFORM 855-ORDENA-BAJO-STOCK
053700             WKS-TOT-BAJO-STOCK TIMES
053800
053900     MOVE SPACES TO WKS-LINEA-ENCABEZADO
054000     MOVE 'LISTADO DE STOCK BAJO'  TO WKS-LE-TITULO
054100     WRITE REG-REPORTE FROM WKS-LINEA-ENCABEZADO
054200         AFTER ADVANCING 2 LINES
054300
054400     PERFORM 860-IMPRIME-BAJO-STOCK
054500             VARYING WKS-IX-BAJ FROM 1 BY 1
054600             UNTIL WKS-IX-BAJ > WKS-TOT-BAJO-STOCK.
054700 850-REPORTE-STOCK-BAJO-E. EXIT.
054800
054900******************************************************************
055000*   851 - AGREGA A LA TABLA DE BAJO STOCK LOS PRODUCTOS QUE      *
055100*         ESTEN EN O POR DEBAJO DEL UMBRAL, CON SKU/NOMBRE/      *
055200*         PROVEEDOR YA RESUELTOS DESDE LAS TABLAS EN MEMORIA     *
055300******************************************************************
055400 851-SELECCIONA-BAJO-STOCK SECTION.
055500     IF WKS-STK-QTY(WKS-IX-STK) <= WKS-UMBRAL-STOCK-BAJO
055600        ADD 1 TO WKS-TOT-BAJO-STOCK
055700        SET WKS-IDX-BAJ TO WKS-TOT-BAJO-STOCK
055800        MOVE WKS-STK-QTY(WKS-IX-STK) TO WKS-BAJ-QTY(WKS-IDX-BAJ)
055900        PERFORM 852-RESUELVE-PRODUCTO
056000     END-IF.
056100 851-SELECCIONA-BAJO-STOCK-E. EXIT.
056200
056300******************************************************************
056400*   852 - RESUELVE SKU/NOMBRE/PROVEEDOR DEL PRODUCTO EN STOCK    *
056500*         BAJO BUSCANDOLO EN LAS TABLAS DE PRDMAE Y SUPMAE       *
056600******************************************************************
056700 852-RESUELVE-PRODUCTO SECTION.
056800     MOVE ZEROES TO WKS-IX-AUX
056900     SET WKS-IDX-PRD TO 1
057000     PERFORM 853-COMPARA-PRODUCTO
057100             UNTIL WKS-IDX-PRD > WKS-TOT-PRODUCTOS
057200                OR WKS-IX-AUX NOT = ZEROES.
057300 852-RESUELVE-PRODUCTO-E. EXIT.
057400
057500 853-COMPARA-PRODUCTO SECTION.
057600     IF WKS-PRD-PROD-ID(WKS-IDX-PRD) = WKS-STK-PROD-ID(WKS-IX-STK)
057700        SET WKS-IX-AUX TO WKS-IDX-PRD
057800        MOVE WKS-PRD-SKU(WKS-IDX-PRD) TO WKS-BAJ-SKU(WKS-IDX-BAJ)
057900        MOVE WKS-PRD-NOMBRE(WKS-IDX-PRD)
058000                                  TO WKS-BAJ-NOMBRE(WKS-IDX-BAJ)
058100        PERFORM 854-RESUELVE-PROVEEDOR
058200     ELSE
058300        SET WKS-IDX-PRD UP BY 1
058400     END-IF.
058500 853-COMPARA-PRODUCTO-E. EXIT.
058600
058700 854-RESUELVE-PROVEEDOR SECTION.
058750     MOVE SPACES TO WKS-BAJ-PROVEEDOR(WKS-IDX-BAJ)
058800     SET WKS-IDX-SUP TO 1
058900     PERFORM 8541-COMPARA-PROVEEDOR
058950             UNTIL WKS-IDX-SUP > WKS-TOT-PROVEEDORES.
059700 854-RESUELVE-PROVEEDOR-E. EXIT.
059750
059760******************************************************************
059770*   8541 - UNA VUELTA DE LA BUSQUEDA DE PROVEEDOR EN LA TABLA    *
059780******************************************************************
059790 8541-COMPARA-PROVEEDOR SECTION.
059800     IF WKS-SUP-SUPPLIER-ID(WKS-IDX-SUP) =
059810                    WKS-PRD-SUPPLIER-ID(WKS-IDX-PRD)
059820        MOVE WKS-SUP-NOMBRE(WKS-IDX-SUP)
059830                    TO WKS-BAJ-PROVEEDOR(WKS-IDX-BAJ)
059840        SET WKS-IDX-SUP TO WKS-TOT-PROVEEDORES
059850     END-IF
059860     SET WKS-IDX-SUP UP BY 1.
059870 8541-COMPARA-PROVEEDOR-E. EXIT.
059880
059900******************************************************************
060000*   855 - UNA VUELTA DE BURBUJA SOBRE LA TABLA DE BAJO STOCK     *
060100*         PARA DEJARLA ASCENDENTE POR CANTIDAD                   *
060200******************************************************************
060300 855-ORDENA-BAJO-STOCK SECTION.
060400     PERFORM 856-COMPARA-Y-PERMUTA
060500             VARYING WKS-IX-BAJ FROM 1 BY 1
060600             UNTIL WKS-IX-BAJ > WKS-TOT-BAJO-STOCK - 1.
060700 855-ORDENA-BAJO-STOCK-E. EXIT.
060800
060900 856-COMPARA-Y-PERMUTA SECTION.
061000     IF WKS-BAJ-QTY(WKS-IX-BAJ) > WKS-BAJ-QTY(WKS-IX-BAJ + 1)
061100        MOVE WKS-BAJ-ENTRADA(WKS-IX-BAJ)     TO WKS-BAJ-ENTRADA-AUX
061200        MOVE WKS-BAJ-ENTRADA(WKS-IX-BAJ + 1) TO
061300                                             WKS-BAJ-ENTRADA(WKS-IX-BAJ)
061400        MOVE WKS-BAJ-ENTRADA-AUX             TO
061500                                      WKS-BAJ-ENTRADA(WKS-IX-BAJ + 1)
061600     END-IF.
061700 856-COMPARA-Y-PERMUTA-E. EXIT.
061800
061900******************************************************************
062000*   860 - IMPRIME UNA LINEA DEL LISTADO DE STOCK BAJO            *
062100******************************************************************
062200 860-IMPRIME-BAJO-STOCK SECTION.
062300     MOVE SPACES                      TO WKS-LINEA-BAJO-STOCK
062400     MOVE WKS-BAJ-SKU(WKS-IX-BAJ)      TO WKS-LBJ-SKU
062500     MOVE WKS-BAJ-NOMBRE(WKS-IX-BAJ)   TO WKS-LBJ-NOMBRE
062600     MOVE WKS-BAJ-PROVEEDOR(WKS-IX-BAJ) TO WKS-LBJ-PROVEEDOR
062700     MOVE WKS-BAJ-QTY(WKS-IX-BAJ)      TO WKS-LBJ-QTY
062800     WRITE REG-REPORTE FROM WKS-LINEA-BAJO-STOCK
062900         AFTER ADVANCING 1 LINES.
063000 860-IMPRIME-BAJO-STOCK-E. EXIT.
063100
063200******************************************************************
063300*   900 - REGRABA LA TABLA DE EXISTENCIAS ACTUALIZADA EN STKNEW  *
063400******************************************************************
063500 900-GRABA-EXISTENCIAS-NUEVAS SECTION.
063600     MOVE WKS-STK-PROD-ID(WKS-IX-STK)   TO INV-PROD-ID
063700     MOVE WKS-STK-QTY(WKS-IX-STK)       TO INV-QTY
063800     MOVE WKS-STK-LOCATION(WKS-IX-STK)  TO INV-LOCATION
063900     WRITE REG-EXISTENCIA
064000     IF FS-STKNEW NOT = ZEROES
064100        DISPLAY 'EVT3INV - ERROR AL GRABAR STKNEW, FS = ' FS-STKNEW
064200        MOVE 91 TO RETURN-CODE
064300        STOP RUN
064400     END-IF.
064500 900-GRABA-EXISTENCIAS-NUEVAS-E. EXIT.
064600
064700******************************************************************
064800*   950 - CIERRE DE ARCHIVOS                                     *
064900******************************************************************
065000 950-CIERRA-ARCHIVOS SECTION.
065100     CLOSE MOVFED STKOLD STKNEW TRXAUD PRDMAE SUPMAE REPORTE.
065200 950-CIERRA-ARCHIVOS-E. EXIT.
