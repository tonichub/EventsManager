000100******************************************************************
000200* FECHA       : 06/02/1989                                       *
000300* PROGRAMADOR : S. OCHOA (SOCH)                                  *
000400* APLICACION  : EVENTOS Y BODEGA                                 *
000500* PROGRAMA    : EVT4BAR                                          *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : VALIDA EN LOTE UN ARCHIVO DE CODIGOS DE BARRAS   *
000800*             : ESCANEADOS (EAN/UPC), LIMPIANDO CARACTERES NO    *
000900*             : NUMERICOS, VERIFICANDO LONGITUD Y DIGITO         *
001000*             : VERIFICADOR MODULO 10, Y BUSCANDO EL PRODUCTO    *
001100*             : CORRESPONDIENTE EN EL MAESTRO DE PRODUCTOS       *
001200* ARCHIVOS    : BARFED=E, PRDMAE=E, REPORTE=A                    *
001300* ACCION (ES) : V=VALIDA LOTE DE CODIGOS                         *
001400* PROGRAMA(S) : NO APLICA                                        *
001500* INSTALADO   : 06/02/1989                                       *
001600* NOMBRE      : VALIDADOR DE CODIGOS DE BARRAS                   *
001700******************************************************************
001800 IDENTIFICATION DIVISION.
001900 PROGRAM-ID.     EVT4BAR.
002000 AUTHOR.         S. OCHOA.
002100 INSTALLATION.   DEPTO DE SISTEMAS - EVENTOS Y BODEGA.
002200 DATE-WRITTEN.   06/02/1989.
002300 DATE-COMPILED.
002400 SECURITY.       USO INTERNO UNICAMENTE.
002500******************************************************************
002600*                    B I T A C O R A   D E   C A M B I O S       *
002700******************************************************************
002800*DD/MM/AAAA  INIC  TICKET    DESCRIPCION                         *
002900*06/02/1989  SOCH  EVQ-104   CREACION DEL PROGRAMA, SOLO LONGITUD*
003000*                  8 Y 12                                        *
003100*11/09/1991  SOCH  EVQ-117   SE AGREGA LONGITUD 13 (PESO INVERSO)*
003200*14/04/1994  SOCH  EVQ-122   SE AGREGA LONGITUD 14 SIN DIGITO    *
003300*                  VERIFICADOR Y BUSQUEDA CONTRA PRDMAE          *
003400*22/01/1999  RMTZ  EVQ-Y2K   REVISION Y2K, SIN CAMPOS DE FECHA   *
003500*                  EN ESTE PROGRAMA, SIN IMPACTO                 *
003600*09/11/2001  RMTZ  EVQ-129   CONTADORES FOUND/NOT-FOUND/INVALID  *
003700*                  EN LA LINEA FINAL DEL REPORTE                 *
003800*14/07/2004  RMTZ  EVQ-031   ENCABEZADOS DE REPORTE A 132 COLUM- *
003900*                  NAS SEGUN ESTANDAR VIGENTE                    *
004000******************************************************************
004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300 SPECIAL-NAMES.
004400     C01 IS TOP-OF-FORM.
004500 INPUT-OUTPUT SECTION.
004600 FILE-CONTROL.
004700     SELECT BARFED   ASSIGN TO BARFED
004800            ORGANIZATION   IS SEQUENTIAL
004900            FILE STATUS    IS FS-BARFED
005000                              FSE-BARFED.
005100
005200     SELECT PRDMAE   ASSIGN TO PRDMAE
005300            ORGANIZATION   IS SEQUENTIAL
005400            FILE STATUS    IS FS-PRDMAE
005500                              FSE-PRDMAE.
005600
005700     SELECT REPORTE  ASSIGN TO REPORTE
005800            ORGANIZATION   IS LINE SEQUENTIAL
005900            FILE STATUS    IS FS-REPORTE.
006000
006100 DATA DIVISION.
006200 FILE SECTION.
006300******************************************************************
006400*              DEFINICION DE ESTRUCTURA DE ARCHIVOS              *
006500******************************************************************
006600*   CODIGOS DE BARRAS ESCANEADOS A VALIDAR (ENTRADA).
006700 FD  BARFED.
006800     COPY BARFED.
006900*   MAESTRO DE PRODUCTOS, SOLO PARA BUSQUEDA POR EAN-UPC.
007000 FD  PRDMAE.
007100     COPY PRDMAE.
007200*   REPORTE DE LOTE DE CODIGOS, 132 COLUMNAS.
007300 FD  REPORTE.
007400 01  REG-REPORTE.
007405     02  FILLER              PIC X(132).
007500
007600 WORKING-STORAGE SECTION.
007700******************************************************************
007800*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS        *
007900******************************************************************
008000 01  WKS-FS-STATUS.
008100     02  FS-BARFED               PIC 9(02) VALUE ZEROES.
008200     02  FSE-BARFED.
008300         04  FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
008400         04  FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
008500         04  FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
008600     02  FS-PRDMAE               PIC 9(02) VALUE ZEROES.
008700     02  FSE-PRDMAE.
008800         04  FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
008900         04  FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
009000         04  FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
009100     02  FS-REPORTE              PIC 9(02) VALUE ZEROES.
009200     02  PROGRAMA                PIC X(08) VALUE 'EVT4BAR'.
009300     02  ARCHIVO                 PIC X(08) VALUE SPACES.
009400     02  ACCION                  PIC X(10) VALUE SPACES.
009500******************************************************************
009600*              RECURSOS DE TRABAJO Y VARIABLES AUXILIARES        *
009700******************************************************************
009800 01  WKS-FLAGS.
009900     02  WKS-FIN-BARFED          PIC 9(01) VALUE ZEROES.
010000         88  FIN-BARFED                    VALUE 1.
010100     02  WKS-FIN-PRDMAE          PIC 9(01) VALUE ZEROES.
010200         88  FIN-PRDMAE                    VALUE 1.
010300     02  WKS-LONGITUD-VALIDA     PIC 9(01) VALUE ZEROES.
010400         88  LONGITUD-OK                   VALUE 1.
010500     02  WKS-CODIGO-VALIDO       PIC 9(01) VALUE ZEROES.
010600         88  CODIGO-OK                     VALUE 1.
010700     02  WKS-PRODUCTO-HALLADO    PIC 9(01) VALUE ZEROES.
010800         88  PRODUCTO-OK                   VALUE 1.
010900
011000 01  WKS-CONTADORES COMP.
011100     02  WKS-TOTAL               PIC 9(07) VALUE ZEROES.
011200     02  WKS-HALLADOS            PIC 9(07) VALUE ZEROES.
011300     02  WKS-NO-HALLADOS         PIC 9(07) VALUE ZEROES.
011400     02  WKS-INVALIDOS           PIC 9(07) VALUE ZEROES.
011500     02  WKS-TOT-PRODUCTOS       PIC 9(04) VALUE ZEROES.
011600     02  WKS-IX-PRD              PIC 9(04) VALUE ZEROES.
011700     02  WKS-IX-AUX              PIC 9(04) VALUE ZEROES.
011800     02  WKS-LONGITUD            PIC 9(02) VALUE ZEROES.
011900     02  WKS-POSICION            PIC 9(02) VALUE ZEROES.
012000     02  WKS-SUMA-IMPAR          PIC 9(04) VALUE ZEROES.
012100     02  WKS-SUMA-PAR            PIC 9(04) VALUE ZEROES.
012200     02  WKS-TOTAL-PESADO        PIC 9(05) VALUE ZEROES.
012300     02  WKS-DIGITO-ESPERADO     PIC 9(01) VALUE ZEROES.
012400     02  WKS-DIGITO-RECIBIDO     PIC 9(01) VALUE ZEROES.
012450     02  WKS-COCIENTE-AUX        PIC 9(04) VALUE ZEROES.
012480     02  WKS-RESIDUO-AUX         PIC 9(02) VALUE ZEROES.
012500
012600******************************************************************
012700*   AREA DE CARACTERES DEL CODIGO RECIBIDO, PARA LIMPIEZA        *
012800******************************************************************
012900 01  WKS-CRUDO.
013000     02  WKS-CR-CARACTER         PIC X(01) OCCURS 20 TIMES
013100                                 INDEXED BY WKS-IDX-CR.
013200         88  WKS-CR-ES-DIGITO              VALUE '0' THRU '9'.
013300
013400******************************************************************
013500*   CODIGO YA LIMPIO (SOLO DIGITOS), UNA POSICION POR CARACTER   *
013600******************************************************************
013700 01  WKS-LIMPIO-TABLA.
013800     02  WKS-LT-DIGITO           PIC 9(01) OCCURS 14 TIMES
013900                                 INDEXED BY WKS-IDX-LT.
014000 01  WKS-LIMPIO-CHARS.
014050     02  WKS-LC-CARACTER         PIC X(01) OCCURS 14 TIMES.
014150 01  WKS-LIMPIO-PADDED REDEFINES WKS-LIMPIO-CHARS PIC X(14).
014200
014300******************************************************************
014400*   TABLA DE PRODUCTOS EN MEMORIA, SOLO EAN-UPC Y SKU/NOMBRE     *
014500******************************************************************
014600 01  WKS-TABLA-PRODUCTOS.
014700     02  WKS-PRD-ENTRADA OCCURS 500 TIMES
014800                         INDEXED BY WKS-IDX-PRD.
014900         03  WKS-PRD-EAN-UPC      PIC X(14) VALUE SPACES.
015000         03  WKS-PRD-SKU          PIC X(12) VALUE SPACES.
015100         03  WKS-PRD-NOMBRE       PIC X(30) VALUE SPACES.
015200
015300******************************************************************
015400*   UNA SOLA AREA DE IMPRESION, REDEFINIDA SEGUN LA SECCION      *
015500******************************************************************
015600 01  WKS-LINEA-ENCABEZADO.                                        EVQ-031 
015700     02  WKS-LE-TITULO           PIC X(40) VALUE SPACES.
015800     02  FILLER                  PIC X(92) VALUE SPACES.
015900 01  WKS-LINEA-RESULTADO REDEFINES WKS-LINEA-ENCABEZADO.
016000     02  WKS-LR-CODIGO           PIC X(20) VALUE SPACES.
016100     02  FILLER                  PIC X(02) VALUE SPACES.
016200     02  WKS-LR-RESULTADO        PIC X(12) VALUE SPACES.
016300     02  FILLER                  PIC X(02) VALUE SPACES.
016400     02  WKS-LR-SKU              PIC X(12) VALUE SPACES.
016500     02  FILLER                  PIC X(02) VALUE SPACES.
016600     02  WKS-LR-NOMBRE           PIC X(30) VALUE SPACES.
016700     02  FILLER                  PIC X(52) VALUE SPACES.
016800 01  WKS-LINEA-TOTALES REDEFINES WKS-LINEA-ENCABEZADO.
016900     02  WKS-LT-ETIQUETA         PIC X(20) VALUE SPACES.
017000     02  WKS-LT-VALOR            PIC ZZZ,ZZ9 VALUE SPACES.
017100     02  FILLER                  PIC X(109) VALUE SPACES.
017200
017300 PROCEDURE DIVISION.
017400 000-MAIN SECTION.
017500     PERFORM 100-APERTURA-ARCHIVOS
017600     PERFORM 150-CARGA-TABLA-PRODUCTOS
017700     PERFORM 800-ENCABEZADO-REPORTE
017800     PERFORM 200-LEE-CODIGO-BARRAS
017900     PERFORM 250-PROCESA-CODIGO UNTIL FIN-BARFED
018000     PERFORM 890-REPORTE-TOTALES
018100     PERFORM 950-CIERRA-ARCHIVOS
018200     STOP RUN.
018300 000-MAIN-E. EXIT.
018400
018500******************************************************************
018600*   100 - APERTURA DE ARCHIVOS                                   *
018700******************************************************************
018800 100-APERTURA-ARCHIVOS SECTION.
018900     OPEN INPUT  BARFED PRDMAE
019000     OPEN OUTPUT REPORTE
019100     IF FS-BARFED NOT = ZEROES OR FS-PRDMAE NOT = ZEROES
019200        OR FS-REPORTE NOT = ZEROES
019300        DISPLAY 'EVT4BAR - ERROR AL ABRIR ARCHIVOS DE LA CORRIDA'
019400        MOVE 91 TO RETURN-CODE
019500        STOP RUN
019600     END-IF.
019700 100-APERTURA-ARCHIVOS-E. EXIT.
019800
019900******************************************************************
020000*   150 - CARGA EL MAESTRO DE PRODUCTOS A LA TABLA (SOLO CRUCE)  *
020100******************************************************************
020200 150-CARGA-TABLA-PRODUCTOS SECTION.
020300     READ PRDMAE
020400          AT END SET FIN-PRDMAE TO TRUE
020500     END-READ
020600     PERFORM 151-AGREGA-PRODUCTO UNTIL FIN-PRDMAE.
020700 150-CARGA-TABLA-PRODUCTOS-E. EXIT.
020800
020900 151-AGREGA-PRODUCTO SECTION.
021000     ADD 1 TO WKS-TOT-PRODUCTOS
021100     SET WKS-IDX-PRD TO WKS-TOT-PRODUCTOS
021200     MOVE PRD-EAN-UPC OF REG-PRODUCTO
021300                        TO WKS-PRD-EAN-UPC(WKS-IDX-PRD)
021400     MOVE PRD-SKU OF REG-PRODUCTO
021500                        TO WKS-PRD-SKU(WKS-IDX-PRD)
021600     MOVE PRD-PROD-NAME OF REG-PRODUCTO
021700                        TO WKS-PRD-NOMBRE(WKS-IDX-PRD)
021800     READ PRDMAE
021900          AT END SET FIN-PRDMAE TO TRUE
022000     END-READ.
022100 151-AGREGA-PRODUCTO-E. EXIT.
022200
022300******************************************************************
022400*   200 - LECTURA SECUENCIAL DE CODIGOS DE BARRAS A VALIDAR      *
022500******************************************************************
022600 200-LEE-CODIGO-BARRAS SECTION.
022700     READ BARFED
022800          AT END
022900             SET FIN-BARFED TO TRUE
023000          NOT AT END
023100             ADD 1 TO WKS-TOTAL
023200     END-READ.
023300 200-LEE-CODIGO-BARRAS-E. EXIT.
023400
023500******************************************************************
023600*   250 - PROCESA UN CODIGO: LIMPIA, VALIDA LONGITUD, VALIDA     *
023700*         DIGITO VERIFICADOR, BUSCA PRODUCTO Y CLASIFICA         *
023800******************************************************************
023900 250-PROCESA-CODIGO SECTION.
024000     MOVE ZEROES TO WKS-CODIGO-VALIDO WKS-PRODUCTO-HALLADO
024100     PERFORM 300-LIMPIA-CODIGO
024200     PERFORM 310-VALIDA-LONGITUD
024300     IF LONGITUD-OK
024400        IF WKS-LONGITUD = 14
024450           MOVE 1 TO WKS-CODIGO-VALIDO
024480           PERFORM 400-BUSCA-PRODUCTO
024600        ELSE
024700           PERFORM 320-VALIDA-DIGITO-VERIFICADOR
024800        END-IF
024900     END-IF
025000     IF CODIGO-OK
025100        IF PRODUCTO-OK
025200           ADD 1 TO WKS-HALLADOS
025300        ELSE
025400           ADD 1 TO WKS-NO-HALLADOS
025500        END-IF
025600     ELSE
025700        ADD 1 TO WKS-INVALIDOS
025800     END-IF
025900     PERFORM 810-ESCRIBE-LINEA-RESULTADO
026000     PERFORM 200-LEE-CODIGO-BARRAS.
026100 250-PROCESA-CODIGO-E. EXIT.
026200
026300******************************************************************
026400*   300 - LIMPIA EL CODIGO, DEJANDO SOLO LOS DIGITOS, CARACTER   *
026500*         POR CARACTER, Y CUENTA SU LONGITUD RESULTANTE          *
026600******************************************************************
026700 300-LIMPIA-CODIGO SECTION.
026800     MOVE BCR-RAW OF REG-CODIGO-BARRAS TO WKS-CRUDO
026900     MOVE ZEROES               TO WKS-LONGITUD
027000     MOVE ZEROES               TO WKS-LIMPIO-TABLA
027050     MOVE SPACES                TO WKS-LIMPIO-CHARS
027100     SET WKS-IDX-CR TO 1
027200     PERFORM 301-COPIA-SI-DIGITO
027300             VARYING WKS-IDX-CR FROM 1 BY 1
027400             UNTIL WKS-IDX-CR > 20.
027500 300-LIMPIA-CODIGO-E. EXIT.
027600
027700******************************************************************
027800*   301 - COPIA UN CARACTER DEL CRUDO AL LIMPIO SI ES DIGITO     *
027900******************************************************************
028000 301-COPIA-SI-DIGITO SECTION.
028100     IF WKS-CR-ES-DIGITO(WKS-IDX-CR) AND WKS-LONGITUD < 14
028200        ADD 1 TO WKS-LONGITUD
028300        MOVE WKS-CR-CARACTER(WKS-IDX-CR)
028400                       TO WKS-LC-CARACTER(WKS-LONGITUD)
028410        MOVE WKS-CR-CARACTER(WKS-IDX-CR)
028420                       TO WKS-LT-DIGITO(WKS-LONGITUD)
028500     END-IF.
028600 301-COPIA-SI-DIGITO-E. EXIT.
028700
028800******************************************************************
028900*   310 - VALIDA QUE LA LONGITUD LIMPIA SEA 8, 12, 13 O 14       *
029000******************************************************************
029100 310-VALIDA-LONGITUD SECTION.
029200     MOVE ZEROES TO WKS-LONGITUD-VALIDA
029300     IF WKS-LONGITUD = 8  OR WKS-LONGITUD = 12
029400        OR WKS-LONGITUD = 13 OR WKS-LONGITUD = 14
029500        MOVE 1 TO WKS-LONGITUD-VALIDA
029600     END-IF.
029700 310-VALIDA-LONGITUD-E. EXIT.
029800
029900******************************************************************
030000*   320 - VALIDA EL DIGITO VERIFICADOR MODULO 10 (LONGITUD 8,    *
030100*         12 O 13; LONGITUD 14 NO USA ESTE PARRAFO)              *
030200*         8/12  TOTAL = 3*(IMPARES DE LAS N-1 PRIMERAS) + PARES  *
030300*         13    TOTAL = 3*(PARES DE LAS 12 PRIMERAS) + IMPARES   *
030400*         ESPERADO = (10 - TOTAL MODULO 10) MODULO 10            *
030500******************************************************************
030600 320-VALIDA-DIGITO-VERIFICADOR SECTION.
030700     MOVE ZEROES TO WKS-SUMA-IMPAR WKS-SUMA-PAR
030800     PERFORM 321-ACUMULA-POSICION
030900             VARYING WKS-POSICION FROM 1 BY 1
031000             UNTIL WKS-POSICION > WKS-LONGITUD - 1
031100     MOVE WKS-LT-DIGITO(WKS-LONGITUD) TO WKS-DIGITO-RECIBIDO
031200     IF WKS-LONGITUD = 13
031300        COMPUTE WKS-TOTAL-PESADO = (WKS-SUMA-PAR   * 3)
031400                                 +  WKS-SUMA-IMPAR
031500     ELSE
031600        COMPUTE WKS-TOTAL-PESADO = (WKS-SUMA-IMPAR * 3)
031700                                 +  WKS-SUMA-PAR
031800     END-IF
031900     DIVIDE WKS-TOTAL-PESADO BY 10 GIVING WKS-COCIENTE-AUX
031950            REMAINDER WKS-RESIDUO-AUX
032000     IF WKS-RESIDUO-AUX = 0
032010        MOVE 0 TO WKS-DIGITO-ESPERADO
032020     ELSE
032030        COMPUTE WKS-DIGITO-ESPERADO = 10 - WKS-RESIDUO-AUX
032040     END-IF
032100     IF WKS-DIGITO-ESPERADO = WKS-DIGITO-RECIBIDO
032200        MOVE 1 TO WKS-CODIGO-VALIDO
032300        PERFORM 400-BUSCA-PRODUCTO
032400     END-IF.
032500 320-VALIDA-DIGITO-VERIFICADOR-E. EXIT.
032600
032700******************************************************************
032800*   321 - ACUMULA UNA POSICION EN LA SUMA PAR O IMPAR            *
032900******************************************************************
033000 321-ACUMULA-POSICION SECTION.
033050     DIVIDE WKS-POSICION BY 2 GIVING WKS-COCIENTE-AUX
033060            REMAINDER WKS-RESIDUO-AUX
033100     IF WKS-RESIDUO-AUX = 1
033200        ADD WKS-LT-DIGITO(WKS-POSICION) TO WKS-SUMA-IMPAR
033300     ELSE
033400        ADD WKS-LT-DIGITO(WKS-POSICION) TO WKS-SUMA-PAR
033500     END-IF.
033600 321-ACUMULA-POSICION-E. EXIT.
033700
033800******************************************************************
034000*   400 - BUSCA EL PRODUCTO POR EAN-UPC EN LA TABLA EN MEMORIA   *
034100******************************************************************
034200 400-BUSCA-PRODUCTO SECTION.
034300     MOVE ZEROES TO WKS-PRODUCTO-HALLADO WKS-IX-AUX
034400     SET WKS-IDX-PRD TO 1
034500     PERFORM 401-COMPARA-PRODUCTO
034600             UNTIL WKS-IDX-PRD > WKS-TOT-PRODUCTOS
034700                OR PRODUCTO-OK.
034800 400-BUSCA-PRODUCTO-E. EXIT.
034900
035000 401-COMPARA-PRODUCTO SECTION.
035100     IF WKS-PRD-EAN-UPC(WKS-IDX-PRD) = WKS-LIMPIO-PADDED
035200        MOVE 1 TO WKS-PRODUCTO-HALLADO
035300        SET WKS-IX-AUX TO WKS-IDX-PRD
035400     ELSE
035500        SET WKS-IDX-PRD UP BY 1
035600     END-IF.
035700 401-COMPARA-PRODUCTO-E. EXIT.
035800
035900******************************************************************
036000*   810 - ESCRIBE LA LINEA DE RESULTADO DE UN CODIGO             *
036100******************************************************************
036200 810-ESCRIBE-LINEA-RESULTADO SECTION.
036300     MOVE SPACES                       TO WKS-LINEA-RESULTADO
036400     MOVE BCR-RAW OF REG-CODIGO-BARRAS  TO WKS-LR-CODIGO
036500     IF CODIGO-OK
036600        IF PRODUCTO-OK
036700           MOVE 'FOUND'                TO WKS-LR-RESULTADO
036800           MOVE WKS-PRD-SKU(WKS-IX-AUX) TO WKS-LR-SKU
036900           MOVE WKS-PRD-NOMBRE(WKS-IX-AUX) TO WKS-LR-NOMBRE
037000        ELSE
037100           MOVE 'NOT FOUND'             TO WKS-LR-RESULTADO
037200        END-IF
037300     ELSE
037400        MOVE 'INVALID'                  TO WKS-LR-RESULTADO
037500     END-IF
037600     WRITE REG-REPORTE FROM WKS-LINEA-RESULTADO
037700         AFTER ADVANCING 1 LINES.
037800 810-ESCRIBE-LINEA-RESULTADO-E. EXIT.
037900
038000******************************************************************
038100*   800 - ENCABEZADO DEL REPORTE DE LOTE DE CODIGOS              *
038200******************************************************************
038300 800-ENCABEZADO-REPORTE SECTION.
038400     MOVE SPACES TO WKS-LINEA-ENCABEZADO
038500     MOVE 'REPORTE DE LOTE DE CODIGOS DE BARRAS' TO WKS-LE-TITULO
038600     WRITE REG-REPORTE FROM WKS-LINEA-ENCABEZADO
038700         BEFORE ADVANCING C01.
038800 800-ENCABEZADO-REPORTE-E. EXIT.
038900
039000******************************************************************
039100*   890 - LINEA FINAL DEL REPORTE: TOTAL/FOUND/NOT FOUND/INVALID *
039200******************************************************************
039300 890-REPORTE-TOTALES SECTION.
039400     MOVE SPACES                TO WKS-LINEA-TOTALES
039500     MOVE 'TOTAL          :' TO WKS-LT-ETIQUETA
039600     MOVE WKS-TOTAL              TO WKS-LT-VALOR
039700     WRITE REG-REPORTE FROM WKS-LINEA-TOTALES
039800         AFTER ADVANCING 2 LINES
039900
040000     MOVE SPACES                TO WKS-LINEA-TOTALES
040100     MOVE 'FOUND          :' TO WKS-LT-ETIQUETA
040200     MOVE WKS-HALLADOS           TO WKS-LT-VALOR
040300     WRITE REG-REPORTE FROM WKS-LINEA-TOTALES
040400         AFTER ADVANCING 1 LINES
040500
040600     MOVE SPACES                TO WKS-LINEA-TOTALES
040700     MOVE 'NOT FOUND      :' TO WKS-LT-ETIQUETA
040800     MOVE WKS-NO-HALLADOS        TO WKS-LT-VALOR
040900     WRITE REG-REPORTE FROM WKS-LINEA-TOTALES
041000         AFTER ADVANCING 1 LINES
041100
041200     MOVE SPACES                TO WKS-LINEA-TOTALES
041300     MOVE 'INVALID        :' TO WKS-LT-ETIQUETA
041400     MOVE WKS-INVALIDOS          TO WKS-LT-VALOR
041500     WRITE REG-REPORTE FROM WKS-LINEA-TOTALES
041600         AFTER ADVANCING 1 LINES.
041700 890-REPORTE-TOTALES-E. EXIT.
041800
041900******************************************************************
042000*   950 - CIERRE DE ARCHIVOS                                     *
042100******************************************************************
042200 950-CIERRA-ARCHIVOS SECTION.
042300     CLOSE BARFED PRDMAE REPORTE.
042400 950-CIERRA-ARCHIVOS-E. EXIT.
