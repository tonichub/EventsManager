000100******************************************************************
000200*    MOVFED   - ARCHIVO DE ENTRADA DE MOVIMIENTOS DE BODEGA      *
000300*    COPY MEMBER USADO POR FD EN EVT3INV (ENTRADA)               *
000400******************************************************************
000500*FECHA       : 03/02/1989                                       *
000600*PROGRAMADOR : S. OCHOA (SOCH)                                  *
000700*APLICACION  : EVENTOS Y BODEGA                                 *
000800*DESCRIPCION : UN REGISTRO POR MOVIMIENTO A APLICAR, SIN TRX-ID  *
000900*             : (LO ASIGNA EVT3INV AL ESCRIBIR LA BITACORA)      *
001000******************************************************************
001100*CAMBIOS                                                        *
001200*DD/MM/AAAA  INIC  TICKET   DESCRIPCION                         *
001300*03/02/1989  SOCH  EVQ-006  CREACION DEL LAYOUT                 *
001400*14/07/2004  RMTZ  EVQ-031  FILLER DE RESERVA AL FINAL DEL REG  *
001500******************************************************************
001600 01  REG-MOVIMIENTO.
001700     05  MOV-PROD-ID             PIC 9(06).
001800     05  MOV-TYPE                PIC X(03).
001900     05  MOV-QTY                 PIC 9(05).
002000     05  MOV-REFERENCE           PIC X(15).
002100     05  MOV-DATE                PIC X(10).
002200     05  MOV-USER                PIC X(10).
002300     05  FILLER                  PIC X(06).
