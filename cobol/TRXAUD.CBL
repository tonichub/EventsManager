000100******************************************************************
000200*    TRXAUD   - BITACORA DE TRANSACCIONES DE BODEGA (SOLO ALTA)  *
000300*    COPY MEMBER USADO POR FD EN EVT3INV (SALIDA)                *
000400******************************************************************
000500*FECHA       : 03/02/1989                                       *
000600*PROGRAMADOR : S. OCHOA (SOCH)                                  *
000700*APLICACION  : EVENTOS Y BODEGA                                 *
000800*DESCRIPCION : UN REGISTRO POR MOVIMIENTO APLICADO, TRX-ID      *
000900*             : SECUENCIAL ASIGNADO POR EL PROGRAMA QUE ESCRIBE  *
001000******************************************************************
001100*CAMBIOS                                                        *
001200*DD/MM/AAAA  INIC  TICKET   DESCRIPCION                         *
001300*03/02/1989  SOCH  EVQ-005  CREACION DEL LAYOUT                 *
001400*14/07/2004  RMTZ  EVQ-031  FILLER DE RESERVA AL FINAL DEL REG  *
001500******************************************************************
001600 01  REG-TRANSACCION.
001700     05  TRX-TRX-ID              PIC 9(06).
001800     05  TRX-PROD-ID             PIC 9(06).
001900     05  TRX-TYPE                PIC X(03).
002000     05  TRX-QTY                 PIC 9(05).
002100     05  TRX-REFERENCE           PIC X(15).
002200     05  TRX-DATE                PIC X(10).
002300     05  TRX-USER                PIC X(10).
002400     05  FILLER                  PIC X(01).
