000100******************************************************************
000200* FECHA       : 03/02/1989                                       *
000300* PROGRAMADOR : S. OCHOA (SOCH)                                  *
000400* APLICACION  : EVENTOS Y BODEGA                                 *
000500* PROGRAMA    : EVT1IMP                                          *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : IMPORTA EL ARCHIVO PLANO DE EVENTOS ANUALES      *
000800*             : (EXPOS DE CICLISMO) HACIA EL MAESTRO DE EVENTOS, *
000900*             : NORMALIZANDO FECHA Y CAMPOS AUSENTES Y           *
001000*             : RECHAZANDO REGISTROS QUE NO VALIDAN              *
001100* ARCHIVOS    : EVTFEED=A, EVTMAST=A                             *
001200* ACCION (ES) : I=IMPORTAR                                       *
001300* PROGRAMA(S) : NO APLICA                                        *
001400* INSTALADO   : 03/02/1989                                       *
001500* NOMBRE      : IMPORTADOR DE EVENTOS ANUALES                    *
001600******************************************************************
001700 IDENTIFICATION DIVISION.
001800 PROGRAM-ID.     EVT1IMP.
001900 AUTHOR.         S. OCHOA.
002000 INSTALLATION.   DEPTO DE SISTEMAS - EVENTOS Y BODEGA.
002100 DATE-WRITTEN.   03/02/1989.
002200 DATE-COMPILED.
002300 SECURITY.       USO INTERNO UNICAMENTE.
002400******************************************************************
002500*                    B I T A C O R A   D E   C A M B I O S       *
002600******************************************************************
002700*DD/MM/AAAA  INIC  TICKET    DESCRIPCION                         *
002800*03/02/1989  SOCH  EVQ-101   CREACION DEL PROGRAMA               *
002900*17/08/1990  SOCH  EVQ-108   SE AGREGA VALIDACION DE NOME VACIO  *
003000*25/02/1992  SOCH  EVQ-115   NORMALIZA FECHA A AAAA-MM-DD CUANDO *
003100*                  VIENE DD/MM/AAAA EN EL FEED                   *
003200*22/01/1999  RMTZ  EVQ-Y2K   REVISION Y2K, EVT-DATA PERMANECE    *
003300*                  ALFANUMERICO AAAA-MM-DD, SIN IMPACTO          *
003400*09/11/2001  RMTZ  EVQ-126   CONTADOR DE RECHAZADOS EN REPORTE   *
003500*14/07/2004  RMTZ  EVQ-031   EVT-EVENT-ID SECUENCIAL AUTOMATICO  *
003600*             : EN VEZ DE VENIR EN EL FEED                        *
003700******************************************************************
003800 ENVIRONMENT DIVISION.
003900 CONFIGURATION SECTION.
004000 SPECIAL-NAMES.
004100     C01 IS TOP-OF-FORM.
004200 INPUT-OUTPUT SECTION.
004300 FILE-CONTROL.
004400     SELECT EVTFEED  ASSIGN TO EVTFEED
004500            ORGANIZATION   IS SEQUENTIAL
004600            FILE STATUS    IS FS-EVTFEED
004700                              FSE-EVTFEED.
004800
004900     SELECT EVTMAST  ASSIGN TO EVTMAST
005000            ORGANIZATION   IS SEQUENTIAL
005100            FILE STATUS    IS FS-EVTMAST
005200                              FSE-EVTMAST.
005300
005400 DATA DIVISION.
005500 FILE SECTION.
005600******************************************************************
005700*              DEFINICION DE ESTRUCTURA DE ARCHIVOS              *
005800******************************************************************
005900*   ARCHIVO PLANO DE EVENTOS ANUALES A IMPORTAR.
006000 FD  EVTFEED.
006100     COPY EVTMAE   REPLACING REG-EVENTO-ANUAL BY REG-EVENTO-FEED.
006200*   MAESTRO DE EVENTOS ANUALES.
006300 FD  EVTMAST.
006400     COPY EVTMAE.
006500
006600 WORKING-STORAGE SECTION.
006700******************************************************************
006800*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS        *
006900******************************************************************
007000 01  WKS-FS-STATUS.
007100     02  FS-EVTFEED              PIC 9(02) VALUE ZEROES.
007200     02  FSE-EVTFEED.
007300         04  FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
007400         04  FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
007500         04  FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
007600     02  FS-EVTMAST              PIC 9(02) VALUE ZEROES.
007700     02  FSE-EVTMAST.
007800         04  FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
007900         04  FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
008000         04  FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
008100     02  PROGRAMA                PIC X(08) VALUE 'EVT1IMP'.
008200     02  ARCHIVO                 PIC X(08) VALUE SPACES.
008300     02  ACCION                  PIC X(10) VALUE SPACES.
008400******************************************************************
008500*              RECURSOS DE TRABAJO Y VARIABLES AUXILIARES        *
008600******************************************************************
008700 01  WKS-FLAGS.
008800     02  WKS-FIN-EVTFEED         PIC 9(01) VALUE ZEROES.
008900         88  FIN-EVTFEED                   VALUE 1.
009000     02  WKS-REGISTRO-VALIDO     PIC 9(01) VALUE ZEROES.
009100         88  REGISTRO-OK                   VALUE 1.
009200
009300 01  WKS-CONTADORES COMP.
009400     02  WKS-SIG-EVENT-ID        PIC 9(06) VALUE ZEROES.
009500     02  WKS-LEIDOS              PIC 9(07) VALUE ZEROES.
009600     02  WKS-IMPORTADOS          PIC 9(07) VALUE ZEROES.
009700     02  WKS-RECHAZADOS          PIC 9(07) VALUE ZEROES.
009800
009900 01  WKS-MASCARA                 PIC Z,ZZZ,ZZ9.
010000
010100 01  WKS-MENSAJES.
010200     02  MSG-NOME-VACIO          PIC X(40) VALUE
010300            'RECHAZADO, NOME DE EVENTO EN BLANCO'.
010400     02  MSG-DATA-INVALIDA       PIC X(40) VALUE
010500            'RECHAZADO, DATA DE EVENTO INVALIDA'.
010600     02  MSG-REGIONE-VACIA       PIC X(40) VALUE
010700            'RECHAZADO, REGIONE EN BLANCO'.
010800
010900 01  WKS-FECHA-ENTRADA.
011000     02  WKS-FE-ANIO             PIC X(04).
011100     02  WKS-FE-SEP-1            PIC X(01).
011200     02  WKS-FE-MES              PIC X(02).
011300     02  WKS-FE-SEP-2            PIC X(01).
011400     02  WKS-FE-DIA              PIC X(02).
011500 01  WKS-FECHA-DDMMAAAA REDEFINES WKS-FECHA-ENTRADA.
011600     02  WKS-FD-DIA              PIC X(02).
011700     02  WKS-FD-SEP-1            PIC X(01).
011800     02  WKS-FD-MES              PIC X(02).
011900     02  WKS-FD-SEP-2            PIC X(01).
012000     02  WKS-FD-ANIO             PIC X(04).
012050 01  WKS-FECHA-VALIDACION REDEFINES WKS-FECHA-ENTRADA.
012060     02  WKS-FV-ANIO-NUM         PIC 9(04).
012070     02  FILLER                  PIC X(06).
012080 01  WKS-FECHA-VALIDACION-MES REDEFINES WKS-FECHA-ENTRADA.
012090     02  FILLER                  PIC X(05).
012095     02  WKS-FVM-MES-NUM         PIC 9(02).
012097     02  FILLER                  PIC X(03).
012100
012200 PROCEDURE DIVISION.
012600******************************************************************
012700*               S E C C I O N    P R I N C I P A L
012800******************************************************************
012900 000-MAIN SECTION.
013000     PERFORM 100-APERTURA-ARCHIVOS
013100     PERFORM 200-LEE-EVENTO-FEED
013200     PERFORM 300-VALIDA-Y-GRABA UNTIL FIN-EVTFEED
013300     PERFORM 900-TOTALES
013400     PERFORM 950-CIERRA-ARCHIVOS
013500     STOP RUN.
013600 000-MAIN-E. EXIT.
013700
013800 100-APERTURA-ARCHIVOS SECTION.
013900     OPEN INPUT  EVTFEED
014000          OUTPUT EVTMAST
014100     IF FS-EVTFEED NOT = 0
014200        MOVE 'OPEN'      TO ACCION
014300        MOVE 'EVTFEED'   TO ARCHIVO
014400        DISPLAY '>>> ERROR AL ABRIR EVTFEED, STATUS: '
014500                FS-EVTFEED UPON CONSOLE
014600        STOP RUN
014700     END-IF
014800     IF FS-EVTMAST NOT = 0
014900        MOVE 'OPEN'      TO ACCION
015000        MOVE 'EVTMAST'   TO ARCHIVO
015100        DISPLAY '>>> ERROR AL ABRIR EVTMAST, STATUS: '
015200                FS-EVTMAST UPON CONSOLE
015300        STOP RUN
015400     END-IF.
015500 100-APERTURA-ARCHIVOS-E. EXIT.
015600
015700 200-LEE-EVENTO-FEED SECTION.
015800     READ EVTFEED
016000       AT END
016100          MOVE 1 TO WKS-FIN-EVTFEED
016200     END-READ
016300     IF NOT FIN-EVTFEED
016400        ADD 1 TO WKS-LEIDOS
016500     END-IF.
016600 200-LEE-EVENTO-FEED-E. EXIT.
016700
016800******************************************************************
016900*    300  VALIDA EL REGISTRO LEIDO, NORMALIZA Y GRABA SI PROCEDE
017000******************************************************************
017100 300-VALIDA-Y-GRABA SECTION.
017200     PERFORM 310-NORMALIZA-CAMPOS
017300     PERFORM 320-VALIDA-EVENTO
017400     IF REGISTRO-OK
017500        PERFORM 330-ASIGNA-EVENT-ID
017600        PERFORM 340-ESCRIBE-EVENTO-MAESTRO
017700     ELSE
017800        ADD 1 TO WKS-RECHAZADOS
017900     END-IF
018000     PERFORM 200-LEE-EVENTO-FEED.
018100 300-VALIDA-Y-GRABA-E. EXIT.
018200
018300******************************************************************
018400*    310  DEFAULT DE CAMPOS AUSENTES Y NORMALIZACION DE FECHA
018500******************************************************************
018600 310-NORMALIZA-CAMPOS SECTION.
018700     IF EVT-NUM-EVENTOS OF REG-EVENTO-FEED IS NOT NUMERIC
018800        MOVE ZEROES TO EVT-NUM-EVENTOS OF REG-EVENTO-FEED
018900     END-IF
019000     IF EVT-CASCHI OF REG-EVENTO-FEED IS NOT NUMERIC
019100        MOVE ZEROES TO EVT-CASCHI OF REG-EVENTO-FEED
019200     END-IF
019300     IF EVT-OCCHIALI OF REG-EVENTO-FEED IS NOT NUMERIC
019400        MOVE ZEROES TO EVT-OCCHIALI OF REG-EVENTO-FEED
019500     END-IF
019600     IF EVT-PNEUMATICI OF REG-EVENTO-FEED IS NOT NUMERIC
019700        MOVE ZEROES TO EVT-PNEUMATICI OF REG-EVENTO-FEED
019800     END-IF
019900     IF EVT-KM OF REG-EVENTO-FEED IS NOT NUMERIC
020000        MOVE ZEROES TO EVT-KM OF REG-EVENTO-FEED
020100     END-IF
020150     IF EVT-PERNOTTO OF REG-EVENTO-FEED IS NOT NUMERIC
020160        MOVE ZEROES TO EVT-PERNOTTO OF REG-EVENTO-FEED
020170     END-IF
020180     IF EVT-VITTO-ALLOGGIO OF REG-EVENTO-FEED IS NOT NUMERIC
020190        MOVE ZEROES TO EVT-VITTO-ALLOGGIO OF REG-EVENTO-FEED
020200     END-IF
020210     IF EVT-TRENO OF REG-EVENTO-FEED IS NOT NUMERIC
020220        MOVE ZEROES TO EVT-TRENO OF REG-EVENTO-FEED
020230     END-IF
020240     IF EVT-SPAZIO-VARIE OF REG-EVENTO-FEED IS NOT NUMERIC
020250        MOVE ZEROES TO EVT-SPAZIO-VARIE OF REG-EVENTO-FEED
020260     END-IF
020270     IF EVT-INCASSI-PREC OF REG-EVENTO-FEED IS NOT NUMERIC
020280        MOVE ZEROES TO EVT-INCASSI-PREC OF REG-EVENTO-FEED
020290     END-IF
020300     IF EVT-BDG-INCASSI OF REG-EVENTO-FEED IS NOT NUMERIC
020310        MOVE ZEROES TO EVT-BDG-INCASSI OF REG-EVENTO-FEED
020320     END-IF
020330     IF EVT-BDG-COSTI OF REG-EVENTO-FEED IS NOT NUMERIC
020340        MOVE ZEROES TO EVT-BDG-COSTI OF REG-EVENTO-FEED
020350     END-IF
020360     IF EVT-GASOLIO OF REG-EVENTO-FEED IS NOT NUMERIC
020370        MOVE ZEROES TO EVT-GASOLIO OF REG-EVENTO-FEED
020380     END-IF
020390     IF EVT-AUTOSTRADA OF REG-EVENTO-FEED IS NOT NUMERIC
020400        MOVE ZEROES TO EVT-AUTOSTRADA OF REG-EVENTO-FEED
020410     END-IF
020420     IF EVT-COSTI-REALI OF REG-EVENTO-FEED IS NOT NUMERIC
020430        MOVE ZEROES TO EVT-COSTI-REALI OF REG-EVENTO-FEED
020440     END-IF
020450     IF EVT-INCASSI OF REG-EVENTO-FEED IS NOT NUMERIC
020460        MOVE ZEROES TO EVT-INCASSI OF REG-EVENTO-FEED
020470     END-IF
020480     IF EVT-POS OF REG-EVENTO-FEED IS NOT NUMERIC
020490        MOVE ZEROES TO EVT-POS OF REG-EVENTO-FEED
020500     END-IF
020510     IF EVT-CASH OF REG-EVENTO-FEED IS NOT NUMERIC
020520        MOVE ZEROES TO EVT-CASH OF REG-EVENTO-FEED
020530     END-IF
020540     IF EVT-EXTRA OF REG-EVENTO-FEED IS NOT NUMERIC
020550        MOVE ZEROES TO EVT-EXTRA OF REG-EVENTO-FEED
020560     END-IF
020570     IF EVT-VEND-PRIV-AGENTI OF REG-EVENTO-FEED IS NOT NUMERIC
020580        MOVE ZEROES TO EVT-VEND-PRIV-AGENTI OF REG-EVENTO-FEED
020590     END-IF
020595*--> SI LA FECHA VIENE DD/MM/AAAA SE REACOMODA A AAAA-MM-DD
020600     MOVE EVT-DATA OF REG-EVENTO-FEED TO WKS-FECHA-ENTRADA
020700     IF WKS-FD-SEP-1 = '/'
020800        STRING WKS-FD-ANIO    DELIMITED BY SIZE
020900               '-'            DELIMITED BY SIZE
021000               WKS-FD-MES     DELIMITED BY SIZE
021100               '-'            DELIMITED BY SIZE
021200               WKS-FD-DIA     DELIMITED BY SIZE
021300          INTO EVT-DATA OF REG-EVENTO-FEED
021400        END-STRING
021500     END-IF.
021600 310-NORMALIZA-CAMPOS-E. EXIT.
021700
021800******************************************************************
021900*    320  VALIDACIONES DE NEGOCIO DEL REGISTRO DE EVENTO
022000******************************************************************
022100 320-VALIDA-EVENTO SECTION.
022200     MOVE 1 TO WKS-REGISTRO-VALIDO
022300     IF EVT-NOME OF REG-EVENTO-FEED = SPACES
022400        MOVE 0 TO WKS-REGISTRO-VALIDO
022500        DISPLAY MSG-NOME-VACIO
022600     END-IF
022650     MOVE EVT-DATA OF REG-EVENTO-FEED TO WKS-FECHA-ENTRADA
022700     IF WKS-FV-ANIO-NUM IS NOT NUMERIC OR
022750        WKS-FVM-MES-NUM IS NOT NUMERIC OR
022800        WKS-FE-SEP-1       NOT = '-'               OR
022900        WKS-FE-SEP-2       NOT = '-'
023000        MOVE 0 TO WKS-REGISTRO-VALIDO
023100        DISPLAY MSG-DATA-INVALIDA
023200     END-IF
023300     IF EVT-REGIONE OF REG-EVENTO-FEED = SPACES
023400        MOVE 0 TO WKS-REGISTRO-VALIDO
023500        DISPLAY MSG-REGIONE-VACIA
023600     END-IF.
023700 320-VALIDA-EVENTO-E. EXIT.
023800
023900 330-ASIGNA-EVENT-ID SECTION.
024000     ADD 1 TO WKS-SIG-EVENT-ID                                    EVQ-031 
024100     MOVE WKS-SIG-EVENT-ID TO EVT-EVENT-ID OF REG-EVENTO-FEED.    EVQ-031 
024200 330-ASIGNA-EVENT-ID-E. EXIT.
024300
024400 340-ESCRIBE-EVENTO-MAESTRO SECTION.
024500     MOVE REG-EVENTO-FEED TO REG-EVENTO-ANUAL
024600     WRITE REG-EVENTO-ANUAL
024700     IF FS-EVTMAST NOT = 0
024800        DISPLAY 'ERROR AL GRABAR EVTMAST, STATUS: ' FS-EVTMAST
024900                ' EVENT-ID: ' EVT-EVENT-ID OF REG-EVENTO-ANUAL
025000     ELSE
025100        ADD 1 TO WKS-IMPORTADOS
025200     END-IF.
025300 340-ESCRIBE-EVENTO-MAESTRO-E. EXIT.
025400
025500******************************************************************
025600*    900  REPORTE DE TOTALES DE LA CORRIDA
025700******************************************************************
025800 900-TOTALES SECTION.
025900     DISPLAY '******************************************'
026000     MOVE WKS-LEIDOS     TO WKS-MASCARA
026100     DISPLAY 'REGISTROS LEIDOS DEL FEED   : ' WKS-MASCARA
026200     MOVE WKS-IMPORTADOS TO WKS-MASCARA
026300     DISPLAY 'REGISTROS IMPORTADOS        : ' WKS-MASCARA
026400     MOVE WKS-RECHAZADOS TO WKS-MASCARA
026500     DISPLAY 'REGISTROS RECHAZADOS        : ' WKS-MASCARA
026600     DISPLAY '******************************************'.
026700 900-TOTALES-E. EXIT.
026800
026900 950-CIERRA-ARCHIVOS SECTION.
027000     CLOSE EVTFEED EVTMAST.
027100 950-CIERRA-ARCHIVOS-E. EXIT.
