000100******************************************************************
000200*    STKMAE   - MAESTRO DE EXISTENCIAS (UN REGISTRO POR PRODUCTO)*
000300*    COPY MEMBER USADO POR FD EN EVT3INV, EVT5PRD, EVT6ASG       *
000400******************************************************************
000500*FECHA       : 03/02/1989                                       *
000600*PROGRAMADOR : S. OCHOA (SOCH)                                  *
000700*APLICACION  : EVENTOS Y BODEGA                                 *
000800*DESCRIPCION : LAYOUT DE EXISTENCIAS POR PRODUCTO, CLAVE         *
000900*             : INV-PROD-ID                                     *
001000******************************************************************
001100*CAMBIOS                                                        *
001200*DD/MM/AAAA  INIC  TICKET   DESCRIPCION                         *
001300*03/02/1989  SOCH  EVQ-004  CREACION DEL LAYOUT                 *
001400*14/07/2004  RMTZ  EVQ-031  FILLER DE RESERVA AL FINAL DEL REG  *
001500******************************************************************
001600 01  REG-EXISTENCIA.
001700     05  INV-PROD-ID             PIC 9(06).
001800     05  INV-QTY                 PIC S9(05).
001900     05  INV-LOCATION            PIC X(15).
002000     05  FILLER                  PIC X(01).
