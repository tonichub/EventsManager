000100******************************************************************
000200* FECHA       : 08/02/1989                                       *
000300* PROGRAMADOR : S. OCHOA (SOCH)                                  *
000400* APLICACION  : EVENTOS Y BODEGA                                 *
000500* PROGRAMA    : EVT6ASG                                          *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : ASIGNA PRODUCTOS AL EVENTO EN CURSO A PARTIR DE  *
000800*             : UN LOTE DE SKU + CANTIDAD + PRECIO OPCIONAL,      *
000900*             : RESERVANDO LA EXISTENCIA Y ACTUALIZANDO O        *
001000*             : CREANDO EL REGISTRO DE ASIGNACION PRODUCTO-EVENTO*
001100* ARCHIVOS    : ASGFED=E, PRDMAE=E, EPROLD=E, EPRNEW=S, STKOLD=E,*
001200*             : STKNEW=S, REPORTE=S                              *
001300* ACCION (ES) : A=ASIGNA PRODUCTOS AL EVENTO                     *
001400* PROGRAMA(S) : NO APLICA                                        *
001500* INSTALADO   : 08/02/1989                                       *
001600* NOMBRE      : ASIGNACION DE PRODUCTOS A EVENTO                 *
001700******************************************************************
001800 IDENTIFICATION DIVISION.
001900 PROGRAM-ID.     EVT6ASG.
002000 AUTHOR.         S. OCHOA.
002100 INSTALLATION.   DEPTO DE SISTEMAS - EVENTOS Y BODEGA.
002200 DATE-WRITTEN.   08/02/1989.
002300 DATE-COMPILED.
002400 SECURITY.       USO INTERNO UNICAMENTE.
002500******************************************************************
002600*                    B I T A C O R A   D E   C A M B I O S       *
002700******************************************************************
002800*DD/MM/AAAA  INIC  TICKET    DESCRIPCION                         *
002900*08/02/1989  SOCH  EVQ-106   CREACION DEL PROGRAMA, SOLO CREA    *
003000*                  ASIGNACIONES NUEVAS                            *
003100*27/10/1990  SOCH  EVQ-111   SE AGREGA ACUMULACION DE CANTIDAD   *
003200*                  CUANDO YA EXISTE ASIGNACION PARA EL EVENTO Y  *
003300*                  EL PRODUCTO                                    *
003400*21/09/1991  SOCH  EVQ-118   SE VALIDA DISPONIBILIDAD DE         *
003500*                  EXISTENCIA ANTES DE RESERVAR                   *
003600*22/01/1999  RMTZ  EVQ-Y2K   REVISION Y2K, SIN CAMPOS DE FECHA   *
003700*                  EN ESTE PROGRAMA, SIN IMPACTO                 *
003800*09/11/2001  RMTZ  EVQ-131   SE IMPRIME LINEA DE ERROR POR       *
003900*                  RENGLON RECHAZADO EN VEZ DE DETENER LA CORRIDA*
004000*14/07/2004  RMTZ  EVQ-031   ENCABEZADOS DE REPORTE A 132 COLUM- *
004100*                  NAS SEGUN ESTANDAR VIGENTE                    *
004200******************************************************************
004300 ENVIRONMENT DIVISION.
004400 CONFIGURATION SECTION.
004500 SPECIAL-NAMES.
004600     C01 IS TOP-OF-FORM.
004700 INPUT-OUTPUT SECTION.
004800 FILE-CONTROL.
004900     SELECT ASGFED   ASSIGN TO ASGFED
005000            ORGANIZATION   IS SEQUENTIAL
005100            FILE STATUS    IS FS-ASGFED
005200                              FSE-ASGFED.
005300
005400     SELECT PRDMAE   ASSIGN TO PRDMAE
005500            ORGANIZATION   IS SEQUENTIAL
005600            FILE STATUS    IS FS-PRDMAE
005700                              FSE-PRDMAE.
005800
005900     SELECT EPROLD   ASSIGN TO EPROLD
006000            ORGANIZATION   IS SEQUENTIAL
006100            FILE STATUS    IS FS-EPROLD
006200                              FSE-EPROLD.
006300
006400     SELECT EPRNEW   ASSIGN TO EPRNEW
006500            ORGANIZATION   IS SEQUENTIAL
006600            FILE STATUS    IS FS-EPRNEW
006700                              FSE-EPRNEW.
006800
006900     SELECT STKOLD   ASSIGN TO STKOLD
007000            ORGANIZATION   IS SEQUENTIAL
007100            FILE STATUS    IS FS-STKOLD
007200                              FSE-STKOLD.
007300
007400     SELECT STKNEW   ASSIGN TO STKNEW
007500            ORGANIZATION   IS SEQUENTIAL
007600            FILE STATUS    IS FS-STKNEW
007700                              FSE-STKNEW.
007800
007900     SELECT REPORTE  ASSIGN TO REPORTE
008000            ORGANIZATION   IS LINE SEQUENTIAL
008100            FILE STATUS    IS FS-REPORTE.
008200
008300 DATA DIVISION.
008400 FILE SECTION.
008500******************************************************************
008600*              DEFINICION DE ESTRUCTURA DE ARCHIVOS              *
008700******************************************************************
008800*   LOTE DE ASIGNACIONES A PROCESAR (ENTRADA).
008900 FD  ASGFED.
009000     COPY ASGFED.
009100*   MAESTRO DE PRODUCTOS, PARA RESOLVER SKU (ENTRADA).
009200 FD  PRDMAE.
009300     COPY PRDMAE.
009400*   MAESTRO DE ASIGNACIONES VIEJO (ENTRADA).
009500 FD  EPROLD.
009600     COPY EPRMAE REPLACING REG-ASIGNACION BY REG-ASIGNACION-VIEJA.
009700*   MAESTRO DE ASIGNACIONES NUEVO (SALIDA).
009800 FD  EPRNEW.
009900     COPY EPRMAE.
010000*   MAESTRO DE EXISTENCIAS VIEJO (ENTRADA).
010100 FD  STKOLD.
010200     COPY STKMAE  REPLACING REG-EXISTENCIA BY REG-EXISTENCIA-VIEJA.
010300*   MAESTRO DE EXISTENCIAS NUEVO (SALIDA, YA RESERVADO).
010400 FD  STKNEW.
010500     COPY STKMAE.
010600*   REPORTE DE LA CORRIDA, 132 COLUMNAS.
010700 FD  REPORTE.
010800 01  REG-REPORTE.
010805     02  FILLER              PIC X(132).
010900
011000 WORKING-STORAGE SECTION.
011100******************************************************************
011200*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS        *
011300******************************************************************
011400 01  WKS-FS-STATUS.
011500     02  FS-ASGFED               PIC 9(02) VALUE ZEROES.
011600     02  FSE-ASGFED.
011700         04  FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
011800         04  FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
011900         04  FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
012000     02  FS-PRDMAE               PIC 9(02) VALUE ZEROES.
012100     02  FSE-PRDMAE.
012200         04  FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
012300         04  FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
012400         04  FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
012500     02  FS-EPROLD               PIC 9(02) VALUE ZEROES.
012600     02  FSE-EPROLD.
012700         04  FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
012800         04  FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
012900         04  FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
013000     02  FS-EPRNEW               PIC 9(02) VALUE ZEROES.
013100     02  FSE-EPRNEW.
013200         04  FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
013300         04  FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
013400         04  FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
013500     02  FS-STKOLD               PIC 9(02) VALUE ZEROES.
013600     02  FSE-STKOLD.
013700         04  FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
013800         04  FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
013900         04  FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
014000     02  FS-STKNEW               PIC 9(02) VALUE ZEROES.
014100     02  FSE-STKNEW.
014200         04  FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
014300         04  FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
014400         04  FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
014500     02  FS-REPORTE              PIC 9(02) VALUE ZEROES.
014600     02  PROGRAMA                PIC X(08) VALUE 'EVT6ASG'.
014700     02  ARCHIVO                 PIC X(08) VALUE SPACES.
014800     02  ACCION                  PIC X(10) VALUE SPACES.
014900
015000******************************************************************
015100*   EVENT-ID DEL EVENTO EN CURSO, RECIBIDO POR SYSIN             *
015200******************************************************************
015300 01  WKS-PARAMETRO-CORRIDA.
015400     02  WKS-PARM-EVENT-ID       PIC 9(06) VALUE ZEROES.
015500
015600 01  WKS-MENSAJES.
015700     02  MSG-SKU-NO-EXISTE       PIC X(40) VALUE
015800            'RECHAZADO, SKU NO EXISTE EN PRDMAE'.
015900     02  MSG-STOCK-INSUFICIENTE  PIC X(40) VALUE
016000            'RECHAZADO, EXISTENCIA INSUFICIENTE'.
016100 01  WKS-MENSAJE-RECHAZO         PIC X(40) VALUE SPACES.
016200
016300 01  WKS-FLAGS.
016400     02  WKS-FIN-ASGFED          PIC 9(01) VALUE ZEROES.
016500         88  FIN-ASGFED                    VALUE 1.
016600     02  WKS-FIN-PRDMAE          PIC 9(01) VALUE ZEROES.
016700         88  FIN-PRDMAE                    VALUE 1.
016800     02  WKS-FIN-EPROLD          PIC 9(01) VALUE ZEROES.
016900         88  FIN-EPROLD                    VALUE 1.
017000     02  WKS-FIN-STKOLD          PIC 9(01) VALUE ZEROES.
017100         88  FIN-STKOLD                    VALUE 1.
017200     02  WKS-PRODUCTO-RESUELTO   PIC 9(01) VALUE ZEROES.
017300         88  PRODUCTO-RESUELTO             VALUE 1.
017400     02  WKS-ASIGNACION-OK       PIC 9(01) VALUE ZEROES.
017500         88  ASIGNACION-VALIDA             VALUE 1.
017600     02  WKS-ASIGNACION-EXISTE   PIC 9(01) VALUE ZEROES.
017700         88  ASIGNACION-EXISTENTE          VALUE 1.
017750     02  WKS-EXISTENCIA-HALLADA  PIC 9(01) VALUE ZEROES.
017760         88  EXISTENCIA-HALLADA            VALUE 1.
017800
017900 01  WKS-CONTADORES COMP.
018000     02  WKS-LEIDOS              PIC 9(07) VALUE ZEROES.
018100     02  WKS-IMPORTADOS          PIC 9(07) VALUE ZEROES.
018200     02  WKS-RECHAZADOS          PIC 9(07) VALUE ZEROES.
018300     02  WKS-TOT-PRODUCTOS       PIC 9(04) VALUE ZEROES.
018400     02  WKS-TOT-ASIGNACIONES    PIC 9(04) VALUE ZEROES.
018500     02  WKS-TOT-EXISTENCIAS     PIC 9(04) VALUE ZEROES.
018600     02  WKS-IX-AUX              PIC 9(04) VALUE ZEROES.
018700     02  WKS-IX-STK              PIC 9(04) VALUE ZEROES.
018900
019000******************************************************************
019100*   TABLA DE PRODUCTOS EN MEMORIA, PARA RESOLVER SKU A PROD-ID    *
019200******************************************************************
019300 01  WKS-TABLA-PRODUCTOS.
019400     02  WKS-PRD-ENTRADA OCCURS 1000 TIMES
019500                         INDEXED BY WKS-IDX-PRD.
019600         03  WKS-PRD-PROD-ID       PIC 9(06) VALUE ZEROES.
019700         03  WKS-PRD-SKU           PIC X(12) VALUE SPACES.
019800         03  WKS-PRD-NOMBRE        PIC X(30) VALUE SPACES.
019900
020000******************************************************************
020100*   TABLA DE ASIGNACIONES EN MEMORIA, REFLEJA EL MAESTRO COMPLETO *
020200******************************************************************
020300 01  WKS-TABLA-ASIGNACIONES.
020400     02  WKS-ASG-ENTRADA OCCURS 1000 TIMES
020500                         INDEXED BY WKS-IDX-ASG.
020600         03  WKS-ASG-EVENT-ID      PIC 9(06) VALUE ZEROES.
020700         03  WKS-ASG-PROD-ID       PIC 9(06) VALUE ZEROES.
020800         03  WKS-ASG-QTY-ASSIGNED  PIC 9(05) VALUE ZEROES.
020900         03  WKS-ASG-SALE-PRICE    PIC S9(05)V99 VALUE ZEROES.
021000
021100******************************************************************
021200*   TABLA DE EXISTENCIAS EN MEMORIA, UNA ENTRADA POR PRODUCTO     *
021300******************************************************************
021400 01  WKS-TABLA-EXISTENCIAS.
021500     02  WKS-STK-ENTRADA OCCURS 1000 TIMES
021600                         INDEXED BY WKS-IDX-STK.
021700         03  WKS-STK-PROD-ID       PIC 9(06) VALUE ZEROES.
021800         03  WKS-STK-QTY           PIC S9(05) VALUE ZEROES.
021900         03  WKS-STK-LOCATION      PIC X(15) VALUE SPACES.
022000
022100******************************************************************
022200*   UNA SOLA AREA DE IMPRESION, REDEFINIDA SEGUN LA SECCION      *
022300******************************************************************
022400 01  WKS-LINEA-ENCABEZADO.                                        EVQ-031 
022500     02  WKS-LE-TITULO           PIC X(40) VALUE SPACES.
022600     02  FILLER                  PIC X(92) VALUE SPACES.
022700 01  WKS-LINEA-RESULTADO REDEFINES WKS-LINEA-ENCABEZADO.
022750     02  WKS-LRS-SKU             PIC X(12) VALUE SPACES.
022760     02  FILLER                  PIC X(02) VALUE SPACES.
022770     02  WKS-LRS-EVENT-ID        PIC 9(06) VALUE ZEROES.
022780     02  FILLER                  PIC X(02) VALUE SPACES.
022790     02  WKS-LRS-QTY             PIC ZZ,ZZ9 VALUE SPACES.
022795     02  FILLER                  PIC X(104) VALUE SPACES.
022797 01  WKS-LINEA-RECHAZO REDEFINES WKS-LINEA-ENCABEZADO.
022800     02  WKS-LRZ-SKU             PIC X(12) VALUE SPACES.
022900     02  FILLER                  PIC X(02) VALUE SPACES.
023000     02  WKS-LRZ-MOTIVO          PIC X(40) VALUE SPACES.
023100     02  FILLER                  PIC X(78) VALUE SPACES.
023200 01  WKS-LINEA-TOTALES REDEFINES WKS-LINEA-ENCABEZADO.
023300     02  WKS-LT-ETIQUETA         PIC X(30) VALUE SPACES.
023400     02  WKS-LT-VALOR            PIC ZZZ,ZZ9 VALUE SPACES.
023500     02  FILLER                  PIC X(99) VALUE SPACES.
023600
023700 PROCEDURE DIVISION.
023800 000-MAIN SECTION.
023900     PERFORM 100-APERTURA-ARCHIVOS
024000     PERFORM 110-RECIBE-PARAMETRO
024100     PERFORM 150-CARGA-TABLA-PRODUCTOS
024200     PERFORM 160-CARGA-TABLA-ASIGNACIONES
024300     PERFORM 170-CARGA-TABLA-EXISTENCIAS
024400     PERFORM 800-ENCABEZADO-REPORTE
024500     PERFORM 200-LEE-ASIGNACION-FEED
024600     PERFORM 250-PROCESA-ASIGNACION UNTIL FIN-ASGFED
024700     PERFORM 890-REPORTE-TOTALES
024800     PERFORM 900-GRABA-ASIGNACIONES-NUEVAS
024900     PERFORM 910-GRABA-EXISTENCIAS-NUEVAS
025000     PERFORM 950-CIERRA-ARCHIVOS
025100     STOP RUN.
025200 000-MAIN-E. EXIT.
025300
025400******************************************************************
025500*   100 - APERTURA DE ARCHIVOS                                   *
025600******************************************************************
025700 100-APERTURA-ARCHIVOS SECTION.
025800     OPEN INPUT  ASGFED PRDMAE EPROLD STKOLD
025900     OPEN OUTPUT EPRNEW STKNEW REPORTE
026000     IF FS-ASGFED NOT = ZEROES OR FS-PRDMAE NOT = ZEROES
026100        OR FS-EPROLD NOT = ZEROES OR FS-STKOLD NOT = ZEROES
026200        OR FS-EPRNEW NOT = ZEROES OR FS-STKNEW NOT = ZEROES
026300        OR FS-REPORTE NOT = ZEROES
026400        DISPLAY 'EVT6ASG - ERROR AL ABRIR ARCHIVOS DE LA CORRIDA'
026500        MOVE 91 TO RETURN-CODE
026600        STOP RUN
026700     END-IF.
026800 100-APERTURA-ARCHIVOS-E. EXIT.
026900
027000******************************************************************
027100*   110 - RECIBE EL EVENT-ID DEL EVENTO EN CURSO POR SYSIN        *
027200******************************************************************
027300 110-RECIBE-PARAMETRO SECTION.
027400     ACCEPT WKS-PARM-EVENT-ID FROM SYSIN.
027500 110-RECIBE-PARAMETRO-E. EXIT.
027600
027700******************************************************************
027800*   150 - CARGA EL MAESTRO DE PRODUCTOS A LA TABLA, PARA RESOLVER*
027900*         SKU A PROD-ID                                          *
028000******************************************************************
028100 150-CARGA-TABLA-PRODUCTOS SECTION.
028200     READ PRDMAE
028300          AT END SET FIN-PRDMAE TO TRUE
028400     END-READ
028500     PERFORM 151-AGREGA-PRODUCTO UNTIL FIN-PRDMAE.
028600 150-CARGA-TABLA-PRODUCTOS-E. EXIT.
028700
028800 151-AGREGA-PRODUCTO SECTION.
028900     ADD 1 TO WKS-TOT-PRODUCTOS
029000     SET WKS-IDX-PRD TO WKS-TOT-PRODUCTOS
029100     MOVE PRD-PROD-ID OF REG-PRODUCTO TO WKS-PRD-PROD-ID(WKS-IDX-PRD)
029200     MOVE PRD-SKU OF REG-PRODUCTO     TO WKS-PRD-SKU(WKS-IDX-PRD)
029300     MOVE PRD-PROD-NAME OF REG-PRODUCTO
029400                                      TO WKS-PRD-NOMBRE(WKS-IDX-PRD)
029500     READ PRDMAE
029600          AT END SET FIN-PRDMAE TO TRUE
029700     END-READ.
029800 151-AGREGA-PRODUCTO-E. EXIT.
029900
030000******************************************************************
030100*   160 - CARGA EL MAESTRO VIEJO DE ASIGNACIONES A LA TABLA       *
030200******************************************************************
030300 160-CARGA-TABLA-ASIGNACIONES SECTION.
030400     READ EPROLD
030500          AT END SET FIN-EPROLD TO TRUE
030600     END-READ
030700     PERFORM 161-AGREGA-ASIGNACION UNTIL FIN-EPROLD.
030800 160-CARGA-TABLA-ASIGNACIONES-E. EXIT.
030900
031000 161-AGREGA-ASIGNACION SECTION.
031100     ADD 1 TO WKS-TOT-ASIGNACIONES
031200     SET WKS-IDX-ASG TO WKS-TOT-ASIGNACIONES
031300     MOVE EPR-EVENT-ID OF REG-ASIGNACION-VIEJA
031400                     TO WKS-ASG-EVENT-ID(WKS-IDX-ASG)
031500     MOVE EPR-PROD-ID OF REG-ASIGNACION-VIEJA
031600                     TO WKS-ASG-PROD-ID(WKS-IDX-ASG)
031700     MOVE EPR-QTY-ASSIGNED OF REG-ASIGNACION-VIEJA
031800                     TO WKS-ASG-QTY-ASSIGNED(WKS-IDX-ASG)
031900     MOVE EPR-SALE-PRICE OF REG-ASIGNACION-VIEJA
032000                     TO WKS-ASG-SALE-PRICE(WKS-IDX-ASG)
032100     READ EPROLD
032200          AT END SET FIN-EPROLD TO TRUE
032300     END-READ.
032400 161-AGREGA-ASIGNACION-E. EXIT.
032500
032600******************************************************************
032700*   170 - CARGA EL MAESTRO VIEJO DE EXISTENCIAS A LA TABLA        *
032800******************************************************************
032900 170-CARGA-TABLA-EXISTENCIAS SECTION.
033000     READ STKOLD
033100          AT END SET FIN-STKOLD TO TRUE
033200     END-READ
033300     PERFORM 171-AGREGA-EXISTENCIA UNTIL FIN-STKOLD.
033400 170-CARGA-TABLA-EXISTENCIAS-E. EXIT.
033500
033600 171-AGREGA-EXISTENCIA SECTION.
033700     ADD 1 TO WKS-TOT-EXISTENCIAS
033800     SET WKS-IDX-STK TO WKS-TOT-EXISTENCIAS
033900     MOVE INV-PROD-ID OF REG-EXISTENCIA-VIEJA
034000                     TO WKS-STK-PROD-ID(WKS-IDX-STK)
034100     MOVE INV-QTY OF REG-EXISTENCIA-VIEJA
034200                     TO WKS-STK-QTY(WKS-IDX-STK)
034300     MOVE INV-LOCATION OF REG-EXISTENCIA-VIEJA
034400                     TO WKS-STK-LOCATION(WKS-IDX-STK)
034500     READ STKOLD
034600          AT END SET FIN-STKOLD TO TRUE
034700     END-READ.
034800 171-AGREGA-EXISTENCIA-E. EXIT.
034900
035000******************************************************************
035100*   200 - LECTURA SECUENCIAL DEL LOTE DE ASIGNACIONES             *
035200******************************************************************
035300 200-LEE-ASIGNACION-FEED SECTION.
035400     READ ASGFED
035500          AT END
035600             SET FIN-ASGFED TO TRUE
035700          NOT AT END
035800             ADD 1 TO WKS-LEIDOS
035900     END-READ.
036000 200-LEE-ASIGNACION-FEED-E. EXIT.
036100
036200******************************************************************
036300*   250 - PROCESA UN RENGLON DEL LOTE: RESUELVE SKU, VALIDA       *
036400*         DISPONIBILIDAD, ACTUALIZA O CREA LA ASIGNACION Y        *
036500*         RESERVA LA EXISTENCIA                                   *
036600******************************************************************
036700 250-PROCESA-ASIGNACION SECTION.
036800     MOVE ZEROES TO WKS-ASIGNACION-OK
036900     MOVE SPACES TO WKS-MENSAJE-RECHAZO
037000     PERFORM 300-BUSCA-PRODUCTO-POR-SKU
037100     IF NOT PRODUCTO-RESUELTO
037200        MOVE MSG-SKU-NO-EXISTE TO WKS-MENSAJE-RECHAZO
037300     ELSE
037400        PERFORM 310-VALIDA-DISPONIBILIDAD
037500        IF NOT ASIGNACION-VALIDA
037600           MOVE MSG-STOCK-INSUFICIENTE TO WKS-MENSAJE-RECHAZO
037700        END-IF
037800     END-IF
037900     IF ASIGNACION-VALIDA
038000        PERFORM 330-BUSCA-ASIGNACION-EXISTENTE
038100        IF ASIGNACION-EXISTENTE
038200           PERFORM 400-ACTUALIZA-ASIGNACION-EXISTENTE
038300        ELSE
038400           PERFORM 410-CREA-ASIGNACION-NUEVA
038500        END-IF
038600        PERFORM 420-RESERVA-STOCK
038700        ADD 1 TO WKS-IMPORTADOS
038750        PERFORM 860-ESCRIBE-LINEA-RESULTADO
038800     ELSE
038900        ADD 1 TO WKS-RECHAZADOS
039000        PERFORM 870-ESCRIBE-LINEA-RECHAZO
039100     END-IF
039200     PERFORM 200-LEE-ASIGNACION-FEED.
039300 250-PROCESA-ASIGNACION-E. EXIT.
039400
039500******************************************************************
039600*   300 - RESUELVE EL SKU DEL RENGLON A UN PROD-ID, BUSCANDO EN   *
039700*         LA TABLA DE PRDMAE CARGADA EN MEMORIA                   *
039800******************************************************************
039900 300-BUSCA-PRODUCTO-POR-SKU SECTION.
040000     MOVE ZEROES TO WKS-PRODUCTO-RESUELTO WKS-IX-AUX
040100     SET WKS-IDX-PRD TO 1
040200     PERFORM 301-COMPARA-SKU
040300             UNTIL WKS-IDX-PRD > WKS-TOT-PRODUCTOS
040400                OR PRODUCTO-RESUELTO.
040500 300-BUSCA-PRODUCTO-POR-SKU-E. EXIT.
040600
040700 301-COMPARA-SKU SECTION.
040800     IF WKS-PRD-SKU(WKS-IDX-PRD) = ASF-SKU OF REG-ASIGNACION-FEED
040900        MOVE 1            TO WKS-PRODUCTO-RESUELTO
041000        SET WKS-IX-AUX TO WKS-IDX-PRD
041100     ELSE
041200        SET WKS-IDX-PRD UP BY 1
041300     END-IF.
041400 301-COMPARA-SKU-E. EXIT.
041500
041600******************************************************************
041700*   310 - VALIDA QUE LA EXISTENCIA DISPONIBLE ALCANCE LA          *
041800*         CANTIDAD SOLICITADA EN EL RENGLON                       *
041900******************************************************************
042000 310-VALIDA-DISPONIBILIDAD SECTION.
042100     MOVE ZEROES TO WKS-ASIGNACION-OK
042200     PERFORM 311-BUSCA-EXISTENCIA
042300     IF EXISTENCIA-HALLADA
042400        IF ASF-QTY OF REG-ASIGNACION-FEED
042500                 NOT > WKS-STK-QTY(WKS-IX-STK)
042600           MOVE 1 TO WKS-ASIGNACION-OK
042700        END-IF
042800     END-IF.
043300 310-VALIDA-DISPONIBILIDAD-E. EXIT.
043400
043500 311-BUSCA-EXISTENCIA SECTION.
043600     MOVE ZEROES TO WKS-EXISTENCIA-HALLADA
043700     SET WKS-IDX-STK TO 1
043800     PERFORM 312-COMPARA-EXISTENCIA
043900             UNTIL WKS-IDX-STK > WKS-TOT-EXISTENCIAS
044000                OR EXISTENCIA-HALLADA.
044100 311-BUSCA-EXISTENCIA-E. EXIT.
044200
044300 312-COMPARA-EXISTENCIA SECTION.
044400     IF WKS-STK-PROD-ID(WKS-IDX-STK) = WKS-PRD-PROD-ID(WKS-IX-AUX)
044500        MOVE 1 TO WKS-EXISTENCIA-HALLADA
044600        SET WKS-IX-STK TO WKS-IDX-STK
044700     ELSE
044800        SET WKS-IDX-STK UP BY 1
044900     END-IF.
045000 312-COMPARA-EXISTENCIA-E. EXIT.
045100
045200******************************************************************
045300*   330 - BUSCA SI YA EXISTE ASIGNACION PARA EL EVENTO Y EL       *
045400*         PRODUCTO RESUELTO                                       *
045500******************************************************************
045600 330-BUSCA-ASIGNACION-EXISTENTE SECTION.
045700     MOVE ZEROES TO WKS-ASIGNACION-EXISTE
045800     SET WKS-IDX-ASG TO 1
045900     PERFORM 331-COMPARA-ASIGNACION
046000             UNTIL WKS-IDX-ASG > WKS-TOT-ASIGNACIONES
046100                OR ASIGNACION-EXISTENTE.
046200 330-BUSCA-ASIGNACION-EXISTENTE-E. EXIT.
046300
046400 331-COMPARA-ASIGNACION SECTION.
046500     IF WKS-ASG-EVENT-ID(WKS-IDX-ASG) = WKS-PARM-EVENT-ID
046600        AND WKS-ASG-PROD-ID(WKS-IDX-ASG) = WKS-PRD-PROD-ID(WKS-IX-AUX)
046700        MOVE 1 TO WKS-ASIGNACION-EXISTE
046800     ELSE
046900        SET WKS-IDX-ASG UP BY 1
047000     END-IF.
047100 331-COMPARA-ASIGNACION-E. EXIT.
047200
047300******************************************************************
047400*   400 - SUMA LA CANTIDAD A LA ASIGNACION YA EXISTENTE, Y        *
047500*         GUARDA EL PRECIO DE VENTA DEL EVENTO CUANDO VIENE       *
047600*         DIFERENTE DE CERO                                       *
047700******************************************************************
047800 400-ACTUALIZA-ASIGNACION-EXISTENTE SECTION.
047900     ADD ASF-QTY OF REG-ASIGNACION-FEED
048000         TO WKS-ASG-QTY-ASSIGNED(WKS-IDX-ASG)
048100     IF ASF-SALE-PRICE OF REG-ASIGNACION-FEED NOT = ZEROES
048200        MOVE ASF-SALE-PRICE OF REG-ASIGNACION-FEED
048300                     TO WKS-ASG-SALE-PRICE(WKS-IDX-ASG)
048400     END-IF.
048600 400-ACTUALIZA-ASIGNACION-EXISTENTE-E. EXIT.
048700
048800******************************************************************
048900*   410 - CREA UNA ASIGNACION NUEVA PARA EL EVENTO Y EL PRODUCTO  *
049000******************************************************************
049100 410-CREA-ASIGNACION-NUEVA SECTION.
049200     ADD 1 TO WKS-TOT-ASIGNACIONES
049300     SET WKS-IDX-ASG TO WKS-TOT-ASIGNACIONES
049500     MOVE WKS-PARM-EVENT-ID       TO WKS-ASG-EVENT-ID(WKS-IDX-ASG)
049600     MOVE WKS-PRD-PROD-ID(WKS-IX-AUX)
049700                                  TO WKS-ASG-PROD-ID(WKS-IDX-ASG)
049800     MOVE ASF-QTY OF REG-ASIGNACION-FEED
049900                                  TO WKS-ASG-QTY-ASSIGNED(WKS-IDX-ASG)
050000     MOVE ASF-SALE-PRICE OF REG-ASIGNACION-FEED
050100                                  TO WKS-ASG-SALE-PRICE(WKS-IDX-ASG).
050200 410-CREA-ASIGNACION-NUEVA-E. EXIT.
050300
050400******************************************************************
050500*   420 - RESERVA LA EXISTENCIA, RESTANDO LA CANTIDAD ASIGNADA    *
050600*         DE LA EXISTENCIA DISPONIBLE EN MEMORIA                  *
050700******************************************************************
050800 420-RESERVA-STOCK SECTION.
050900     SUBTRACT ASF-QTY OF REG-ASIGNACION-FEED
051000              FROM WKS-STK-QTY(WKS-IX-STK).
051100 420-RESERVA-STOCK-E. EXIT.
051200
051300******************************************************************
051400*   800 - ENCABEZADO DEL REPORTE DE LA CORRIDA                    *
051500******************************************************************
051600 800-ENCABEZADO-REPORTE SECTION.
051700     MOVE SPACES TO WKS-LINEA-ENCABEZADO
051800     MOVE 'REPORTE DE ASIGNACION DE PRODUCTOS A EVENTO'
051900                                             TO WKS-LE-TITULO
052000     WRITE REG-REPORTE FROM WKS-LINEA-ENCABEZADO
052100         BEFORE ADVANCING C01.
052200 800-ENCABEZADO-REPORTE-E. EXIT.
052300
052330******************************************************************
052340*   860 - ESCRIBE LA LINEA DE UNA ASIGNACION CONFIRMADA           *
052350******************************************************************
052360 860-ESCRIBE-LINEA-RESULTADO SECTION.
052370     MOVE SPACES TO WKS-LINEA-RESULTADO
052380     MOVE ASF-SKU OF REG-ASIGNACION-FEED TO WKS-LRS-SKU
052390     MOVE WKS-PARM-EVENT-ID              TO WKS-LRS-EVENT-ID
052395     MOVE ASF-QTY OF REG-ASIGNACION-FEED TO WKS-LRS-QTY
052398     WRITE REG-REPORTE FROM WKS-LINEA-RESULTADO
052399         AFTER ADVANCING 1 LINES.
052400 860-ESCRIBE-LINEA-RESULTADO-E. EXIT.
052410
052420******************************************************************
052500*   870 - ESCRIBE LA LINEA DE RECHAZO DE UN RENGLON               *
052600******************************************************************
052700 870-ESCRIBE-LINEA-RECHAZO SECTION.
052800     MOVE SPACES TO WKS-LINEA-RECHAZO
052900     MOVE ASF-SKU OF REG-ASIGNACION-FEED TO WKS-LRZ-SKU
053000     MOVE WKS-MENSAJE-RECHAZO            TO WKS-LRZ-MOTIVO
053100     WRITE REG-REPORTE FROM WKS-LINEA-RECHAZO
053200         AFTER ADVANCING 1 LINES.
053300 870-ESCRIBE-LINEA-RECHAZO-E. EXIT.
053400
053500******************************************************************
053600*   890 - LINEA FINAL DEL REPORTE: LEIDOS/IMPORTADOS/RECHAZADOS   *
053700******************************************************************
053800 890-REPORTE-TOTALES SECTION.
053900     MOVE SPACES                 TO WKS-LINEA-TOTALES
054000     MOVE 'RENGLONES LEIDOS             :' TO WKS-LT-ETIQUETA
054100     MOVE WKS-LEIDOS              TO WKS-LT-VALOR
054200     WRITE REG-REPORTE FROM WKS-LINEA-TOTALES
054300         AFTER ADVANCING 2 LINES
054400
054500     MOVE SPACES                 TO WKS-LINEA-TOTALES
054600     MOVE 'RENGLONES IMPORTADOS         :' TO WKS-LT-ETIQUETA
054700     MOVE WKS-IMPORTADOS          TO WKS-LT-VALOR
054800     WRITE REG-REPORTE FROM WKS-LINEA-TOTALES
054900         AFTER ADVANCING 1 LINES
055000
055100     MOVE SPACES                 TO WKS-LINEA-TOTALES
055200     MOVE 'RENGLONES RECHAZADOS         :' TO WKS-LT-ETIQUETA
055300     MOVE WKS-RECHAZADOS          TO WKS-LT-VALOR
055400     WRITE REG-REPORTE FROM WKS-LINEA-TOTALES
055500         AFTER ADVANCING 1 LINES.
055600 890-REPORTE-TOTALES-E. EXIT.
055700
055800******************************************************************
055900*   900 - GRABA LA TABLA COMPLETA DE ASIGNACIONES AL MAESTRO      *
056000*         NUEVO                                                   *
056100******************************************************************
056200 900-GRABA-ASIGNACIONES-NUEVAS SECTION.
056300     SET WKS-IDX-ASG TO 1
056400     PERFORM 901-GRABA-UNA-ASIGNACION
056500             VARYING WKS-IDX-ASG FROM 1 BY 1
056600             UNTIL WKS-IDX-ASG > WKS-TOT-ASIGNACIONES.
056700 900-GRABA-ASIGNACIONES-NUEVAS-E. EXIT.
056800
056900 901-GRABA-UNA-ASIGNACION SECTION.
057000     MOVE WKS-ASG-EVENT-ID(WKS-IDX-ASG)
057100                     TO EPR-EVENT-ID OF REG-ASIGNACION
057200     MOVE WKS-ASG-PROD-ID(WKS-IDX-ASG)
057300                     TO EPR-PROD-ID OF REG-ASIGNACION
057400     MOVE WKS-ASG-QTY-ASSIGNED(WKS-IDX-ASG)
057500                     TO EPR-QTY-ASSIGNED OF REG-ASIGNACION
057600     MOVE WKS-ASG-SALE-PRICE(WKS-IDX-ASG)
057700                     TO EPR-SALE-PRICE OF REG-ASIGNACION
057800     WRITE REG-ASIGNACION
057900     IF FS-EPRNEW NOT = ZEROES
058000        DISPLAY 'ERROR AL GRABAR EPRNEW, STATUS: ' FS-EPRNEW
058100        MOVE 91 TO RETURN-CODE
058200        STOP RUN
058300     END-IF.
058400 901-GRABA-UNA-ASIGNACION-E. EXIT.
058500
058600******************************************************************
058700*   910 - GRABA LA TABLA COMPLETA DE EXISTENCIAS AL MAESTRO NUEVO *
058800*         YA CON LA RESERVA APLICADA                              *
058900******************************************************************
059000 910-GRABA-EXISTENCIAS-NUEVAS SECTION.
059100     SET WKS-IDX-STK TO 1
059200     PERFORM 911-GRABA-UNA-EXISTENCIA
059300             VARYING WKS-IDX-STK FROM 1 BY 1
059400             UNTIL WKS-IDX-STK > WKS-TOT-EXISTENCIAS.
059500 910-GRABA-EXISTENCIAS-NUEVAS-E. EXIT.
059600
059700 911-GRABA-UNA-EXISTENCIA SECTION.
059800     MOVE WKS-STK-PROD-ID(WKS-IDX-STK)
059900                     TO INV-PROD-ID OF REG-EXISTENCIA
060000     MOVE WKS-STK-QTY(WKS-IDX-STK)
060100                     TO INV-QTY OF REG-EXISTENCIA
060200     MOVE WKS-STK-LOCATION(WKS-IDX-STK)
060300                     TO INV-LOCATION OF REG-EXISTENCIA
060400     WRITE REG-EXISTENCIA
060500     IF FS-STKNEW NOT = ZEROES
060600        DISPLAY 'ERROR AL GRABAR STKNEW, STATUS: ' FS-STKNEW
060700        MOVE 91 TO RETURN-CODE
060800        STOP RUN
060900     END-IF.
061000 911-GRABA-UNA-EXISTENCIA-E. EXIT.
061100
061200******************************************************************
061300*   950 - CIERRE DE ARCHIVOS                                     *
061400******************************************************************
061500 950-CIERRA-ARCHIVOS SECTION.
061600     CLOSE ASGFED PRDMAE EPROLD EPRNEW STKOLD STKNEW REPORTE.
061700 950-CIERRA-ARCHIVOS-E. EXIT.
