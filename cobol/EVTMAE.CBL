000100******************************************************************
000200*    EVTMAE   - MAESTRO DE EVENTOS ANUALES (EXPOS DE CICLISMO)   *
000300*    COPY MEMBER USADO POR FD EN EVT1IMP, EVT2EST Y EVT7RPT      *
000400******************************************************************
000500*FECHA       : 03/02/1989                                       *
000600*PROGRAMADOR : S. OCHOA (SOCH)                                  *
000700*APLICACION  : EVENTOS Y BODEGA                                 *
000800*DESCRIPCION : LAYOUT DEL REGISTRO MAESTRO DE EVENTOS, IGUAL AL *
000900*             : DEL ARCHIVO DE IMPORTACION ANUAL DE EVENTOS      *
001000******************************************************************
001100*CAMBIOS                                                        *
001200*DD/MM/AAAA  INIC  TICKET   DESCRIPCION                         *
001300*03/02/1989  SOCH  EVQ-001  CREACION DEL LAYOUT                 *
001400*11/09/1991  SOCH  EVQ-014  SE AGREGA FFWD (BANDERA MARCA)      *
001500*22/01/1999  RMTZ  EVQ-Y2K  REVISION Y2K, DATA PERMANECE X(10)  *
001600*                  AAAA-MM-DD, NO REQUIRIO CAMBIO DE LAYOUT     *
001700*14/07/2004  RMTZ  EVQ-031  FILLER DE RESERVA AL FINAL DEL REG  *
001800******************************************************************
001900 01  REG-EVENTO-ANUAL.
002000     05  EVT-EVENT-ID            PIC 9(06).
002100     05  EVT-PERIODO             PIC X(10).
002200     05  EVT-ACCORDO             PIC X(15).
002300     05  EVT-NUM-EVENTOS         PIC 9(03).
002400     05  EVT-DATA                PIC X(10).
002500     05  EVT-EXPO-PERIODO        PIC X(10).
002600     05  EVT-NOME                PIC X(30).
002700     05  EVT-MEZZO-TRASPORTO     PIC X(15).
002800     05  EVT-DISCIPLINA          PIC X(15).
002900     05  EVT-LOCALITA            PIC X(20).
003000     05  EVT-REGIONE             PIC X(15).
003100     05  EVT-EXPO-BRAND          PIC X(20).
003200     05  EVT-ADDETTO             PIC X(20).
003300     05  EVT-PERNOTTO            PIC S9(07)V99.
003400     05  EVT-VITTO-ALLOGGIO      PIC S9(07)V99.
003500     05  EVT-TRENO               PIC S9(07)V99.
003600     05  EVT-SPAZIO-VARIE        PIC S9(07)V99.
003700     05  EVT-INCASSI-PREC        PIC S9(07)V99.
003800     05  EVT-CASCHI              PIC 9(05).
003900     05  EVT-OCCHIALI            PIC 9(05).
004000     05  EVT-PNEUMATICI          PIC 9(05).
004100     05  EVT-BDG-INCASSI         PIC S9(07)V99.
004200     05  EVT-BDG-COSTI           PIC S9(07)V99.
004300     05  EVT-KM                  PIC 9(05).
004400     05  EVT-GASOLIO             PIC S9(07)V99.
004500     05  EVT-AUTOSTRADA          PIC S9(07)V99.
004600     05  EVT-COSTI-REALI         PIC S9(07)V99.
004700     05  EVT-INCASSI             PIC S9(07)V99.
004800     05  EVT-POS                 PIC S9(07)V99.
004900     05  EVT-CASH                PIC S9(07)V99.
005000     05  EVT-EXTRA               PIC S9(07)V99.
005100     05  EVT-VEND-PRIV-AGENTI    PIC S9(07)V99.
005200     05  EVT-FFWD                PIC X(10).
005300     05  FILLER                  PIC X(01).
