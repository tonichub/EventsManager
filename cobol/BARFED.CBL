000100******************************************************************
000200*    BARFED   - ARCHIVO DE ENTRADA DE CODIGOS DE BARRAS A VALIDAR*
000300*    COPY MEMBER USADO POR FD EN EVT4BAR (ENTRADA)               *
000400******************************************************************
000500*FECHA       : 03/02/1989                                       *
000600*PROGRAMADOR : S. OCHOA (SOCH)                                  *
000700*APLICACION  : EVENTOS Y BODEGA                                 *
000800*DESCRIPCION : UN REGISTRO POR CODIGO ESCANEADO SIN LIMPIAR      *
000900******************************************************************
001000*CAMBIOS                                                        *
001100*DD/MM/AAAA  INIC  TICKET   DESCRIPCION                         *
001200*03/02/1989  SOCH  EVQ-010  CREACION DEL LAYOUT                 *
001300*14/07/2004  RMTZ  EVQ-031  FILLER DE RESERVA AL FINAL DEL REG  *
001400******************************************************************
001500 01  REG-CODIGO-BARRAS.
001600     05  BCR-RAW                 PIC X(20).
001700     05  FILLER                  PIC X(01).
