000100******************************************************************
000200*    ASGFED   - ARCHIVO DE ENTRADA DE ASIGNACION DE PRODUCTOS    *
000300*    COPY MEMBER USADO POR FD EN EVT6ASG (ENTRADA)               *
000400******************************************************************
000500*FECHA       : 03/02/1989                                       *
000600*PROGRAMADOR : S. OCHOA (SOCH)                                  *
000700*APLICACION  : EVENTOS Y BODEGA                                 *
000800*DESCRIPCION : UN REGISTRO POR SKU A ASIGNAR AL EVENTO EN       *
000900*             : CURSO (EL EVENT-ID SE RECIBE POR SYSIN)          *
001000******************************************************************
001100*CAMBIOS                                                        *
001200*DD/MM/AAAA  INIC  TICKET   DESCRIPCION                         *
001300*03/02/1989  SOCH  EVQ-008  CREACION DEL LAYOUT                 *
001400*14/07/2004  RMTZ  EVQ-031  FILLER DE RESERVA AL FINAL DEL REG  *
001500******************************************************************
001600 01  REG-ASIGNACION-FEED.
001700     05  ASF-SKU                 PIC X(12).
001800     05  ASF-QTY                 PIC 9(05).
001900     05  ASF-SALE-PRICE          PIC S9(05)V99.
002000     05  FILLER                  PIC X(01).
