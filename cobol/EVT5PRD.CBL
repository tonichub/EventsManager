000100******************************************************************
000200* FECHA       : 07/02/1989                                       *
000300* PROGRAMADOR : S. OCHOA (SOCH)                                  *
000400* APLICACION  : EVENTOS Y BODEGA                                 *
000500* PROGRAMA    : EVT5PRD                                          *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : IMPORTA UN LOTE DE PRODUCTOS (CASCOS, LENTES,     *
000800*             : LLANTAS), ACTUALIZANDO EL MAESTRO DE PRODUCTOS   *
000900*             : CUANDO EL PRODUCTO YA EXISTE (POR CODIGO DE      *
001000*             : BARRAS O POR SKU) O INSERTANDOLO COMO NUEVO CON  *
001100*             : EXISTENCIA INICIAL EN CERO CUANDO NO EXISTE      *
001200* ARCHIVOS    : PRDFED=E, PRDOLD=E, PRDNEW=S, STKOLD=E, STKNEW=S *
001300* ACCION (ES) : I=IMPORTA LOTE DE PRODUCTOS                       *
001400* PROGRAMA(S) : NO APLICA                                        *
001500* INSTALADO   : 07/02/1989                                       *
001600* NOMBRE      : IMPORTADOR DEL MAESTRO DE PRODUCTOS               *
001700******************************************************************
001800 IDENTIFICATION DIVISION.
001900 PROGRAM-ID.     EVT5PRD.
002000 AUTHOR.         S. OCHOA.
002100 INSTALLATION.   DEPTO DE SISTEMAS - EVENTOS Y BODEGA.
002200 DATE-WRITTEN.   07/02/1989.
002300 DATE-COMPILED.
002400 SECURITY.       USO INTERNO UNICAMENTE.
002500******************************************************************
002600*                    B I T A C O R A   D E   C A M B I O S       *
002700******************************************************************
002800*DD/MM/AAAA  INIC  TICKET    DESCRIPCION                         *
002900*07/02/1989  SOCH  EVQ-105   CREACION DEL PROGRAMA, SOLO INSERTA *
003000*                  PRODUCTOS NUEVOS                               *
003100*25/10/1990  SOCH  EVQ-110   SE AGREGA ACTUALIZACION DE PRODUCTOS*
003200*                  EXISTENTES POR CODIGO DE BARRAS O SKU          *
003300*19/09/1991  SOCH  EVQ-113   EXISTENCIA INICIAL EN CERO AL       *
003400*                  INSERTAR UN PRODUCTO NUEVO                     *
003500*22/01/1999  RMTZ  EVQ-Y2K   REVISION Y2K, SIN CAMPOS DE FECHA   *
003600*                  EN ESTE PROGRAMA, SIN IMPACTO                 *
003700*09/11/2001  RMTZ  EVQ-130   SE OMITEN RENGLONES CON NOMBRE DE   *
003800*                  PRODUCTO EN BLANCO                             *
003900*14/07/2004  RMTZ  EVQ-031   ENCABEZADOS DE REPORTE A 132 COLUM- *
004000*                  NAS SEGUN ESTANDAR VIGENTE                    *
004100******************************************************************
004200 ENVIRONMENT DIVISION.
004300 CONFIGURATION SECTION.
004400 SPECIAL-NAMES.
004500     C01 IS TOP-OF-FORM.
004600 INPUT-OUTPUT SECTION.
004700 FILE-CONTROL.
004800     SELECT PRDFED   ASSIGN TO PRDFED
004900            ORGANIZATION   IS SEQUENTIAL
005000            FILE STATUS    IS FS-PRDFED
005100                              FSE-PRDFED.
005200
005300     SELECT PRDOLD   ASSIGN TO PRDOLD
005400            ORGANIZATION   IS SEQUENTIAL
005500            FILE STATUS    IS FS-PRDOLD
005600                              FSE-PRDOLD.
005700
005800     SELECT PRDNEW   ASSIGN TO PRDNEW
005900            ORGANIZATION   IS SEQUENTIAL
006000            FILE STATUS    IS FS-PRDNEW
006100                              FSE-PRDNEW.
006200
006300     SELECT STKOLD   ASSIGN TO STKOLD
006400            ORGANIZATION   IS SEQUENTIAL
006500            FILE STATUS    IS FS-STKOLD
006600                              FSE-STKOLD.
006700
006800     SELECT STKNEW   ASSIGN TO STKNEW
006900            ORGANIZATION   IS SEQUENTIAL
007000            FILE STATUS    IS FS-STKNEW
007100                              FSE-STKNEW.
007200
007300     SELECT REPORTE  ASSIGN TO REPORTE
007400            ORGANIZATION   IS LINE SEQUENTIAL
007500            FILE STATUS    IS FS-REPORTE.
007600
007700 DATA DIVISION.
007800 FILE SECTION.
007900******************************************************************
008000*              DEFINICION DE ESTRUCTURA DE ARCHIVOS              *
008100******************************************************************
008200*   LOTE DE PRODUCTOS A IMPORTAR (ENTRADA).
008300 FD  PRDFED.
008400     COPY PRDMAE REPLACING REG-PRODUCTO BY REG-PRODUCTO-FEED.
008500*   MAESTRO DE PRODUCTOS VIEJO (ENTRADA).
008600 FD  PRDOLD.
008700     COPY PRDMAE REPLACING REG-PRODUCTO BY REG-PRODUCTO-VIEJO.
008800*   MAESTRO DE PRODUCTOS NUEVO (SALIDA).
008900 FD  PRDNEW.
009000     COPY PRDMAE.
009100*   EXISTENCIAS VIEJAS (ENTRADA).
009200 FD  STKOLD.
009300     COPY STKMAE REPLACING REG-EXISTENCIA BY REG-EXISTENCIA-VIEJA.
009400*   EXISTENCIAS NUEVAS (SALIDA).
009500 FD  STKNEW.
009600     COPY STKMAE.
009700*   REPORTE DE LA CORRIDA, 132 COLUMNAS.
009800 FD  REPORTE.
009900 01  REG-REPORTE.
009905     02  FILLER              PIC X(132).
010000
010100 WORKING-STORAGE SECTION.
010200******************************************************************
010300*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS        *
010400******************************************************************
010500 01  WKS-FS-STATUS.
010600     02  FS-PRDFED               PIC 9(02) VALUE ZEROES.
010700     02  FSE-PRDFED.
010800         04  FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
010900         04  FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
011000         04  FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
011100     02  FS-PRDOLD               PIC 9(02) VALUE ZEROES.
011200     02  FSE-PRDOLD.
011300         04  FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
011400         04  FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
011500         04  FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
011600     02  FS-PRDNEW               PIC 9(02) VALUE ZEROES.
011700     02  FSE-PRDNEW.
011800         04  FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
011900         04  FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
012000         04  FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
012100     02  FS-STKOLD               PIC 9(02) VALUE ZEROES.
012200     02  FSE-STKOLD.
012300         04  FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
012400         04  FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
012500         04  FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
012600     02  FS-STKNEW               PIC 9(02) VALUE ZEROES.
012700     02  FSE-STKNEW.
012800         04  FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
012900         04  FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
013000         04  FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
013100     02  FS-REPORTE              PIC 9(02) VALUE ZEROES.
013200     02  PROGRAMA                PIC X(08) VALUE 'EVT5PRD'.
013300     02  ARCHIVO                 PIC X(08) VALUE SPACES.
013400     02  ACCION                  PIC X(10) VALUE SPACES.
013500******************************************************************
013600*              RECURSOS DE TRABAJO Y VARIABLES AUXILIARES        *
013700******************************************************************
013800 01  WKS-FLAGS.
013900     02  WKS-FIN-PRDFED          PIC 9(01) VALUE ZEROES.
014000         88  FIN-PRDFED                    VALUE 1.
014100     02  WKS-FIN-PRDOLD          PIC 9(01) VALUE ZEROES.
014200         88  FIN-PRDOLD                    VALUE 1.
014210     02  WKS-FIN-STKOLD          PIC 9(01) VALUE ZEROES.
014220         88  FIN-STKOLD                    VALUE 1.
014300     02  WKS-PRODUCTO-ENCONTRADO PIC 9(01) VALUE ZEROES.
014400         88  PRODUCTO-ENCONTRADO           VALUE 1.
014450     02  WKS-PRODUCTO-VALIDO     PIC 9(01) VALUE ZEROES.
014470         88  PRODUCTO-VALIDO               VALUE 1.
014500
014600 01  WKS-CONTADORES COMP.
014700     02  WKS-LEIDOS              PIC 9(07) VALUE ZEROES.
014800     02  WKS-OMITIDOS            PIC 9(07) VALUE ZEROES.
014900     02  WKS-AGREGADOS           PIC 9(07) VALUE ZEROES.
015000     02  WKS-ACTUALIZADOS        PIC 9(07) VALUE ZEROES.
015100     02  WKS-TOT-PRODUCTOS       PIC 9(04) VALUE ZEROES.
015200     02  WKS-TOT-EXISTENCIAS     PIC 9(04) VALUE ZEROES.
015300     02  WKS-SIG-PROD-ID         PIC 9(06) VALUE ZEROES.
015500     02  WKS-IX-AUX              PIC 9(04) VALUE ZEROES.
015700
015800******************************************************************
015900*   TABLA DE PRODUCTOS EN MEMORIA, REFLEJA EL MAESTRO COMPLETO    *
016000******************************************************************
016100 01  WKS-TABLA-PRODUCTOS.
016200     02  WKS-PRD-ENTRADA OCCURS 1000 TIMES
016300                         INDEXED BY WKS-IDX-PRD.
016400         03  WKS-PRD-PROD-ID       PIC 9(06) VALUE ZEROES.
016500         03  WKS-PRD-SUPPLIER-ID   PIC 9(04) VALUE ZEROES.
016600         03  WKS-PRD-SKU           PIC X(12) VALUE SPACES.
016700         03  WKS-PRD-EAN-UPC       PIC X(14) VALUE SPACES.
016800         03  WKS-PRD-NOMBRE        PIC X(30) VALUE SPACES.
016900         03  WKS-PRD-DESCR         PIC X(40) VALUE SPACES.
017000         03  WKS-PRD-CATEGORIA     PIC X(15) VALUE SPACES.
017100         03  WKS-PRD-PRECIO-COMPRA PIC S9(05)V99 VALUE ZEROES.
017200         03  WKS-PRD-PRECIO-VENTA  PIC S9(05)V99 VALUE ZEROES.
017300         03  WKS-PRD-ESTADO        PIC X(10) VALUE SPACES.
017400
017500******************************************************************
017600*   TABLA DE EXISTENCIAS EN MEMORIA, UNA ENTRADA POR PRODUCTO     *
017700******************************************************************
017800 01  WKS-TABLA-EXISTENCIAS.
017900     02  WKS-STK-ENTRADA OCCURS 1000 TIMES
018000                         INDEXED BY WKS-IDX-STK.
018100         03  WKS-STK-PROD-ID       PIC 9(06) VALUE ZEROES.
018200         03  WKS-STK-QTY           PIC S9(05) VALUE ZEROES.
018300         03  WKS-STK-LOCATION      PIC X(15) VALUE SPACES.
018400
018410 01  WKS-MENSAJES.
018420     02  MSG-NOMBRE-VACIO        PIC X(40) VALUE
018430            'RECHAZADO, NOMBRE DE PRODUCTO EN BLANCO'.
018440     02  MSG-AGREGADO            PIC X(12) VALUE 'AGREGADO'.
018450     02  MSG-ACTUALIZADO         PIC X(12) VALUE 'ACTUALIZADO'.
018500******************************************************************
018600*   UNA SOLA AREA DE IMPRESION, REDEFINIDA SEGUN LA SECCION      *
018700******************************************************************
018800 01  WKS-LINEA-ENCABEZADO.                                        EVQ-031 
018900     02  WKS-LE-TITULO           PIC X(40) VALUE SPACES.
019000     02  FILLER                  PIC X(92) VALUE SPACES.
019100 01  WKS-LINEA-RESULTADO REDEFINES WKS-LINEA-ENCABEZADO.
019200     02  WKS-LR-SKU              PIC X(12) VALUE SPACES.
019300     02  FILLER                  PIC X(02) VALUE SPACES.
019400     02  WKS-LR-NOMBRE           PIC X(30) VALUE SPACES.
019500     02  FILLER                  PIC X(02) VALUE SPACES.
019600     02  WKS-LR-ACCION           PIC X(12) VALUE SPACES.
019700     02  FILLER                  PIC X(74) VALUE SPACES.
019800 01  WKS-LINEA-RECHAZO REDEFINES WKS-LINEA-ENCABEZADO.
019900     02  WKS-LZ-SKU              PIC X(12) VALUE SPACES.
020000     02  FILLER                  PIC X(02) VALUE SPACES.
020100     02  WKS-LZ-MOTIVO           PIC X(40) VALUE SPACES.
020200     02  FILLER                  PIC X(78) VALUE SPACES.
020300 01  WKS-LINEA-TOTALES REDEFINES WKS-LINEA-ENCABEZADO.
020400     02  WKS-LT-ETIQUETA         PIC X(20) VALUE SPACES.
020500     02  WKS-LT-VALOR            PIC ZZZ,ZZ9 VALUE SPACES.
020600     02  FILLER                  PIC X(109) VALUE SPACES.
020700
020800 PROCEDURE DIVISION.
020900 000-MAIN SECTION.
021000     PERFORM 100-APERTURA-ARCHIVOS
021100     PERFORM 150-CARGA-TABLA-PRODUCTOS
021200     PERFORM 160-CARGA-TABLA-EXISTENCIAS
021300     PERFORM 800-ENCABEZADO-REPORTE
021400     PERFORM 200-LEE-PRODUCTO-FEED
021500     PERFORM 250-PROCESA-PRODUCTO UNTIL FIN-PRDFED
021600     PERFORM 890-REPORTE-TOTALES
021700     PERFORM 900-GRABA-PRODUCTOS-NUEVOS
021800     PERFORM 910-GRABA-EXISTENCIAS-NUEVAS
021900     PERFORM 950-CIERRA-ARCHIVOS
022000     STOP RUN.
022100 000-MAIN-E. EXIT.
022200
022300******************************************************************
022400*   100 - APERTURA DE ARCHIVOS                                   *
022500******************************************************************
022600 100-APERTURA-ARCHIVOS SECTION.
022700     OPEN INPUT  PRDFED PRDOLD STKOLD
022800     OPEN OUTPUT PRDNEW STKNEW REPORTE
022900     IF FS-PRDFED NOT = ZEROES OR FS-PRDOLD NOT = ZEROES
023000        OR FS-STKOLD NOT = ZEROES OR FS-PRDNEW NOT = ZEROES
023100        OR FS-STKNEW NOT = ZEROES OR FS-REPORTE NOT = ZEROES
023200        DISPLAY 'EVT5PRD - ERROR AL ABRIR ARCHIVOS DE LA CORRIDA'
023300        MOVE 91 TO RETURN-CODE
023400        STOP RUN
023500     END-IF.
023600 100-APERTURA-ARCHIVOS-E. EXIT.
023700
023800******************************************************************
023900*   150 - CARGA EL MAESTRO VIEJO DE PRODUCTOS A LA TABLA, Y      *
024000*         DETERMINA EL SIGUIENTE PROD-ID DISPONIBLE              *
024100******************************************************************
024200 150-CARGA-TABLA-PRODUCTOS SECTION.
024300     READ PRDOLD
024400          AT END SET FIN-PRDOLD TO TRUE
024500     END-READ
024600     PERFORM 151-AGREGA-PRODUCTO UNTIL FIN-PRDOLD.
024700 150-CARGA-TABLA-PRODUCTOS-E. EXIT.
024800
024900 151-AGREGA-PRODUCTO SECTION.
025000     ADD 1 TO WKS-TOT-PRODUCTOS
025100     SET WKS-IDX-PRD TO WKS-TOT-PRODUCTOS
025200     MOVE PRD-PROD-ID OF REG-PRODUCTO-VIEJO
025300                     TO WKS-PRD-PROD-ID(WKS-IDX-PRD)
025400     MOVE PRD-SUPPLIER-ID OF REG-PRODUCTO-VIEJO
025500                     TO WKS-PRD-SUPPLIER-ID(WKS-IDX-PRD)
025600     MOVE PRD-SKU OF REG-PRODUCTO-VIEJO
025700                     TO WKS-PRD-SKU(WKS-IDX-PRD)
025800     MOVE PRD-EAN-UPC OF REG-PRODUCTO-VIEJO
025900                     TO WKS-PRD-EAN-UPC(WKS-IDX-PRD)
026000     MOVE PRD-PROD-NAME OF REG-PRODUCTO-VIEJO
026100                     TO WKS-PRD-NOMBRE(WKS-IDX-PRD)
026200     MOVE PRD-PROD-DESC OF REG-PRODUCTO-VIEJO
026300                     TO WKS-PRD-DESCR(WKS-IDX-PRD)
026400     MOVE PRD-CATEGORY OF REG-PRODUCTO-VIEJO
026500                     TO WKS-PRD-CATEGORIA(WKS-IDX-PRD)
026600     MOVE PRD-PURCHASE-PRICE OF REG-PRODUCTO-VIEJO
026700                     TO WKS-PRD-PRECIO-COMPRA(WKS-IDX-PRD)
026800     MOVE PRD-SELLING-PRICE OF REG-PRODUCTO-VIEJO
026900                     TO WKS-PRD-PRECIO-VENTA(WKS-IDX-PRD)
027000     MOVE PRD-PROD-STATUS OF REG-PRODUCTO-VIEJO
027100                     TO WKS-PRD-ESTADO(WKS-IDX-PRD)
027200     IF PRD-PROD-ID OF REG-PRODUCTO-VIEJO > WKS-SIG-PROD-ID
027300        MOVE PRD-PROD-ID OF REG-PRODUCTO-VIEJO TO WKS-SIG-PROD-ID
027400     END-IF
027500     READ PRDOLD
027600          AT END SET FIN-PRDOLD TO TRUE
027700     END-READ.
027800 151-AGREGA-PRODUCTO-E. EXIT.
027900
028000******************************************************************
028100*   160 - CARGA LAS EXISTENCIAS VIEJAS A LA TABLA                 *
028200******************************************************************
028300 160-CARGA-TABLA-EXISTENCIAS SECTION.
028400     READ STKOLD
028500          AT END SET FIN-STKOLD TO TRUE
028700     END-READ
028800     PERFORM 161-AGREGA-EXISTENCIA UNTIL FIN-STKOLD.
029000 160-CARGA-TABLA-EXISTENCIAS-E. EXIT.
029100
029200 161-AGREGA-EXISTENCIA SECTION.
029300     ADD 1 TO WKS-TOT-EXISTENCIAS
029400     SET WKS-IDX-STK TO WKS-TOT-EXISTENCIAS
029500     MOVE INV-PROD-ID OF REG-EXISTENCIA-VIEJA
029600                     TO WKS-STK-PROD-ID(WKS-IDX-STK)
029700     MOVE INV-QTY OF REG-EXISTENCIA-VIEJA
029800                     TO WKS-STK-QTY(WKS-IDX-STK)
029900     MOVE INV-LOCATION OF REG-EXISTENCIA-VIEJA
030000                     TO WKS-STK-LOCATION(WKS-IDX-STK)
030100     READ STKOLD
030200          AT END SET FIN-STKOLD TO TRUE
030400     END-READ.
030500 161-AGREGA-EXISTENCIA-E. EXIT.
030600
030700******************************************************************
030800*   200 - LECTURA SECUENCIAL DEL LOTE DE PRODUCTOS A IMPORTAR    *
030900******************************************************************
031000 200-LEE-PRODUCTO-FEED SECTION.
031100     READ PRDFED
031200          AT END
031300             SET FIN-PRDFED TO TRUE
031400          NOT AT END
031500             ADD 1 TO WKS-LEIDOS
031600     END-READ.
031700 200-LEE-PRODUCTO-FEED-E. EXIT.
031800
031900******************************************************************
032000*   250 - PROCESA UN RENGLON DEL LOTE: VALIDA, BUSCA EXISTENTE,   *
032100*         ACTUALIZA O INSERTA, Y CREA EXISTENCIA INICIAL         *
032200******************************************************************
032300 250-PROCESA-PRODUCTO SECTION.
032400     PERFORM 300-VALIDA-PRODUCTO
032500     IF PRODUCTO-VALIDO
032600        PERFORM 400-BUSCA-EXISTENTE
032700        IF PRODUCTO-ENCONTRADO
032800           PERFORM 410-ACTUALIZA-PRODUCTO
032900           PERFORM 860-ESCRIBE-LINEA-RESULTADO
033000        ELSE
033100           PERFORM 420-INSERTA-PRODUCTO
033200           PERFORM 430-CREA-STOCK-INICIAL
033300           PERFORM 860-ESCRIBE-LINEA-RESULTADO
033400        END-IF
033500     ELSE
033600        ADD 1 TO WKS-OMITIDOS
033700        PERFORM 870-ESCRIBE-LINEA-RECHAZO
033800     END-IF
033900     PERFORM 200-LEE-PRODUCTO-FEED.
034000 250-PROCESA-PRODUCTO-E. EXIT.
034100
034200******************************************************************
034300*   300 - VALIDA EL RENGLON: SE OMITEN LOS DE NOMBRE EN BLANCO    *
034400******************************************************************
034500 300-VALIDA-PRODUCTO SECTION.
034600     MOVE ZEROES TO WKS-PRODUCTO-VALIDO
034700     IF PRD-PROD-NAME OF REG-PRODUCTO-FEED NOT = SPACES
034800        MOVE 1 TO WKS-PRODUCTO-VALIDO
034900     END-IF.
035000 300-VALIDA-PRODUCTO-E. EXIT.
035100
035200******************************************************************
035300*   400 - BUSCA EL PRODUCTO EXISTENTE, PRIMERO POR CODIGO DE      *
035400*         BARRAS Y LUEGO POR SKU                                  *
035500******************************************************************
035600 400-BUSCA-EXISTENTE SECTION.
035700     MOVE ZEROES TO WKS-PRODUCTO-ENCONTRADO WKS-IX-AUX
035800     IF PRD-EAN-UPC OF REG-PRODUCTO-FEED NOT = SPACES
035900        SET WKS-IDX-PRD TO 1
036000        PERFORM 401-COMPARA-EAN-UPC
036100                UNTIL WKS-IDX-PRD > WKS-TOT-PRODUCTOS
036200                   OR PRODUCTO-ENCONTRADO
036300     END-IF
036400     IF NOT PRODUCTO-ENCONTRADO
036500        SET WKS-IDX-PRD TO 1
036600        PERFORM 402-COMPARA-SKU
036700                UNTIL WKS-IDX-PRD > WKS-TOT-PRODUCTOS
036800                   OR PRODUCTO-ENCONTRADO
036900     END-IF.
037000 400-BUSCA-EXISTENTE-E. EXIT.
037100
037200 401-COMPARA-EAN-UPC SECTION.
037300     IF WKS-PRD-EAN-UPC(WKS-IDX-PRD) = PRD-EAN-UPC OF REG-PRODUCTO-FEED
037400        MOVE 1 TO WKS-PRODUCTO-ENCONTRADO
037500        SET WKS-IX-AUX TO WKS-IDX-PRD
037600     ELSE
037700        SET WKS-IDX-PRD UP BY 1
037800     END-IF.
037900 401-COMPARA-EAN-UPC-E. EXIT.
038000
038100 402-COMPARA-SKU SECTION.
038200     IF WKS-PRD-SKU(WKS-IDX-PRD) = PRD-SKU OF REG-PRODUCTO-FEED
038300        MOVE 1 TO WKS-PRODUCTO-ENCONTRADO
038400        SET WKS-IX-AUX TO WKS-IDX-PRD
038500     ELSE
038600        SET WKS-IDX-PRD UP BY 1
038700     END-IF.
038800 402-COMPARA-SKU-E. EXIT.
038900
039000******************************************************************
039100*   410 - ACTUALIZA EL PRODUCTO EXISTENTE, CONSERVANDO SU PROD-ID *
039200******************************************************************
039300 410-ACTUALIZA-PRODUCTO SECTION.
039400     MOVE PRD-SUPPLIER-ID OF REG-PRODUCTO-FEED
039500                     TO WKS-PRD-SUPPLIER-ID(WKS-IX-AUX)
039600     MOVE PRD-SKU OF REG-PRODUCTO-FEED
039700                     TO WKS-PRD-SKU(WKS-IX-AUX)
039800     MOVE PRD-EAN-UPC OF REG-PRODUCTO-FEED
039900                     TO WKS-PRD-EAN-UPC(WKS-IX-AUX)
040000     MOVE PRD-PROD-NAME OF REG-PRODUCTO-FEED
040100                     TO WKS-PRD-NOMBRE(WKS-IX-AUX)
040200     MOVE PRD-PROD-DESC OF REG-PRODUCTO-FEED
040300                     TO WKS-PRD-DESCR(WKS-IX-AUX)
040400     MOVE PRD-CATEGORY OF REG-PRODUCTO-FEED
040500                     TO WKS-PRD-CATEGORIA(WKS-IX-AUX)
040600     MOVE PRD-PURCHASE-PRICE OF REG-PRODUCTO-FEED
040700                     TO WKS-PRD-PRECIO-COMPRA(WKS-IX-AUX)
040800     MOVE PRD-SELLING-PRICE OF REG-PRODUCTO-FEED
040900                     TO WKS-PRD-PRECIO-VENTA(WKS-IX-AUX)
041000     MOVE PRD-PROD-STATUS OF REG-PRODUCTO-FEED
041100                     TO WKS-PRD-ESTADO(WKS-IX-AUX)
041200     ADD 1 TO WKS-ACTUALIZADOS.
041300 410-ACTUALIZA-PRODUCTO-E. EXIT.
041400
041500******************************************************************
041600*   420 - INSERTA EL PRODUCTO NUEVO, ASIGNANDO EL SIGUIENTE       *
041700*         PROD-ID DISPONIBLE                                      *
041800******************************************************************
041900 420-INSERTA-PRODUCTO SECTION.
042000     ADD 1 TO WKS-TOT-PRODUCTOS
042100     SET WKS-IDX-PRD TO WKS-TOT-PRODUCTOS
042200     SET WKS-IX-AUX  TO WKS-TOT-PRODUCTOS
042300     ADD 1 TO WKS-SIG-PROD-ID
042400     MOVE WKS-SIG-PROD-ID TO WKS-PRD-PROD-ID(WKS-IDX-PRD)
042500     MOVE PRD-SUPPLIER-ID OF REG-PRODUCTO-FEED
042600                     TO WKS-PRD-SUPPLIER-ID(WKS-IDX-PRD)
042700     MOVE PRD-SKU OF REG-PRODUCTO-FEED
042800                     TO WKS-PRD-SKU(WKS-IDX-PRD)
042900     MOVE PRD-EAN-UPC OF REG-PRODUCTO-FEED
043000                     TO WKS-PRD-EAN-UPC(WKS-IDX-PRD)
043100     MOVE PRD-PROD-NAME OF REG-PRODUCTO-FEED
043200                     TO WKS-PRD-NOMBRE(WKS-IDX-PRD)
043300     MOVE PRD-PROD-DESC OF REG-PRODUCTO-FEED
043400                     TO WKS-PRD-DESCR(WKS-IDX-PRD)
043500     MOVE PRD-CATEGORY OF REG-PRODUCTO-FEED
043600                     TO WKS-PRD-CATEGORIA(WKS-IDX-PRD)
043700     MOVE PRD-PURCHASE-PRICE OF REG-PRODUCTO-FEED
043800                     TO WKS-PRD-PRECIO-COMPRA(WKS-IDX-PRD)
043900     MOVE PRD-SELLING-PRICE OF REG-PRODUCTO-FEED
044000                     TO WKS-PRD-PRECIO-VENTA(WKS-IDX-PRD)
044100     MOVE PRD-PROD-STATUS OF REG-PRODUCTO-FEED
044200                     TO WKS-PRD-ESTADO(WKS-IDX-PRD)
044300     ADD 1 TO WKS-AGREGADOS.
044400 420-INSERTA-PRODUCTO-E. EXIT.
044500
044600******************************************************************
044700*   430 - CREA LA EXISTENCIA INICIAL EN CERO PARA EL PRODUCTO     *
044800*         RECIEN INSERTADO                                        *
044900******************************************************************
045000 430-CREA-STOCK-INICIAL SECTION.
045100     ADD 1 TO WKS-TOT-EXISTENCIAS
045200     SET WKS-IDX-STK TO WKS-TOT-EXISTENCIAS
045300     MOVE WKS-SIG-PROD-ID TO WKS-STK-PROD-ID(WKS-IDX-STK)
045400     MOVE ZEROES          TO WKS-STK-QTY(WKS-IDX-STK)
045500     MOVE SPACES          TO WKS-STK-LOCATION(WKS-IDX-STK).
045600 430-CREA-STOCK-INICIAL-E. EXIT.
045700
045800******************************************************************
045900*   800 - ENCABEZADO DEL REPORTE DE LA CORRIDA                    *
046000******************************************************************
046100 800-ENCABEZADO-REPORTE SECTION.
046200     MOVE SPACES TO WKS-LINEA-ENCABEZADO
046300     MOVE 'REPORTE DE IMPORTACION DE PRODUCTOS' TO WKS-LE-TITULO
046400     WRITE REG-REPORTE FROM WKS-LINEA-ENCABEZADO
046500         BEFORE ADVANCING C01.
046600 800-ENCABEZADO-REPORTE-E. EXIT.
046700
046800******************************************************************
046900*   860 - ESCRIBE LA LINEA DE RESULTADO DE UN PRODUCTO PROCESADO  *
047000******************************************************************
047100 860-ESCRIBE-LINEA-RESULTADO SECTION.
047200     MOVE SPACES TO WKS-LINEA-RESULTADO
047300     MOVE WKS-PRD-SKU(WKS-IX-AUX)    TO WKS-LR-SKU
047400     MOVE WKS-PRD-NOMBRE(WKS-IX-AUX) TO WKS-LR-NOMBRE
047800     IF PRODUCTO-ENCONTRADO
047900        MOVE MSG-ACTUALIZADO          TO WKS-LR-ACCION
048000     ELSE
048100        MOVE MSG-AGREGADO             TO WKS-LR-ACCION
048200     END-IF
048300     WRITE REG-REPORTE FROM WKS-LINEA-RESULTADO
048400         AFTER ADVANCING 1 LINES.
048500 860-ESCRIBE-LINEA-RESULTADO-E. EXIT.
048600
048700******************************************************************
048800*   870 - ESCRIBE LA LINEA DE RECHAZO DE UN RENGLON OMITIDO       *
048900******************************************************************
049000 870-ESCRIBE-LINEA-RECHAZO SECTION.
049100     MOVE SPACES TO WKS-LINEA-RECHAZO
049200     MOVE PRD-SKU OF REG-PRODUCTO-FEED TO WKS-LZ-SKU
049300     MOVE MSG-NOMBRE-VACIO              TO WKS-LZ-MOTIVO
049400     WRITE REG-REPORTE FROM WKS-LINEA-RECHAZO
049500         AFTER ADVANCING 1 LINES.
049600 870-ESCRIBE-LINEA-RECHAZO-E. EXIT.
049700
049800******************************************************************
049900*   890 - LINEA FINAL DEL REPORTE: LEIDOS/AGREGADOS/ACTUALIZADOS/ *
050000*         OMITIDOS                                                 *
050100******************************************************************
050200 890-REPORTE-TOTALES SECTION.
050300     MOVE SPACES                 TO WKS-LINEA-TOTALES
050400     MOVE 'LEIDOS         :' TO WKS-LT-ETIQUETA
050500     MOVE WKS-LEIDOS              TO WKS-LT-VALOR
050600     WRITE REG-REPORTE FROM WKS-LINEA-TOTALES
050700         AFTER ADVANCING 2 LINES
050800
050900     MOVE SPACES                 TO WKS-LINEA-TOTALES
051000     MOVE 'AGREGADOS      :' TO WKS-LT-ETIQUETA
051100     MOVE WKS-AGREGADOS           TO WKS-LT-VALOR
051200     WRITE REG-REPORTE FROM WKS-LINEA-TOTALES
051300         AFTER ADVANCING 1 LINES
051400
051500     MOVE SPACES                 TO WKS-LINEA-TOTALES
051600     MOVE 'ACTUALIZADOS   :' TO WKS-LT-ETIQUETA
051700     MOVE WKS-ACTUALIZADOS        TO WKS-LT-VALOR
051800     WRITE REG-REPORTE FROM WKS-LINEA-TOTALES
051900         AFTER ADVANCING 1 LINES
052000
052100     MOVE SPACES                 TO WKS-LINEA-TOTALES
052200     MOVE 'OMITIDOS       :' TO WKS-LT-ETIQUETA
052300     MOVE WKS-OMITIDOS            TO WKS-LT-VALOR
052400     WRITE REG-REPORTE FROM WKS-LINEA-TOTALES
052500         AFTER ADVANCING 1 LINES.
052600 890-REPORTE-TOTALES-E. EXIT.
052700
052800******************************************************************
052900*   900 - GRABA LA TABLA COMPLETA DE PRODUCTOS AL MAESTRO NUEVO   *
053000******************************************************************
053100 900-GRABA-PRODUCTOS-NUEVOS SECTION.
053200     SET WKS-IDX-PRD TO 1
053300     PERFORM 901-GRABA-UN-PRODUCTO
053400             VARYING WKS-IDX-PRD FROM 1 BY 1
053500             UNTIL WKS-IDX-PRD > WKS-TOT-PRODUCTOS.
053600 900-GRABA-PRODUCTOS-NUEVOS-E. EXIT.
053700
053800 901-GRABA-UN-PRODUCTO SECTION.
053900     MOVE WKS-PRD-PROD-ID(WKS-IDX-PRD)
054000                     TO PRD-PROD-ID OF REG-PRODUCTO
054100     MOVE WKS-PRD-SUPPLIER-ID(WKS-IDX-PRD)
054200                     TO PRD-SUPPLIER-ID OF REG-PRODUCTO
054300     MOVE WKS-PRD-SKU(WKS-IDX-PRD)
054400                     TO PRD-SKU OF REG-PRODUCTO
054500     MOVE WKS-PRD-EAN-UPC(WKS-IDX-PRD)
054600                     TO PRD-EAN-UPC OF REG-PRODUCTO
054700     MOVE WKS-PRD-NOMBRE(WKS-IDX-PRD)
054800                     TO PRD-PROD-NAME OF REG-PRODUCTO
054900     MOVE WKS-PRD-DESCR(WKS-IDX-PRD)
055000                     TO PRD-PROD-DESC OF REG-PRODUCTO
055100     MOVE WKS-PRD-CATEGORIA(WKS-IDX-PRD)
055200                     TO PRD-CATEGORY OF REG-PRODUCTO
055300     MOVE WKS-PRD-PRECIO-COMPRA(WKS-IDX-PRD)
055400                     TO PRD-PURCHASE-PRICE OF REG-PRODUCTO
055500     MOVE WKS-PRD-PRECIO-VENTA(WKS-IDX-PRD)
055600                     TO PRD-SELLING-PRICE OF REG-PRODUCTO
055700     MOVE WKS-PRD-ESTADO(WKS-IDX-PRD)
055800                     TO PRD-PROD-STATUS OF REG-PRODUCTO
055900     WRITE REG-PRODUCTO
056000     IF FS-PRDNEW NOT = ZEROES
056100        DISPLAY 'ERROR AL GRABAR PRDNEW, STATUS: ' FS-PRDNEW
056200        MOVE 91 TO RETURN-CODE
056300        STOP RUN
056400     END-IF.
056500 901-GRABA-UN-PRODUCTO-E. EXIT.
056600
056700******************************************************************
056800*   910 - GRABA LA TABLA COMPLETA DE EXISTENCIAS AL MAESTRO NUEVO *
056900******************************************************************
057000 910-GRABA-EXISTENCIAS-NUEVAS SECTION.
057100     SET WKS-IDX-STK TO 1
057200     PERFORM 911-GRABA-UNA-EXISTENCIA
057300             VARYING WKS-IDX-STK FROM 1 BY 1
057400             UNTIL WKS-IDX-STK > WKS-TOT-EXISTENCIAS.
057500 910-GRABA-EXISTENCIAS-NUEVAS-E. EXIT.
057600
057700 911-GRABA-UNA-EXISTENCIA SECTION.
057800     MOVE WKS-STK-PROD-ID(WKS-IDX-STK)
057900                     TO INV-PROD-ID OF REG-EXISTENCIA
058000     MOVE WKS-STK-QTY(WKS-IDX-STK)
058100                     TO INV-QTY OF REG-EXISTENCIA
058200     MOVE WKS-STK-LOCATION(WKS-IDX-STK)
058300                     TO INV-LOCATION OF REG-EXISTENCIA
058400     WRITE REG-EXISTENCIA
058500     IF FS-STKNEW NOT = ZEROES
058600        DISPLAY 'ERROR AL GRABAR STKNEW, STATUS: ' FS-STKNEW
058700        MOVE 91 TO RETURN-CODE
058800        STOP RUN
058900     END-IF.
059000 911-GRABA-UNA-EXISTENCIA-E. EXIT.
059100
059200******************************************************************
059300*   950 - CIERRE DE ARCHIVOS                                     *
059400******************************************************************
059500 950-CIERRA-ARCHIVOS SECTION.
059600     CLOSE PRDFED PRDOLD PRDNEW STKOLD STKNEW REPORTE.
059700 950-CIERRA-ARCHIVOS-E. EXIT.
