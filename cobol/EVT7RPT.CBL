000100******************************************************************
000200* FECHA       : 12/02/1989                                       *
000300* PROGRAMADOR : S. OCHOA (SOCH)                                  *
000400* APLICACION  : EVENTOS Y BODEGA                                 *
000500* PROGRAMA    : EVT7RPT                                          *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : PRODUCE EL REPORTE DE DESEMPENO DE UN EVENTO     *
000800*             : (DETALLE POR PRODUCTO, DESGLOSE POR CATEGORIA    *
000900*             : Y PROVEEDOR, TOP-10) Y EL REPORTE ANUAL DEL       *
001000*             : PROGRAMA (LISTADO DE EVENTOS DEL ANIO Y MATRIZ   *
001100*             : PRODUCTO POR EVENTO DE UNIDADES VENDIDAS)         *
001200* ARCHIVOS    : EPRMAE=E, VTAMAE=E, PRDMAE=E, SUPMAE=E, EVTMAE=E,*
001300*             : REPORTE=S                                        *
001400* ACCION (ES) : R=REPORTE DE EVENTO Y REPORTE ANUAL               *
001500* PROGRAMA(S) : NO APLICA                                        *
001600* INSTALADO   : 12/02/1989                                       *
001700* NOMBRE      : REPORTES DE EVENTO Y REPORTE ANUAL DEL PROGRAMA  *
001800******************************************************************
001900IDENTIFICATION DIVISION.
002000PROGRAM-ID.     EVT7RPT.
002100AUTHOR.         S. OCHOA.
002200INSTALLATION.   DEPTO DE SISTEMAS - EVENTOS Y BODEGA.
002300DATE-WRITTEN.   12/02/1989.
002400DATE-COMPILED.
002500SECURITY.       USO INTERNO UNICAMENTE.
002600******************************************************************
002700*                    B I T A C O R A   D E   C A M B I O S       *
002800******************************************************************
002900*DD/MM/AAAA  INIC  TICKET    DESCRIPCION                         *
003000*12/02/1989  SOCH  EVQ-107   CREACION DEL PROGRAMA, SOLO EL       *
003100*                  REPORTE DE EVENTO (DETALLE Y RESUMEN)          *
003200*29/10/1990  SOCH  EVQ-112   SE AGREGA DESGLOSE POR CATEGORIA Y   *
003300*                  POR PROVEEDOR CON LINEA DE TOTAL                *
003400*23/09/1991  SOCH  EVQ-119   SE AGREGA SECCION DE TOP-10 POR      *
003500*                  CANTIDAD VENDIDA                                *
003600*22/01/1999  RMTZ  EVQ-Y2K   REVISION Y2K, EVT-DATA Y ES-DATE     *
003700*                  PERMANECEN AAAA-MM-DD, SIN CAMBIO DE LAYOUT    *
003800*11/11/2001  RMTZ  EVQ-132   SE AGREGA EL REPORTE ANUAL DEL       *
003900*                  PROGRAMA: LISTADO DE EVENTOS DEL ANIO Y MATRIZ  *
004000*                  PRODUCTO POR EVENTO DE UNIDADES VENDIDAS        *
004100*14/07/2004  RMTZ  EVQ-031   ENCABEZADOS DE REPORTE A 132 COLUM-  *
004200*                  NAS SEGUN ESTANDAR VIGENTE                     *
004300******************************************************************
004400ENVIRONMENT DIVISION.
004500CONFIGURATION SECTION.
004600SPECIAL-NAMES.
004700    C01 IS TOP-OF-FORM.
004800INPUT-OUTPUT SECTION.
004900FILE-CONTROL.
005000    SELECT EPRMAE   ASSIGN TO EPRMAE
005100           ORGANIZATION   IS SEQUENTIAL
005200           FILE STATUS    IS FS-EPRMAE
005300                             FSE-EPRMAE.
005400
005500    SELECT VTAMAE   ASSIGN TO VTAMAE
005600           ORGANIZATION   IS SEQUENTIAL
005700           FILE STATUS    IS FS-VTAMAE
005800                             FSE-VTAMAE.
005900
006000    SELECT PRDMAE   ASSIGN TO PRDMAE
006100           ORGANIZATION   IS SEQUENTIAL
006200           FILE STATUS    IS FS-PRDMAE
006300                             FSE-PRDMAE.
006400
006500    SELECT SUPMAE   ASSIGN TO SUPMAE
006600           ORGANIZATION   IS SEQUENTIAL
006700           FILE STATUS    IS FS-SUPMAE
006800                             FSE-SUPMAE.
006900
007000    SELECT EVTMAE   ASSIGN TO EVTMAE
007100           ORGANIZATION   IS SEQUENTIAL
007200           FILE STATUS    IS FS-EVTMAE
007300                             FSE-EVTMAE.
007400
007500    SELECT REPORTE  ASSIGN TO REPORTE
007600           ORGANIZATION   IS LINE SEQUENTIAL
007700           FILE STATUS    IS FS-REPORTE.
007800
007900DATA DIVISION.
008000FILE SECTION.
008100******************************************************************
008200*              DEFINICION DE ESTRUCTURA DE ARCHIVOS              *
008300******************************************************************
008400*   MAESTRO DE ASIGNACIONES PRODUCTO-EVENTO (ENTRADA).
008500FD  EPRMAE.
008600    COPY EPRMAE.
008700*   MAESTRO DE VENTAS DE EVENTO (ENTRADA).
008800FD  VTAMAE.
008900    COPY VTAMAE.
009000*   MAESTRO DE PRODUCTOS, PARA NOMBRE/CATEGORIA/PRECIOS (ENTRADA).
009100FD  PRDMAE.
009200    COPY PRDMAE.
009300*   MAESTRO DE PROVEEDORES, TABLA DE CONSULTA (ENTRADA).
009400FD  SUPMAE.
009500    COPY SUPMAE.
009600*   MAESTRO DE EVENTOS ANUALES, PARA ENCABEZADOS Y REPORTE ANUAL
009700*   (ENTRADA).
009800FD  EVTMAE.
009900    COPY EVTMAE.
010000*   REPORTE DE LA CORRIDA, 132 COLUMNAS.
010100FD  REPORTE.
010200 01  REG-REPORTE.
010250     02  FILLER              PIC X(132).
010300
010400WORKING-STORAGE SECTION.
010500******************************************************************
010600*           RECURSOS RUTINAS FSE Y VALIDACION FILE-STATUS        *
010700******************************************************************
010800 01  WKS-FS-STATUS.
010900    02  FS-EPRMAE               PIC 9(02) VALUE ZEROES.
011000    02  FSE-EPRMAE.
011100        04  FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
011200        04  FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
011300        04  FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
011400    02  FS-VTAMAE                PIC 9(02) VALUE ZEROES.
011500    02  FSE-VTAMAE.
011600        04  FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
011700        04  FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
011800        04  FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
011900    02  FS-PRDMAE               PIC 9(02) VALUE ZEROES.
012000    02  FSE-PRDMAE.
012100        04  FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
012200        04  FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
012300        04  FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
012400    02  FS-SUPMAE               PIC 9(02) VALUE ZEROES.
012500    02  FSE-SUPMAE.
012600        04  FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
012700        04  FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
012800        04  FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
012900    02  FS-EVTMAE               PIC 9(02) VALUE ZEROES.
013000    02  FSE-EVTMAE.
013100        04  FSE-RETURN          PIC S9(4) COMP-5 VALUE 0.
013200        04  FSE-FUNCTION        PIC S9(4) COMP-5 VALUE 0.
013300        04  FSE-FEEDBACK        PIC S9(4) COMP-5 VALUE 0.
013400    02  FS-REPORTE              PIC 9(02) VALUE ZEROES.
013500    02  PROGRAMA                PIC X(08) VALUE 'EVT7RPT'.
013600    02  ARCHIVO                 PIC X(08) VALUE SPACES.
013700    02  ACCION                  PIC X(10) VALUE SPACES.
013800
013900******************************************************************
014000*   PARAMETROS DE LA CORRIDA, RECIBIDOS POR SYSIN: EL EVENTO A    *
014100*   REPORTAR Y EL ANIO DEL REPORTE ANUAL DEL PROGRAMA             *
014200******************************************************************
014300 01  WKS-PARAMETROS-CORRIDA.
014400    02  WKS-PARM-EVENT-ID       PIC 9(06) VALUE ZEROES.
014500    02  WKS-PARM-ANIO           PIC 9(04) VALUE ZEROES.
014600
014700 01  WKS-FLAGS.
014800    02  WKS-FIN-PRDMAE          PIC 9(01) VALUE ZEROES.
014900        88  FIN-PRDMAE                    VALUE 1.
015000    02  WKS-FIN-SUPMAE          PIC 9(01) VALUE ZEROES.
015100        88  FIN-SUPMAE                    VALUE 1.
015200    02  WKS-FIN-EVTMAE          PIC 9(01) VALUE ZEROES.
015300        88  FIN-EVTMAE                    VALUE 1.
015400    02  WKS-FIN-EPRMAE          PIC 9(01) VALUE ZEROES.
015500        88  FIN-EPRMAE                    VALUE 1.
015600    02  WKS-FIN-VTAMAE          PIC 9(01) VALUE ZEROES.
015700        88  FIN-VTAMAE                    VALUE 1.
015800    02  WKS-PRODUCTO-HALLADO    PIC 9(01) VALUE ZEROES.
015900        88  PRODUCTO-HALLADO              VALUE 1.
016000    02  WKS-PROVEEDOR-HALLADO   PIC 9(01) VALUE ZEROES.
016100        88  PROVEEDOR-HALLADO              VALUE 1.
016200    02  WKS-CATEGORIA-HALLADA   PIC 9(01) VALUE ZEROES.
016300        88  CATEGORIA-HALLADA              VALUE 1.
016400    02  WKS-PROV-DESG-HALLADO   PIC 9(01) VALUE ZEROES.
016500        88  PROV-DESG-HALLADO              VALUE 1.
016600    02  WKS-FILA-MATRIZ-HALLADA PIC 9(01) VALUE ZEROES.
016700        88  FILA-MATRIZ-HALLADA            VALUE 1.
016800    02  WKS-COLUMNA-HALLADA     PIC 9(01) VALUE ZEROES.
016900        88  COLUMNA-HALLADA                VALUE 1.
017000
017100 01  WKS-CONTADORES COMP.
017200    02  WKS-TOT-PRODUCTOS       PIC 9(04) VALUE ZEROES.
017300    02  WKS-TOT-PROVEEDORES     PIC 9(03) VALUE ZEROES.
017400    02  WKS-TOT-EVENTOS         PIC 9(04) VALUE ZEROES.
017500    02  WKS-TOT-ASIGNACIONES    PIC 9(04) VALUE ZEROES.
017600    02  WKS-TOT-VENTAS          PIC 9(04) VALUE ZEROES.
017700    02  WKS-TOT-DETALLE         PIC 9(03) VALUE ZEROES.
017800    02  WKS-TOT-CATEGORIAS      PIC 9(02) VALUE ZEROES.
017900    02  WKS-TOT-PROV-DESGLOSE   PIC 9(02) VALUE ZEROES.
018000    02  WKS-TOT-EVENTOS-ANIO    PIC 9(02) VALUE ZEROES.
018100    02  WKS-TOT-MATRIZ          PIC 9(03) VALUE ZEROES.
018200    02  WKS-TOT-TOP10           PIC 9(02) VALUE ZEROES.
018300    02  WKS-IX-AUX              PIC 9(04) VALUE ZEROES.
018400    02  WKS-IX-SUP              PIC 9(04) VALUE ZEROES.
018500    02  WKS-IX-CAT              PIC 9(04) VALUE ZEROES.
018600    02  WKS-IX-PRV              PIC 9(04) VALUE ZEROES.
018700    02  WKS-IX-FIL              PIC 9(04) VALUE ZEROES.
018800    02  WKS-IX-COL              PIC 9(04) VALUE ZEROES.
018900    02  WKS-IX-IMP              PIC 9(04) VALUE ZEROES.
019000
019100******************************************************************
019200*   TABLA DE PRODUCTOS EN MEMORIA                                 *
019300******************************************************************
019400 01  WKS-TABLA-PRODUCTOS.
019500    02  WKS-PRD-ENTRADA OCCURS 1000 TIMES
019600                        INDEXED BY WKS-IDX-PRD.
019700        03  WKS-PRD-PROD-ID       PIC 9(06) VALUE ZEROES.
019800        03  WKS-PRD-SKU           PIC X(12) VALUE SPACES.
019900        03  WKS-PRD-NOMBRE        PIC X(30) VALUE SPACES.
020000        03  WKS-PRD-CATEGORIA     PIC X(15) VALUE SPACES.
020100        03  WKS-PRD-SUPPLIER-ID   PIC 9(04) VALUE ZEROES.
020200        03  WKS-PRD-PRECIO-COMPRA PIC S9(05)V99 VALUE ZEROES.
020300        03  WKS-PRD-PRECIO-VENTA  PIC S9(05)V99 VALUE ZEROES.
020400
020500******************************************************************
020600*   TABLA DE PROVEEDORES EN MEMORIA, TABLA DE CONSULTA            *
020700******************************************************************
020800 01  WKS-TABLA-PROVEEDORES.
020900    02  WKS-SUP-ENTRADA OCCURS 200 TIMES
021000                        INDEXED BY WKS-IDX-SUP.
021100        03  WKS-SUP-SUPP-ID       PIC 9(04) VALUE ZEROES.
021200        03  WKS-SUP-NOMBRE        PIC X(25) VALUE SPACES.
021300
021400******************************************************************
021500*   TABLA DE EVENTOS ANUALES EN MEMORIA, PARA CONSULTA Y PARA EL  *
021600*   REPORTE ANUAL DEL PROGRAMA                                    *
021700******************************************************************
021800 01  WKS-TABLA-EVENTOS.
021900    02  WKS-EVT-ENTRADA OCCURS 1000 TIMES
022000                        INDEXED BY WKS-IDX-EVT.
022100        03  WKS-EVT-EVENT-ID      PIC 9(06) VALUE ZEROES.
022200        03  WKS-EVT-DATA          PIC X(10) VALUE SPACES.
022300        03  WKS-EVT-NOME          PIC X(30) VALUE SPACES.
022400        03  WKS-EVT-LOCALITA      PIC X(20) VALUE SPACES.
022500
022600******************************************************************
022700*   TABLA DE ASIGNACIONES EN MEMORIA (TODOS LOS EVENTOS)          *
022800******************************************************************
022900 01  WKS-TABLA-ASIGNACIONES.
023000    02  WKS-ASG-ENTRADA OCCURS 1000 TIMES
023100                        INDEXED BY WKS-IDX-ASG.
023200        03  WKS-ASG-EVENT-ID      PIC 9(06) VALUE ZEROES.
023300        03  WKS-ASG-PROD-ID       PIC 9(06) VALUE ZEROES.
023400        03  WKS-ASG-QTY-ASSIGNED  PIC 9(05) VALUE ZEROES.
023500        03  WKS-ASG-SALE-PRICE    PIC S9(05)V99 VALUE ZEROES.
023600
023700******************************************************************
023800*   TABLA DE VENTAS EN MEMORIA (TODOS LOS EVENTOS)                *
023900******************************************************************
024000 01  WKS-TABLA-VENTAS.
024100    02  WKS-VTA-ENTRADA OCCURS 2000 TIMES
024200                        INDEXED BY WKS-IDX-VTA.
024300        03  WKS-VTA-EVENT-ID      PIC 9(06) VALUE ZEROES.
024400        03  WKS-VTA-PROD-ID       PIC 9(06) VALUE ZEROES.
024500        03  WKS-VTA-QTY           PIC 9(05) VALUE ZEROES.
024600        03  WKS-VTA-SALE-PRICE    PIC S9(05)V99 VALUE ZEROES.
024700
024800******************************************************************
024900*   TABLA DE DETALLE DE PRODUCTO PARA EL EVENTO SOLICITADO, Y     *
025000*   TAMBIEN SIRVE DE BASE PARA LA SECCION DE TOP-10 (SE ORDENA Y  *
025100*   SE IMPRIMEN LAS PRIMERAS 10 ENTRADAS)                         *
025200******************************************************************
025300 01  WKS-TABLA-DETALLE.
025400    02  WKS-DET-ENTRADA OCCURS 200 TIMES
025500                        INDEXED BY WKS-IDX-DET.
025600        03  WKS-DET-PROD-ID       PIC 9(06) VALUE ZEROES.
025700        03  WKS-DET-SKU           PIC X(12) VALUE SPACES.
025800        03  WKS-DET-NOMBRE        PIC X(30) VALUE SPACES.
025900        03  WKS-DET-CATEGORIA     PIC X(15) VALUE SPACES.
026000        03  WKS-DET-PROVEEDOR     PIC X(25) VALUE SPACES.
026100        03  WKS-DET-PRECIO-COMPRA PIC S9(05)V99 VALUE ZEROES.
026200        03  WKS-DET-PRECIO-VENTA  PIC S9(05)V99 VALUE ZEROES.
026300        03  WKS-DET-ASIGNADO      PIC 9(05) VALUE ZEROES.
026400        03  WKS-DET-VENDIDO       PIC 9(05) VALUE ZEROES.
026500        03  WKS-DET-RESTANTE      PIC S9(05) VALUE ZEROES.
026600        03  WKS-DET-INGRESO       PIC S9(07)V99 VALUE ZEROES.
026700        03  WKS-DET-GANANCIA      PIC S9(07)V99 VALUE ZEROES.
026800 01  WKS-DET-ENTRADA-AUX.
026900    02  FILLER                    PIC X(135) VALUE SPACES.
027000
027100******************************************************************
027200*   TABLA DE DESGLOSE POR CATEGORIA, CON LINEA DE TOTAL AL FINAL  *
027300******************************************************************
027400 01  WKS-TABLA-CATEGORIAS.
027500    02  WKS-CAT-ENTRADA OCCURS 50 TIMES
027600                        INDEXED BY WKS-IDX-CAT.
027700        03  WKS-CAT-CATEGORIA     PIC X(15) VALUE SPACES.
027800        03  WKS-CAT-PRODUCTOS     PIC 9(04) VALUE ZEROES.
027900        03  WKS-CAT-ASIGNADO      PIC 9(06) VALUE ZEROES.
028000        03  WKS-CAT-VENDIDO       PIC 9(06) VALUE ZEROES.
028100        03  WKS-CAT-INGRESO       PIC S9(07)V99 VALUE ZEROES.
028200        03  WKS-CAT-GANANCIA      PIC S9(07)V99 VALUE ZEROES.
028300
028400******************************************************************
028500*   TABLA DE DESGLOSE POR PROVEEDOR, CON LINEA DE TOTAL AL FINAL  *
028600******************************************************************
028700 01  WKS-TABLA-PROV-DESGLOSE.
028800    02  WKS-PRV-ENTRADA OCCURS 50 TIMES
028900                        INDEXED BY WKS-IDX-PRV.
029000        03  WKS-PRV-PROVEEDOR     PIC X(25) VALUE SPACES.
029100        03  WKS-PRV-PRODUCTOS     PIC 9(04) VALUE ZEROES.
029200        03  WKS-PRV-ASIGNADO      PIC 9(06) VALUE ZEROES.
029300        03  WKS-PRV-VENDIDO       PIC 9(06) VALUE ZEROES.
029400        03  WKS-PRV-INGRESO       PIC S9(07)V99 VALUE ZEROES.
029500        03  WKS-PRV-GANANCIA      PIC S9(07)V99 VALUE ZEROES.
029600
029700******************************************************************
029800*   TABLA DE EVENTOS DEL ANIO SOLICITADO, ORDENADA POR FECHA DE   *
029900*   INICIO ASCENDENTE, Y SUS COLUMNAS DE LA MATRIZ                *
030000******************************************************************
030100 01  WKS-TABLA-EVENTOS-ANIO.
030200    02  WKS-EVA-ENTRADA OCCURS 8 TIMES
030300                        INDEXED BY WKS-IDX-EVA.
030400        03  WKS-EVA-EVENT-ID      PIC 9(06) VALUE ZEROES.
030500        03  WKS-EVA-DATA          PIC X(10) VALUE SPACES.
030600        03  WKS-EVA-NOME          PIC X(30) VALUE SPACES.
030700 01  WKS-EVA-ENTRADA-AUX.
030800    02  FILLER                    PIC X(46) VALUE SPACES.
030900
031000******************************************************************
031100*   MATRIZ PRODUCTO POR EVENTO: UNA FILA POR PRODUCTO CON VENTAS  *
031200*   EN ALGUN EVENTO DEL ANIO, UNA COLUMNA POR EVENTO SELECCIONADO *
031300*   (HASTA 8 EVENTOS POR ANCHO DE REPORTE DE 132 COLUMNAS) Y LA   *
031400*   COLUMNA TOTALI CON LA SUMA DE LA FILA                         *
031500******************************************************************
031600 01  WKS-TABLA-MATRIZ.
031700    02  WKS-MTZ-ENTRADA OCCURS 200 TIMES
031800                        INDEXED BY WKS-IDX-MTZ.
031900        03  WKS-MTZ-PROD-ID       PIC 9(06) VALUE ZEROES.
032000        03  WKS-MTZ-NOMBRE        PIC X(30) VALUE SPACES.
032100        03  WKS-MTZ-COLUMNA OCCURS 8 TIMES
032200                                  PIC 9(05) COMP VALUE ZEROES.
032300        03  WKS-MTZ-TOTALI        PIC 9(06) COMP VALUE ZEROES.
032400
032500******************************************************************
032600*   ACUMULADORES DEL RESUMEN DEL EVENTO                           *
032700******************************************************************
032800 01  WKS-RESUMEN-EVENTO.
032900    02  WKS-RES-ASIGNADO       PIC 9(07) COMP VALUE ZEROES.
033000    02  WKS-RES-VENDIDO        PIC 9(07) COMP VALUE ZEROES.
033100    02  WKS-RES-INGRESO           PIC S9(09)V99 VALUE ZEROES.
033200    02  WKS-RES-GANANCIA          PIC S9(09)V99 VALUE ZEROES.
033300    02  WKS-RES-VENTA-PCT         PIC 9(03)V99 VALUE ZEROES.
033400    02  WKS-RES-PRECIO-PROM       PIC 9(05)V99 VALUE ZEROES.
033500    02  WKS-RES-MARGEN-PCT        PIC S9(03)V99 VALUE ZEROES.
033600
033700 01  WKS-FECHA-DESGLOSE.
033800    02  WKS-FEC-ANIO              PIC 9(04) VALUE ZEROES.
033900    02  FILLER                    PIC X(06) VALUE SPACES.
034000
034100 01  WKS-CAMPOS-DE-TRABAJO.
034200    02  WKS-VALOR-EDITADO         PIC ---,---,--9.99 VALUE ZEROES.
034300    02  WKS-CANTIDAD-EDITADA      PIC ZZZ,ZZ9 VALUE ZEROES.
034400    02  WKS-PORCENTAJE-EDITADO    PIC ZZ9.99 VALUE ZEROES.
034500
034600******************************************************************
034700*   UNA SOLA AREA DE IMPRESION, REDEFINIDA SEGUN LA SECCION       *
034800******************************************************************
034900 01  WKS-LINEA-ENCABEZADO.                                        EVQ-031 
035000    02  WKS-LE-TITULO            PIC X(90) VALUE SPACES.
035100    02  FILLER                   PIC X(42) VALUE SPACES.
035200 01  WKS-LINEA-DETALLE REDEFINES WKS-LINEA-ENCABEZADO.
035300    02  WKS-LD-SKU               PIC X(12) VALUE SPACES.
035400    02  FILLER                   PIC X(01) VALUE SPACES.
035500    02  WKS-LD-NOMBRE            PIC X(18) VALUE SPACES.
035600    02  FILLER                   PIC X(01) VALUE SPACES.
035700    02  WKS-LD-CATEGORIA         PIC X(12) VALUE SPACES.
035800    02  FILLER                   PIC X(01) VALUE SPACES.
035900    02  WKS-LD-PROVEEDOR         PIC X(16) VALUE SPACES.
036000    02  FILLER                   PIC X(01) VALUE SPACES.
036100    02  WKS-LD-PRECIO-COMPRA     PIC ZZ,ZZ9.99 VALUE SPACES.
036200    02  FILLER                   PIC X(01) VALUE SPACES.
036300    02  WKS-LD-PRECIO-VENTA      PIC ZZ,ZZ9.99 VALUE SPACES.
036400    02  FILLER                   PIC X(01) VALUE SPACES.
036500    02  WKS-LD-ASIGNADO          PIC ZZ,ZZ9 VALUE SPACES.
036600    02  FILLER                   PIC X(01) VALUE SPACES.
036700    02  WKS-LD-VENDIDO           PIC ZZ,ZZ9 VALUE SPACES.
036800    02  FILLER                   PIC X(01) VALUE SPACES.
036900    02  WKS-LD-RESTANTE          PIC -ZZ,ZZ9 VALUE SPACES.
037000    02  FILLER                   PIC X(01) VALUE SPACES.
037100    02  WKS-LD-INGRESO           PIC Z,ZZZ,ZZ9.99 VALUE SPACES.
037200    02  FILLER                   PIC X(01) VALUE SPACES.
037300    02  WKS-LD-GANANCIA          PIC -Z,ZZZ,ZZ9.99 VALUE SPACES.
037400    02  FILLER                   PIC X(02) VALUE SPACES.
037500 01  WKS-LINEA-GRUPO REDEFINES WKS-LINEA-ENCABEZADO.
037600    02  WKS-LG-ETIQUETA          PIC X(25) VALUE SPACES.
037700    02  FILLER                  PIC X(01) VALUE SPACES.
037800    02  WKS-LG-PRODUCTOS        PIC ZZZ9 VALUE SPACES.
037900    02  FILLER                  PIC X(01) VALUE SPACES.
038000    02  WKS-LG-ASIGNADO         PIC ZZZ,ZZ9 VALUE SPACES.
038100    02  FILLER                  PIC X(01) VALUE SPACES.
038200    02  WKS-LG-VENDIDO          PIC ZZZ,ZZ9 VALUE SPACES.
038300    02  FILLER                  PIC X(01) VALUE SPACES.
038400    02  WKS-LG-INGRESO          PIC Z,ZZZ,ZZ9.99 VALUE SPACES.
038500    02  FILLER                  PIC X(01) VALUE SPACES.
038600    02  WKS-LG-GANANCIA         PIC -Z,ZZZ,ZZ9.99 VALUE SPACES.
038700    02  FILLER                  PIC X(01) VALUE SPACES.
038800    02  WKS-LG-PORCENTAJE       PIC ZZ9.99 VALUE SPACES.
038900    02  FILLER                  PIC X(54) VALUE SPACES.
039000 01  WKS-LINEA-TOP10 REDEFINES WKS-LINEA-ENCABEZADO.
039100    02  WKS-LT1-RANGO            PIC Z9 VALUE SPACES.
039200    02  FILLER                  PIC X(02) VALUE SPACES.
039300    02  WKS-LT1-SKU              PIC X(12) VALUE SPACES.
039400    02  FILLER                  PIC X(01) VALUE SPACES.
039500    02  WKS-LT1-NOMBRE           PIC X(30) VALUE SPACES.
039600    02  FILLER                  PIC X(01) VALUE SPACES.
039700    02  WKS-LT1-VENDIDO          PIC ZZ,ZZ9 VALUE SPACES.
039800    02  FILLER                  PIC X(78) VALUE SPACES.
039900 01  WKS-LINEA-MATRIZ REDEFINES WKS-LINEA-ENCABEZADO.
040000    02  WKS-LM-NOMBRE            PIC X(30) VALUE SPACES.
040100    02  FILLER                  PIC X(01) VALUE SPACES.
040200    02  WKS-LM-COLUMNA OCCURS 8 TIMES PIC ZZZZ9 VALUE SPACES.
040300    02  FILLER                  PIC X(01) VALUE SPACES.
040400    02  WKS-LM-TOTALI            PIC ZZZZZ9 VALUE SPACES.
040500    02  FILLER                  PIC X(54) VALUE SPACES.
040600 01  WKS-LINEA-RESUMEN REDEFINES WKS-LINEA-ENCABEZADO.
040700    02  WKS-LR-ETIQUETA          PIC X(35) VALUE SPACES.
040800    02  WKS-LR-VALOR             PIC X(20) VALUE SPACES.
040900    02  FILLER                  PIC X(77) VALUE SPACES.
041000
041100PROCEDURE DIVISION.
041200000-MAIN SECTION.
041300    PERFORM 100-APERTURA-ARCHIVOS
041400    PERFORM 110-RECIBE-PARAMETROS
041500    PERFORM 150-CARGA-TABLA-PRODUCTOS
041600    PERFORM 160-CARGA-TABLA-PROVEEDORES
041700    PERFORM 170-CARGA-TABLA-EVENTOS
041800    PERFORM 200-CARGA-ASIGNACIONES
041900    PERFORM 210-CARGA-VENTAS
042000    PERFORM 800-IMPRIME-REPORTE-EVENTO
042100    PERFORM 400-SELECCIONA-EVENTOS-ANIO
042200    PERFORM 410-ORDENA-EVENTOS-ANIO
042300            WKS-TOT-EVENTOS-ANIO TIMES
042400    PERFORM 420-CONSTRUYE-MATRIZ
042500    PERFORM 850-IMPRIME-REPORTE-ANUAL
042600    PERFORM 900-CIERRA-ARCHIVOS
042700    STOP RUN.
042800000-MAIN-E. EXIT.
042900
043000******************************************************************
043100*   100 - APERTURA DE ARCHIVOS                                   *
043200******************************************************************
043300100-APERTURA-ARCHIVOS SECTION.
043400    OPEN INPUT  EPRMAE VTAMAE PRDMAE SUPMAE EVTMAE
043500    OPEN OUTPUT REPORTE
043600    IF FS-EPRMAE NOT = ZEROES OR FS-VTAMAE NOT = ZEROES
043700       OR FS-PRDMAE NOT = ZEROES OR FS-SUPMAE NOT = ZEROES
043800       OR FS-EVTMAE NOT = ZEROES OR FS-REPORTE NOT = ZEROES
043900       DISPLAY 'EVT7RPT - ERROR AL ABRIR ARCHIVOS DE LA CORRIDA'
044000       MOVE 91 TO RETURN-CODE
044100       STOP RUN
044200    END-IF.
044300100-APERTURA-ARCHIVOS-E. EXIT.
044400
044500******************************************************************
044600*   110 - RECIBE EL EVENT-ID Y EL ANIO DE LA CORRIDA POR SYSIN    *
044700******************************************************************
044800110-RECIBE-PARAMETROS SECTION.
044900    ACCEPT WKS-PARM-EVENT-ID FROM SYSIN
045000    ACCEPT WKS-PARM-ANIO     FROM SYSIN.
045100110-RECIBE-PARAMETROS-E. EXIT.
045200
045300******************************************************************
045400*   150 - CARGA EL MAESTRO DE PRODUCTOS A LA TABLA                *
045500******************************************************************
045600150-CARGA-TABLA-PRODUCTOS SECTION.
045700    READ PRDMAE
045800         AT END SET FIN-PRDMAE TO TRUE
045900    END-READ
046000    PERFORM 151-AGREGA-PRODUCTO UNTIL FIN-PRDMAE.
046100150-CARGA-TABLA-PRODUCTOS-E. EXIT.
046200
046300151-AGREGA-PRODUCTO SECTION.
046400    ADD 1 TO WKS-TOT-PRODUCTOS
046500    SET WKS-IDX-PRD TO WKS-TOT-PRODUCTOS
046600    MOVE PRD-PROD-ID OF REG-PRODUCTO TO WKS-PRD-PROD-ID(WKS-IDX-PRD)
046700    MOVE PRD-SKU OF REG-PRODUCTO     TO WKS-PRD-SKU(WKS-IDX-PRD)
046800    MOVE PRD-PROD-NAME OF REG-PRODUCTO
046900                                     TO WKS-PRD-NOMBRE(WKS-IDX-PRD)
047000    MOVE PRD-CATEGORY OF REG-PRODUCTO
047100                                     TO WKS-PRD-CATEGORIA(WKS-IDX-PRD)
047200    MOVE PRD-SUPPLIER-ID OF REG-PRODUCTO
047300                                 TO WKS-PRD-SUPPLIER-ID(WKS-IDX-PRD)
047400    MOVE PRD-PURCHASE-PRICE OF REG-PRODUCTO
047500                             TO WKS-PRD-PRECIO-COMPRA(WKS-IDX-PRD)
047600    MOVE PRD-SELLING-PRICE OF REG-PRODUCTO
047700                             TO WKS-PRD-PRECIO-VENTA(WKS-IDX-PRD)
047800    READ PRDMAE
047900         AT END SET FIN-PRDMAE TO TRUE
048000    END-READ.
048100151-AGREGA-PRODUCTO-E. EXIT.
048200
048300******************************************************************
048400*   160 - CARGA EL MAESTRO DE PROVEEDORES A LA TABLA               *
048500******************************************************************
048600160-CARGA-TABLA-PROVEEDORES SECTION.
048700    READ SUPMAE
048800         AT END SET FIN-SUPMAE TO TRUE
048900    END-READ
049000    PERFORM 161-AGREGA-PROVEEDOR UNTIL FIN-SUPMAE.
049100160-CARGA-TABLA-PROVEEDORES-E. EXIT.
049200
049300161-AGREGA-PROVEEDOR SECTION.
049400    ADD 1 TO WKS-TOT-PROVEEDORES
049500    SET WKS-IDX-SUP TO WKS-TOT-PROVEEDORES
049600    MOVE SUP-SUPP-ID OF REG-PROVEEDOR TO WKS-SUP-SUPP-ID(WKS-IDX-SUP)
049700    MOVE SUP-SUPP-NAME OF REG-PROVEEDOR
049800                                       TO WKS-SUP-NOMBRE(WKS-IDX-SUP)
049900    READ SUPMAE
050000         AT END SET FIN-SUPMAE TO TRUE
050100    END-READ.
050200161-AGREGA-PROVEEDOR-E. EXIT.
050300
050400******************************************************************
050500*   170 - CARGA EL MAESTRO DE EVENTOS ANUALES A LA TABLA           *
050600******************************************************************
050700170-CARGA-TABLA-EVENTOS SECTION.
050800    READ EVTMAE
050900         AT END SET FIN-EVTMAE TO TRUE
051000    END-READ
051100    PERFORM 171-AGREGA-EVENTO UNTIL FIN-EVTMAE.
051200170-CARGA-TABLA-EVENTOS-E. EXIT.
051300
051400171-AGREGA-EVENTO SECTION.
051500    ADD 1 TO WKS-TOT-EVENTOS
051600    SET WKS-IDX-EVT TO WKS-TOT-EVENTOS
051700    MOVE EVT-EVENT-ID OF REG-EVENTO-ANUAL
051800                                     TO WKS-EVT-EVENT-ID(WKS-IDX-EVT)
051900    MOVE EVT-DATA OF REG-EVENTO-ANUAL
052000                                     TO WKS-EVT-DATA(WKS-IDX-EVT)
052100    MOVE EVT-NOME OF REG-EVENTO-ANUAL
052200                                     TO WKS-EVT-NOME(WKS-IDX-EVT)
052300    MOVE EVT-LOCALITA OF REG-EVENTO-ANUAL
052400                                     TO WKS-EVT-LOCALITA(WKS-IDX-EVT)
052500    READ EVTMAE
052600         AT END SET FIN-EVTMAE TO TRUE
052700    END-READ.
052800171-AGREGA-EVENTO-E. EXIT.
052900
053000******************************************************************
053100*   200 - CARGA EL MAESTRO DE ASIGNACIONES A LA TABLA (TODOS LOS  *
053200*         EVENTOS, SE FILTRA POR EVENTO AL CONSTRUIR EL DETALLE)  *
053300******************************************************************
053400200-CARGA-ASIGNACIONES SECTION.
053500    READ EPRMAE
053600         AT END SET FIN-EPRMAE TO TRUE
053700    END-READ
053800    PERFORM 201-AGREGA-ASIGNACION UNTIL FIN-EPRMAE.
053900200-CARGA-ASIGNACIONES-E. EXIT.
054000
054100201-AGREGA-ASIGNACION SECTION.
054200    ADD 1 TO WKS-TOT-ASIGNACIONES
054300    SET WKS-IDX-ASG TO WKS-TOT-ASIGNACIONES
054400    MOVE EPR-EVENT-ID OF REG-ASIGNACION
054500                                     TO WKS-ASG-EVENT-ID(WKS-IDX-ASG)
054600    MOVE EPR-PROD-ID OF REG-ASIGNACION
054700                                     TO WKS-ASG-PROD-ID(WKS-IDX-ASG)
054800    MOVE EPR-QTY-ASSIGNED OF REG-ASIGNACION
054900                                 TO WKS-ASG-QTY-ASSIGNED(WKS-IDX-ASG)
055000    MOVE EPR-SALE-PRICE OF REG-ASIGNACION
055100                                 TO WKS-ASG-SALE-PRICE(WKS-IDX-ASG)
055200    READ EPRMAE
055300         AT END SET FIN-EPRMAE TO TRUE
055400    END-READ.
055500201-AGREGA-ASIGNACION-E. EXIT.
055600
055700******************************************************************
055800*   210 - CARGA EL MAESTRO DE VENTAS A LA TABLA (TODOS LOS         *
055900*         EVENTOS, SE FILTRA POR EVENTO AL ACUMULAR EL DETALLE    *
056000*         Y AL CONSTRUIR LA MATRIZ ANUAL)                         *
056100******************************************************************
056200210-CARGA-VENTAS SECTION.
056300    READ VTAMAE
056400         AT END SET FIN-VTAMAE TO TRUE
056500    END-READ
056600    PERFORM 211-AGREGA-VENTA UNTIL FIN-VTAMAE.
056700210-CARGA-VENTAS-E. EXIT.
056800
056900211-AGREGA-VENTA SECTION.
057000    ADD 1 TO WKS-TOT-VENTAS
057100    SET WKS-IDX-VTA TO WKS-TOT-VENTAS
057200    MOVE VTA-EVENT-ID OF REG-VENTA  TO WKS-VTA-EVENT-ID(WKS-IDX-VTA)
057300    MOVE VTA-PROD-ID OF REG-VENTA   TO WKS-VTA-PROD-ID(WKS-IDX-VTA)
057400    MOVE VTA-QTY OF REG-VENTA       TO WKS-VTA-QTY(WKS-IDX-VTA)
057500    MOVE VTA-SALE-PRICE OF REG-VENTA
057600                                    TO WKS-VTA-SALE-PRICE(WKS-IDX-VTA)
057700    READ VTAMAE
057800         AT END SET FIN-VTAMAE TO TRUE
057900    END-READ.
058000211-AGREGA-VENTA-E. EXIT.
058100
058200******************************************************************
058300*   300 - CONSTRUYE LA TABLA DE DETALLE DEL EVENTO SOLICITADO,    *
058400*         RECORRIENDO LA TABLA DE ASIGNACIONES Y ACUMULANDO LAS   *
058500*         CATEGORIAS Y LOS PROVEEDORES AL MISMO TIEMPO             *
058600******************************************************************
058700300-CALCULA-DETALLE-PRODUCTO SECTION.
058800    SET WKS-IDX-ASG TO 1
058900    PERFORM 305-EVALUA-UNA-ASIGNACION
059000            VARYING WKS-IDX-ASG FROM 1 BY 1
059100            UNTIL WKS-IDX-ASG > WKS-TOT-ASIGNACIONES.
059200300-CALCULA-DETALLE-PRODUCTO-E. EXIT.
059300
059400305-EVALUA-UNA-ASIGNACION SECTION.
059500    IF WKS-ASG-EVENT-ID(WKS-IDX-ASG) = WKS-PARM-EVENT-ID
059600       PERFORM 301-BUSCA-PRODUCTO
059700       IF PRODUCTO-HALLADO
059800          ADD 1 TO WKS-TOT-DETALLE
059900          SET WKS-IDX-DET TO WKS-TOT-DETALLE
060000          PERFORM 303-BUSCA-PROVEEDOR
060100          PERFORM 306-LLENA-FILA-DETALLE
060200          PERFORM 307-ACUMULA-VENTAS-PRODUCTO
060300          PERFORM 310-ACUMULA-CATEGORIA
060400          PERFORM 320-ACUMULA-PROVEEDOR-DESGLOSE
060500       END-IF
060600    END-IF.
060700305-EVALUA-UNA-ASIGNACION-E. EXIT.
060800
060900301-BUSCA-PRODUCTO SECTION.
061000    MOVE ZEROES TO WKS-PRODUCTO-HALLADO
061100    SET WKS-IDX-PRD TO 1
061200    PERFORM 302-COMPARA-PRODUCTO
061300            UNTIL WKS-IDX-PRD > WKS-TOT-PRODUCTOS
061400               OR PRODUCTO-HALLADO.
061500301-BUSCA-PRODUCTO-E. EXIT.
061600
061700302-COMPARA-PRODUCTO SECTION.
061800    IF WKS-PRD-PROD-ID(WKS-IDX-PRD) = WKS-ASG-PROD-ID(WKS-IDX-ASG)
061900       MOVE 1 TO WKS-PRODUCTO-HALLADO
062000       SET WKS-IX-AUX TO WKS-IDX-PRD
062100    ELSE
062200       SET WKS-IDX-PRD UP BY 1
062300    END-IF.
062400302-COMPARA-PRODUCTO-E. EXIT.
062500
062600303-BUSCA-PROVEEDOR SECTION.
062700    MOVE ZEROES TO WKS-PROVEEDOR-HALLADO
062800    SET WKS-IDX-SUP TO 1
062900    PERFORM 304-COMPARA-PROVEEDOR
063000            UNTIL WKS-IDX-SUP > WKS-TOT-PROVEEDORES
063100               OR PROVEEDOR-HALLADO.
063200303-BUSCA-PROVEEDOR-E. EXIT.
063300
063400304-COMPARA-PROVEEDOR SECTION.
063500    IF WKS-SUP-SUPP-ID(WKS-IDX-SUP) = WKS-PRD-SUPPLIER-ID(WKS-IX-AUX)
063600       MOVE 1 TO WKS-PROVEEDOR-HALLADO
063700       SET WKS-IX-SUP TO WKS-IDX-SUP
063800    ELSE
063900       SET WKS-IDX-SUP UP BY 1
064000    END-IF.
064100304-COMPARA-PROVEEDOR-E. EXIT.
064200
064300306-LLENA-FILA-DETALLE SECTION.
064400    MOVE WKS-PRD-PROD-ID(WKS-IX-AUX)  TO WKS-DET-PROD-ID(WKS-IDX-DET)
064500    MOVE WKS-PRD-SKU(WKS-IX-AUX)      TO WKS-DET-SKU(WKS-IDX-DET)
064600    MOVE WKS-PRD-NOMBRE(WKS-IX-AUX)   TO WKS-DET-NOMBRE(WKS-IDX-DET)
064700    MOVE WKS-PRD-CATEGORIA(WKS-IX-AUX)
064800                                  TO WKS-DET-CATEGORIA(WKS-IDX-DET)
064900    IF PROVEEDOR-HALLADO
065000       MOVE WKS-SUP-NOMBRE(WKS-IX-SUP)
065100                                  TO WKS-DET-PROVEEDOR(WKS-IDX-DET)
065200    END-IF
065300    MOVE WKS-PRD-PRECIO-COMPRA(WKS-IX-AUX)
065400                              TO WKS-DET-PRECIO-COMPRA(WKS-IDX-DET)
065500    IF WKS-ASG-SALE-PRICE(WKS-IDX-ASG) NOT = ZEROES
065600       MOVE WKS-ASG-SALE-PRICE(WKS-IDX-ASG)
065700                              TO WKS-DET-PRECIO-VENTA(WKS-IDX-DET)
065800    ELSE
065900       MOVE WKS-PRD-PRECIO-VENTA(WKS-IX-AUX)
066000                              TO WKS-DET-PRECIO-VENTA(WKS-IDX-DET)
066100    END-IF
066200    MOVE WKS-ASG-QTY-ASSIGNED(WKS-IDX-ASG)
066300                                  TO WKS-DET-ASIGNADO(WKS-IDX-DET).
066400306-LLENA-FILA-DETALLE-E. EXIT.
066500
066600307-ACUMULA-VENTAS-PRODUCTO SECTION.
066700    SET WKS-IDX-VTA TO 1
066800    PERFORM 308-COMPARA-VENTA
066900            VARYING WKS-IDX-VTA FROM 1 BY 1
067000            UNTIL WKS-IDX-VTA > WKS-TOT-VENTAS
067100    SUBTRACT WKS-DET-VENDIDO(WKS-IDX-DET)
067200             FROM WKS-DET-ASIGNADO(WKS-IDX-DET)
067300             GIVING WKS-DET-RESTANTE(WKS-IDX-DET)
067400    COMPUTE WKS-DET-GANANCIA(WKS-IDX-DET) ROUNDED =
067500            WKS-DET-INGRESO(WKS-IDX-DET) -
067600            (WKS-DET-VENDIDO(WKS-IDX-DET) *
067700             WKS-DET-PRECIO-COMPRA(WKS-IDX-DET)).
067800307-ACUMULA-VENTAS-PRODUCTO-E. EXIT.
067900
068000308-COMPARA-VENTA SECTION.
068100    IF WKS-VTA-EVENT-ID(WKS-IDX-VTA) = WKS-PARM-EVENT-ID
068200       AND WKS-VTA-PROD-ID(WKS-IDX-VTA) = WKS-ASG-PROD-ID(WKS-IDX-ASG)
068300       ADD WKS-VTA-QTY(WKS-IDX-VTA) TO WKS-DET-VENDIDO(WKS-IDX-DET)
068400       COMPUTE WKS-DET-INGRESO(WKS-IDX-DET) ROUNDED =
068500               WKS-DET-INGRESO(WKS-IDX-DET) +
068600               (WKS-VTA-QTY(WKS-IDX-VTA) *
068700                WKS-VTA-SALE-PRICE(WKS-IDX-VTA))
068800    END-IF.
068900308-COMPARA-VENTA-E. EXIT.
069000
069100******************************************************************
069200*   310 - ACUMULA LA FILA DE DETALLE RECIEN LLENADA EN LA TABLA   *
069300*         DE DESGLOSE POR CATEGORIA (BUSCA LA CATEGORIA, LA CREA  *
069400*         SI ES LA PRIMERA VEZ QUE APARECE)                        *
069500******************************************************************
069600310-ACUMULA-CATEGORIA SECTION.
069700    PERFORM 311-BUSCA-CATEGORIA
069800    IF NOT CATEGORIA-HALLADA
069900       ADD 1 TO WKS-TOT-CATEGORIAS
070000       SET WKS-IDX-CAT TO WKS-TOT-CATEGORIAS
070100       MOVE WKS-DET-CATEGORIA(WKS-IDX-DET)
070200                                  TO WKS-CAT-CATEGORIA(WKS-IDX-CAT)
070300    END-IF
070400    ADD 1 TO WKS-CAT-PRODUCTOS(WKS-IDX-CAT)
070500    ADD WKS-DET-ASIGNADO(WKS-IDX-DET) TO WKS-CAT-ASIGNADO(WKS-IDX-CAT)
070600    ADD WKS-DET-VENDIDO(WKS-IDX-DET)  TO WKS-CAT-VENDIDO(WKS-IDX-CAT)
070700    ADD WKS-DET-INGRESO(WKS-IDX-DET)  TO WKS-CAT-INGRESO(WKS-IDX-CAT)
070800    ADD WKS-DET-GANANCIA(WKS-IDX-DET) TO WKS-CAT-GANANCIA(WKS-IDX-CAT).
070900310-ACUMULA-CATEGORIA-E. EXIT.
071000
071100311-BUSCA-CATEGORIA SECTION.
071200    MOVE ZEROES TO WKS-CATEGORIA-HALLADA
071300    SET WKS-IDX-CAT TO 1
071400    PERFORM 312-COMPARA-CATEGORIA
071500            UNTIL WKS-IDX-CAT > WKS-TOT-CATEGORIAS
071600               OR CATEGORIA-HALLADA.
071700311-BUSCA-CATEGORIA-E. EXIT.
071800
071900312-COMPARA-CATEGORIA SECTION.
072000    IF WKS-CAT-CATEGORIA(WKS-IDX-CAT) = WKS-DET-CATEGORIA(WKS-IDX-DET)
072100       MOVE 1 TO WKS-CATEGORIA-HALLADA
072200    ELSE
072300       SET WKS-IDX-CAT UP BY 1
072400    END-IF.
072500312-COMPARA-CATEGORIA-E. EXIT.
072600
072700******************************************************************
072800*   320 - ACUMULA LA FILA DE DETALLE EN LA TABLA DE DESGLOSE POR  *
072900*         PROVEEDOR, MISMA TECNICA QUE 310                        *
073000******************************************************************
073100320-ACUMULA-PROVEEDOR-DESGLOSE SECTION.
073200    PERFORM 321-BUSCA-PROV-DESGLOSE
073300    IF NOT PROV-DESG-HALLADO
073400       ADD 1 TO WKS-TOT-PROV-DESGLOSE
073500       SET WKS-IDX-PRV TO WKS-TOT-PROV-DESGLOSE
073600       MOVE WKS-DET-PROVEEDOR(WKS-IDX-DET)
073700                                 TO WKS-PRV-PROVEEDOR(WKS-IDX-PRV)
073800    END-IF
073900    ADD 1 TO WKS-PRV-PRODUCTOS(WKS-IDX-PRV)
074000    ADD WKS-DET-ASIGNADO(WKS-IDX-DET) TO WKS-PRV-ASIGNADO(WKS-IDX-PRV)
074100    ADD WKS-DET-VENDIDO(WKS-IDX-DET)  TO WKS-PRV-VENDIDO(WKS-IDX-PRV)
074200    ADD WKS-DET-INGRESO(WKS-IDX-DET)  TO WKS-PRV-INGRESO(WKS-IDX-PRV)
074300    ADD WKS-DET-GANANCIA(WKS-IDX-DET) TO WKS-PRV-GANANCIA(WKS-IDX-PRV).
074400320-ACUMULA-PROVEEDOR-DESGLOSE-E. EXIT.
074500
074600321-BUSCA-PROV-DESGLOSE SECTION.
074700    MOVE ZEROES TO WKS-PROV-DESG-HALLADO
074800    SET WKS-IDX-PRV TO 1
074900    PERFORM 322-COMPARA-PROV-DESGLOSE
075000            UNTIL WKS-IDX-PRV > WKS-TOT-PROV-DESGLOSE
075100               OR PROV-DESG-HALLADO.
075200321-BUSCA-PROV-DESGLOSE-E. EXIT.
075300
075400322-COMPARA-PROV-DESGLOSE SECTION.
075500    IF WKS-PRV-PROVEEDOR(WKS-IDX-PRV) = WKS-DET-PROVEEDOR(WKS-IDX-DET)
075600       MOVE 1 TO WKS-PROV-DESG-HALLADO
075700    ELSE
075800       SET WKS-IDX-PRV UP BY 1
075900    END-IF.
076000322-COMPARA-PROV-DESGLOSE-E. EXIT.
076100
076200******************************************************************
076300*   330 - UNA VUELTA DE BURBUJA SOBRE LA TABLA DE DETALLE PARA    *
076400*         DEJARLA DESCENDENTE POR CANTIDAD VENDIDA (SE USA PARA   *
076500*         LA SECCION DE TOP-10, SE IMPRIMEN SOLO LAS PRIMERAS 10) *
076600******************************************************************
076700330-ORDENA-TOP10 SECTION.
076800    PERFORM 331-COMPARA-Y-PERMUTA-DET
076900            VARYING WKS-IDX-DET FROM 1 BY 1
077000            UNTIL WKS-IDX-DET > WKS-TOT-DETALLE - 1.
077100330-ORDENA-TOP10-E. EXIT.
077200
077300331-COMPARA-Y-PERMUTA-DET SECTION.
077400    IF WKS-DET-VENDIDO(WKS-IDX-DET) < WKS-DET-VENDIDO(WKS-IDX-DET + 1)
077500       MOVE WKS-DET-ENTRADA(WKS-IDX-DET)     TO WKS-DET-ENTRADA-AUX
077600       MOVE WKS-DET-ENTRADA(WKS-IDX-DET + 1) TO
077700                                             WKS-DET-ENTRADA(WKS-IDX-DET)
077800       MOVE WKS-DET-ENTRADA-AUX              TO
077900                                      WKS-DET-ENTRADA(WKS-IDX-DET + 1)
078000    END-IF.
078100331-COMPARA-Y-PERMUTA-DET-E. EXIT.
078200
078300******************************************************************
078400*   400 - SELECCIONA DEL MAESTRO DE EVENTOS LOS QUE PERTENECEN AL *
078500*         ANIO SOLICITADO (PRIMEROS 4 CARACTERES DE LA FECHA)     *
078600******************************************************************
078700400-SELECCIONA-EVENTOS-ANIO SECTION.
078800    SET WKS-IDX-EVT TO 1
078900    PERFORM 401-EVALUA-EVENTO-ANIO
079000            VARYING WKS-IDX-EVT FROM 1 BY 1
079100            UNTIL WKS-IDX-EVT > WKS-TOT-EVENTOS
079200               OR WKS-TOT-EVENTOS-ANIO = 8.
079300400-SELECCIONA-EVENTOS-ANIO-E. EXIT.
079400
079500401-EVALUA-EVENTO-ANIO SECTION.
079600    MOVE WKS-EVT-DATA(WKS-IDX-EVT) TO WKS-FECHA-DESGLOSE
079700    IF WKS-FEC-ANIO = WKS-PARM-ANIO
079800       ADD 1 TO WKS-TOT-EVENTOS-ANIO
079900       SET WKS-IDX-EVA TO WKS-TOT-EVENTOS-ANIO
080000       MOVE WKS-EVT-EVENT-ID(WKS-IDX-EVT)
080100                                 TO WKS-EVA-EVENT-ID(WKS-IDX-EVA)
080200       MOVE WKS-EVT-DATA(WKS-IDX-EVT)
080300                                 TO WKS-EVA-DATA(WKS-IDX-EVA)
080400       MOVE WKS-EVT-NOME(WKS-IDX-EVT)
080500                                 TO WKS-EVA-NOME(WKS-IDX-EVA)
080600    END-IF.
080700401-EVALUA-EVENTO-ANIO-E. EXIT.
080800
080900******************************************************************
081000*   410 - ORDENA LOS EVENTOS DEL ANIO ASCENDENTE POR FECHA DE     *
081100*         INICIO, MISMA TECNICA DE BURBUJA QUE EN 330             *
081200******************************************************************
081300410-ORDENA-EVENTOS-ANIO SECTION.
081400    PERFORM 411-COMPARA-Y-PERMUTA-EVA
081500            VARYING WKS-IDX-EVA FROM 1 BY 1
081600            UNTIL WKS-IDX-EVA > WKS-TOT-EVENTOS-ANIO - 1.
081700410-ORDENA-EVENTOS-ANIO-E. EXIT.
081800
081900411-COMPARA-Y-PERMUTA-EVA SECTION.
082000    IF WKS-EVA-DATA(WKS-IDX-EVA) > WKS-EVA-DATA(WKS-IDX-EVA + 1)
082100       MOVE WKS-EVA-ENTRADA(WKS-IDX-EVA)     TO WKS-EVA-ENTRADA-AUX
082200       MOVE WKS-EVA-ENTRADA(WKS-IDX-EVA + 1) TO
082300                                             WKS-EVA-ENTRADA(WKS-IDX-EVA)
082400       MOVE WKS-EVA-ENTRADA-AUX              TO
082500                                      WKS-EVA-ENTRADA(WKS-IDX-EVA + 1)
082600    END-IF.
082700411-COMPARA-Y-PERMUTA-EVA-E. EXIT.
082800
082900******************************************************************
083000*   420 - CONSTRUYE LA MATRIZ PRODUCTO POR EVENTO, RECORRIENDO LA *
083100*         TABLA DE VENTAS Y ACUMULANDO CADA VENTA DE UN EVENTO    *
083200*         DEL ANIO EN LA CELDA DE SU PRODUCTO Y SU COLUMNA         *
083300******************************************************************
083400420-CONSTRUYE-MATRIZ SECTION.
083500    SET WKS-IDX-VTA TO 1
083600    PERFORM 421-EVALUA-VENTA-ANIO
083700            VARYING WKS-IDX-VTA FROM 1 BY 1
083800            UNTIL WKS-IDX-VTA > WKS-TOT-VENTAS.
083900420-CONSTRUYE-MATRIZ-E. EXIT.
084000
084100421-EVALUA-VENTA-ANIO SECTION.
084200    PERFORM 424-BUSCA-COLUMNA-EVENTO
084300    IF COLUMNA-HALLADA
084400       PERFORM 422-BUSCA-FILA-MATRIZ
084500       IF NOT FILA-MATRIZ-HALLADA
084600          PERFORM 426-CREA-FILA-MATRIZ
084700       END-IF
084800       ADD WKS-VTA-QTY(WKS-IDX-VTA)
084900           TO WKS-MTZ-COLUMNA(WKS-IDX-MTZ, WKS-IX-COL)
085000       ADD WKS-VTA-QTY(WKS-IDX-VTA)
085100           TO WKS-MTZ-TOTALI(WKS-IDX-MTZ)
085200    END-IF.
085300421-EVALUA-VENTA-ANIO-E. EXIT.
085400
085500422-BUSCA-FILA-MATRIZ SECTION.
085600    MOVE ZEROES TO WKS-FILA-MATRIZ-HALLADA
085700    SET WKS-IDX-MTZ TO 1
085800    PERFORM 423-COMPARA-FILA-MATRIZ
085900            UNTIL WKS-IDX-MTZ > WKS-TOT-MATRIZ
086000               OR FILA-MATRIZ-HALLADA.
086100422-BUSCA-FILA-MATRIZ-E. EXIT.
086200
086300423-COMPARA-FILA-MATRIZ SECTION.
086400    IF WKS-MTZ-PROD-ID(WKS-IDX-MTZ) = WKS-VTA-PROD-ID(WKS-IDX-VTA)
086500       MOVE 1 TO WKS-FILA-MATRIZ-HALLADA
086600    ELSE
086700       SET WKS-IDX-MTZ UP BY 1
086800    END-IF.
086900423-COMPARA-FILA-MATRIZ-E. EXIT.
087000
087100424-BUSCA-COLUMNA-EVENTO SECTION.
087200    MOVE ZEROES TO WKS-COLUMNA-HALLADA
087300    SET WKS-IDX-EVA TO 1
087400    PERFORM 425-COMPARA-COLUMNA-EVENTO
087500            UNTIL WKS-IDX-EVA > WKS-TOT-EVENTOS-ANIO
087600               OR COLUMNA-HALLADA.
087700424-BUSCA-COLUMNA-EVENTO-E. EXIT.
087800
087900425-COMPARA-COLUMNA-EVENTO SECTION.
088000    IF WKS-EVA-EVENT-ID(WKS-IDX-EVA) = WKS-VTA-EVENT-ID(WKS-IDX-VTA)
088100       MOVE 1 TO WKS-COLUMNA-HALLADA
088200       SET WKS-IX-COL TO WKS-IDX-EVA
088300    ELSE
088400       SET WKS-IDX-EVA UP BY 1
088500    END-IF.
088600425-COMPARA-COLUMNA-EVENTO-E. EXIT.
088700
088800426-CREA-FILA-MATRIZ SECTION.
088900    ADD 1 TO WKS-TOT-MATRIZ
089000    SET WKS-IDX-MTZ TO WKS-TOT-MATRIZ
089100    MOVE WKS-VTA-PROD-ID(WKS-IDX-VTA) TO WKS-MTZ-PROD-ID(WKS-IDX-MTZ)
089200    PERFORM 427-BUSCA-PRODUCTO-PARA-MATRIZ
089300    IF PRODUCTO-HALLADO
089400       MOVE WKS-PRD-NOMBRE(WKS-IX-AUX) TO WKS-MTZ-NOMBRE(WKS-IDX-MTZ)
089500    END-IF.
089600426-CREA-FILA-MATRIZ-E. EXIT.
089700
089800427-BUSCA-PRODUCTO-PARA-MATRIZ SECTION.
089900    MOVE ZEROES TO WKS-PRODUCTO-HALLADO
090000    SET WKS-IDX-PRD TO 1
090100    PERFORM 428-COMPARA-PRODUCTO-MATRIZ
090200            UNTIL WKS-IDX-PRD > WKS-TOT-PRODUCTOS
090300               OR PRODUCTO-HALLADO.
090400427-BUSCA-PRODUCTO-PARA-MATRIZ-E. EXIT.
090500
090600428-COMPARA-PRODUCTO-MATRIZ SECTION.
090700    IF WKS-PRD-PROD-ID(WKS-IDX-PRD) = WKS-VTA-PROD-ID(WKS-IDX-VTA)
090800       MOVE 1 TO WKS-PRODUCTO-HALLADO
090900       SET WKS-IX-AUX TO WKS-IDX-PRD
091000    ELSE
091100       SET WKS-IDX-PRD UP BY 1
091200    END-IF.
091300428-COMPARA-PRODUCTO-MATRIZ-E. EXIT.
091400
091500******************************************************************
091600*   800 - IMPRIME EL REPORTE COMPLETO DEL EVENTO SOLICITADO       *
091700******************************************************************
091800800-IMPRIME-REPORTE-EVENTO SECTION.
091900    PERFORM 300-CALCULA-DETALLE-PRODUCTO
092000    PERFORM 801-IMPRIME-ENCABEZADO-EVENTO
092100    PERFORM 810-IMPRIME-DETALLE-PRODUCTOS
092200    PERFORM 815-CALCULA-RESUMEN-EVENTO
092300    PERFORM 820-IMPRIME-DESGLOSE-CATEGORIA
092400    PERFORM 830-IMPRIME-DESGLOSE-PROVEEDOR
092500    PERFORM 840-IMPRIME-RESUMEN-EVENTO
092600    PERFORM 330-ORDENA-TOP10
092700            WKS-TOT-DETALLE TIMES
092800    PERFORM 845-IMPRIME-TOP10.
092900800-IMPRIME-REPORTE-EVENTO-E. EXIT.
093000
093100******************************************************************
093200*   801 - ENCABEZADO DEL REPORTE DE EVENTO: NOMBRE, FECHA Y       *
093300*         LOCALIDAD, RESUELTOS DE LA TABLA DE EVENTOS             *
093400******************************************************************
093500801-IMPRIME-ENCABEZADO-EVENTO SECTION.
093600    MOVE SPACES TO WKS-LINEA-ENCABEZADO
093700    MOVE 'REPORTE DE DESEMPENO DE EVENTO' TO WKS-LE-TITULO
093800    WRITE REG-REPORTE FROM WKS-LINEA-ENCABEZADO
093900        BEFORE ADVANCING C01
094000    SET WKS-IDX-EVT TO 1
094100    PERFORM 802-COMPARA-EVENTO-REPORTADO
094200            UNTIL WKS-IDX-EVT > WKS-TOT-EVENTOS
094300               OR WKS-EVT-EVENT-ID(WKS-IDX-EVT) = WKS-PARM-EVENT-ID
094400    IF WKS-IDX-EVT <= WKS-TOT-EVENTOS
094500       MOVE SPACES TO WKS-LINEA-ENCABEZADO
094600       STRING WKS-EVT-NOME(WKS-IDX-EVT) DELIMITED BY '  '
094700              '  -  ' DELIMITED BY SIZE
094800              WKS-EVT-DATA(WKS-IDX-EVT) DELIMITED BY SIZE
094900              '  -  ' DELIMITED BY SIZE
095000              WKS-EVT-LOCALITA(WKS-IDX-EVT) DELIMITED BY '  '
095100              INTO WKS-LE-TITULO
095200       WRITE REG-REPORTE FROM WKS-LINEA-ENCABEZADO
095300           AFTER ADVANCING 1 LINES
095400    END-IF.
095500801-IMPRIME-ENCABEZADO-EVENTO-E. EXIT.
095600
095700802-COMPARA-EVENTO-REPORTADO SECTION.
095800    SET WKS-IDX-EVT UP BY 1.
095900802-COMPARA-EVENTO-REPORTADO-E. EXIT.
096000
096100******************************************************************
096200*   810 - IMPRIME LA LINEA DE DETALLE DE CADA PRODUCTO ASIGNADO   *
096300*         AL EVENTO, EN EL ORDEN EN QUE SE CONSTRUYO LA TABLA     *
096400******************************************************************
096500810-IMPRIME-DETALLE-PRODUCTOS SECTION.
096600    PERFORM 811-IMPRIME-UNA-LINEA-DETALLE
096700            VARYING WKS-IDX-DET FROM 1 BY 1
096800            UNTIL WKS-IDX-DET > WKS-TOT-DETALLE.
096900810-IMPRIME-DETALLE-PRODUCTOS-E. EXIT.
097000
097100811-IMPRIME-UNA-LINEA-DETALLE SECTION.
097200    MOVE SPACES                          TO WKS-LINEA-DETALLE
097300    MOVE WKS-DET-SKU(WKS-IDX-DET)         TO WKS-LD-SKU
097400    MOVE WKS-DET-NOMBRE(WKS-IDX-DET)      TO WKS-LD-NOMBRE
097500    MOVE WKS-DET-CATEGORIA(WKS-IDX-DET)   TO WKS-LD-CATEGORIA
097600    MOVE WKS-DET-PROVEEDOR(WKS-IDX-DET)   TO WKS-LD-PROVEEDOR
097700    MOVE WKS-DET-PRECIO-COMPRA(WKS-IDX-DET) TO WKS-LD-PRECIO-COMPRA
097800    MOVE WKS-DET-PRECIO-VENTA(WKS-IDX-DET)  TO WKS-LD-PRECIO-VENTA
097900    MOVE WKS-DET-ASIGNADO(WKS-IDX-DET)    TO WKS-LD-ASIGNADO
098000    MOVE WKS-DET-VENDIDO(WKS-IDX-DET)     TO WKS-LD-VENDIDO
098100    MOVE WKS-DET-RESTANTE(WKS-IDX-DET)    TO WKS-LD-RESTANTE
098200    MOVE WKS-DET-INGRESO(WKS-IDX-DET)     TO WKS-LD-INGRESO
098300    MOVE WKS-DET-GANANCIA(WKS-IDX-DET)    TO WKS-LD-GANANCIA
098400    WRITE REG-REPORTE FROM WKS-LINEA-DETALLE
098500        AFTER ADVANCING 1 LINES
098600    ADD WKS-DET-ASIGNADO(WKS-IDX-DET) TO WKS-RES-ASIGNADO
098700    ADD WKS-DET-VENDIDO(WKS-IDX-DET)  TO WKS-RES-VENDIDO
098800    ADD WKS-DET-INGRESO(WKS-IDX-DET)  TO WKS-RES-INGRESO
098900    ADD WKS-DET-GANANCIA(WKS-IDX-DET) TO WKS-RES-GANANCIA.
099000811-IMPRIME-UNA-LINEA-DETALLE-E. EXIT.
099100
099200******************************************************************
099300*   815 - CALCULA LOS INDICADORES DEL RESUMEN DEL EVENTO, ANTES   *
099400*         DE IMPRIMIR LOS DESGLOSES, PARA QUE SUS LINEAS DE       *
099500*         TOTAL PUEDAN MOSTRAR EL PORCENTAJE DE VENTA GENERAL     *
099600******************************************************************
099700815-CALCULA-RESUMEN-EVENTO SECTION.
099800    IF WKS-RES-ASIGNADO NOT = ZEROES
099900       COMPUTE WKS-RES-VENTA-PCT ROUNDED =
100000               WKS-RES-VENDIDO / WKS-RES-ASIGNADO * 100
100100    END-IF
100200    IF WKS-RES-VENDIDO NOT = ZEROES
100300       COMPUTE WKS-RES-PRECIO-PROM ROUNDED =
100400               WKS-RES-INGRESO / WKS-RES-VENDIDO
100500    END-IF
100600    IF WKS-RES-INGRESO NOT = ZEROES
100700       COMPUTE WKS-RES-MARGEN-PCT ROUNDED =
100800               WKS-RES-GANANCIA / WKS-RES-INGRESO * 100
100900    END-IF.
101000815-CALCULA-RESUMEN-EVENTO-E. EXIT.
101100
101200******************************************************************
101300*   820 - IMPRIME EL DESGLOSE POR CATEGORIA CON SU PORCENTAJE DE  *
101400*         VENTA, SEGUIDO DE UNA LINEA DE TOTAL SOBRE TODAS        *
101500******************************************************************
101600820-IMPRIME-DESGLOSE-CATEGORIA SECTION.
101700    MOVE SPACES TO WKS-LINEA-ENCABEZADO
101800    MOVE 'DESGLOSE POR CATEGORIA' TO WKS-LE-TITULO
101900    WRITE REG-REPORTE FROM WKS-LINEA-ENCABEZADO
102000        AFTER ADVANCING 2 LINES
102100    PERFORM 821-IMPRIME-UNA-CATEGORIA
102200            VARYING WKS-IDX-CAT FROM 1 BY 1
102300            UNTIL WKS-IDX-CAT > WKS-TOT-CATEGORIAS
102400    PERFORM 822-IMPRIME-TOTAL-CATEGORIAS.
102500820-IMPRIME-DESGLOSE-CATEGORIA-E. EXIT.
102600
102700821-IMPRIME-UNA-CATEGORIA SECTION.
102800    MOVE SPACES                 TO WKS-LINEA-GRUPO
102900    MOVE WKS-CAT-CATEGORIA(WKS-IDX-CAT)  TO WKS-LG-ETIQUETA
103000    MOVE WKS-CAT-PRODUCTOS(WKS-IDX-CAT)  TO WKS-LG-PRODUCTOS
103100    MOVE WKS-CAT-ASIGNADO(WKS-IDX-CAT)   TO WKS-LG-ASIGNADO
103200    MOVE WKS-CAT-VENDIDO(WKS-IDX-CAT)    TO WKS-LG-VENDIDO
103300    MOVE WKS-CAT-INGRESO(WKS-IDX-CAT)    TO WKS-LG-INGRESO
103400    MOVE WKS-CAT-GANANCIA(WKS-IDX-CAT)   TO WKS-LG-GANANCIA
103500    IF WKS-CAT-ASIGNADO(WKS-IDX-CAT) NOT = ZEROES
103600       COMPUTE WKS-LG-PORCENTAJE ROUNDED =
103700               WKS-CAT-VENDIDO(WKS-IDX-CAT) /
103800               WKS-CAT-ASIGNADO(WKS-IDX-CAT) * 100
103900    END-IF
104000    WRITE REG-REPORTE FROM WKS-LINEA-GRUPO
104100        AFTER ADVANCING 1 LINES.
104200821-IMPRIME-UNA-CATEGORIA-E. EXIT.
104300
104400822-IMPRIME-TOTAL-CATEGORIAS SECTION.
104500    MOVE SPACES              TO WKS-LINEA-GRUPO
104600    MOVE 'TOTAL'             TO WKS-LG-ETIQUETA
104700    MOVE WKS-TOT-DETALLE     TO WKS-LG-PRODUCTOS
104800    MOVE WKS-RES-ASIGNADO    TO WKS-LG-ASIGNADO
104900    MOVE WKS-RES-VENDIDO     TO WKS-LG-VENDIDO
105000    MOVE WKS-RES-INGRESO     TO WKS-LG-INGRESO
105100    MOVE WKS-RES-GANANCIA    TO WKS-LG-GANANCIA
105200    MOVE WKS-RES-VENTA-PCT   TO WKS-LG-PORCENTAJE
105300    WRITE REG-REPORTE FROM WKS-LINEA-GRUPO
105400        AFTER ADVANCING 1 LINES.
105500822-IMPRIME-TOTAL-CATEGORIAS-E. EXIT.
105600
105700******************************************************************
105800*   830 - IMPRIME EL DESGLOSE POR PROVEEDOR, MISMO PATRON QUE 820 *
105900******************************************************************
106000830-IMPRIME-DESGLOSE-PROVEEDOR SECTION.
106100    MOVE SPACES TO WKS-LINEA-ENCABEZADO
106200    MOVE 'DESGLOSE POR PROVEEDOR' TO WKS-LE-TITULO
106300    WRITE REG-REPORTE FROM WKS-LINEA-ENCABEZADO
106400        AFTER ADVANCING 2 LINES
106500    PERFORM 831-IMPRIME-UN-PROVEEDOR
106600            VARYING WKS-IDX-PRV FROM 1 BY 1
106700            UNTIL WKS-IDX-PRV > WKS-TOT-PROV-DESGLOSE
106800    MOVE SPACES              TO WKS-LINEA-GRUPO
106900    MOVE 'TOTAL'             TO WKS-LG-ETIQUETA
107000    MOVE WKS-TOT-DETALLE     TO WKS-LG-PRODUCTOS
107100    MOVE WKS-RES-ASIGNADO    TO WKS-LG-ASIGNADO
107200    MOVE WKS-RES-VENDIDO     TO WKS-LG-VENDIDO
107300    MOVE WKS-RES-INGRESO     TO WKS-LG-INGRESO
107400    MOVE WKS-RES-GANANCIA    TO WKS-LG-GANANCIA
107500    MOVE WKS-RES-VENTA-PCT   TO WKS-LG-PORCENTAJE
107600    WRITE REG-REPORTE FROM WKS-LINEA-GRUPO
107700        AFTER ADVANCING 1 LINES.
107800830-IMPRIME-DESGLOSE-PROVEEDOR-E. EXIT.
107900
108000831-IMPRIME-UN-PROVEEDOR SECTION.
108100    MOVE SPACES                         TO WKS-LINEA-GRUPO
108200    MOVE WKS-PRV-PROVEEDOR(WKS-IDX-PRV)  TO WKS-LG-ETIQUETA
108300    MOVE WKS-PRV-PRODUCTOS(WKS-IDX-PRV)  TO WKS-LG-PRODUCTOS
108400    MOVE WKS-PRV-ASIGNADO(WKS-IDX-PRV)   TO WKS-LG-ASIGNADO
108500    MOVE WKS-PRV-VENDIDO(WKS-IDX-PRV)    TO WKS-LG-VENDIDO
108600    MOVE WKS-PRV-INGRESO(WKS-IDX-PRV)    TO WKS-LG-INGRESO
108700    MOVE WKS-PRV-GANANCIA(WKS-IDX-PRV)   TO WKS-LG-GANANCIA
108800    IF WKS-PRV-ASIGNADO(WKS-IDX-PRV) NOT = ZEROES
108900       COMPUTE WKS-LG-PORCENTAJE ROUNDED =
109000               WKS-PRV-VENDIDO(WKS-IDX-PRV) /
109100               WKS-PRV-ASIGNADO(WKS-IDX-PRV) * 100
109200    END-IF
109300    WRITE REG-REPORTE FROM WKS-LINEA-GRUPO
109400        AFTER ADVANCING 1 LINES.
109500831-IMPRIME-UN-PROVEEDOR-E. EXIT.
109600
109700******************************************************************
109800*   840 - IMPRIME EL BLOQUE RESUMEN DEL EVENTO: TOTALES, PORCEN-  *
109900*         TAJE DE VENTA, PRECIO PROMEDIO Y MARGEN DE GANANCIA     *
110000******************************************************************
110100840-IMPRIME-RESUMEN-EVENTO SECTION.
110200    MOVE SPACES TO WKS-LINEA-ENCABEZADO
110300    MOVE 'RESUMEN DEL EVENTO' TO WKS-LE-TITULO
110400    WRITE REG-REPORTE FROM WKS-LINEA-ENCABEZADO
110500        AFTER ADVANCING 2 LINES
110600    MOVE SPACES TO WKS-LINEA-RESUMEN
110700    MOVE 'TOTAL DE PRODUCTOS ASIGNADOS       :' TO WKS-LR-ETIQUETA
110800    MOVE WKS-TOT-DETALLE TO WKS-CANTIDAD-EDITADA
110900    MOVE WKS-CANTIDAD-EDITADA TO WKS-LR-VALOR
111000    WRITE REG-REPORTE FROM WKS-LINEA-RESUMEN
111100        AFTER ADVANCING 1 LINES
111200    MOVE SPACES TO WKS-LINEA-RESUMEN
111300    MOVE 'UNIDADES ASIGNADAS                 :' TO WKS-LR-ETIQUETA
111400    MOVE WKS-RES-ASIGNADO TO WKS-CANTIDAD-EDITADA
111500    MOVE WKS-CANTIDAD-EDITADA TO WKS-LR-VALOR
111600    WRITE REG-REPORTE FROM WKS-LINEA-RESUMEN
111700        AFTER ADVANCING 1 LINES
111800    MOVE SPACES TO WKS-LINEA-RESUMEN
111900    MOVE 'UNIDADES VENDIDAS                  :' TO WKS-LR-ETIQUETA
112000    MOVE WKS-RES-VENDIDO TO WKS-CANTIDAD-EDITADA
112100    MOVE WKS-CANTIDAD-EDITADA TO WKS-LR-VALOR
112200    WRITE REG-REPORTE FROM WKS-LINEA-RESUMEN
112300        AFTER ADVANCING 1 LINES
112400    MOVE SPACES TO WKS-LINEA-RESUMEN
112500    MOVE 'PORCENTAJE DE VENTA                :' TO WKS-LR-ETIQUETA
112600    MOVE WKS-RES-VENTA-PCT TO WKS-PORCENTAJE-EDITADO
112700    MOVE WKS-PORCENTAJE-EDITADO TO WKS-LR-VALOR
112800    WRITE REG-REPORTE FROM WKS-LINEA-RESUMEN
112900        AFTER ADVANCING 1 LINES
113000    MOVE SPACES TO WKS-LINEA-RESUMEN
113100    MOVE 'INGRESO TOTAL                      :' TO WKS-LR-ETIQUETA
113200    MOVE WKS-RES-INGRESO TO WKS-VALOR-EDITADO
113300    MOVE WKS-VALOR-EDITADO TO WKS-LR-VALOR
113400    WRITE REG-REPORTE FROM WKS-LINEA-RESUMEN
113500        AFTER ADVANCING 1 LINES
113600    MOVE SPACES TO WKS-LINEA-RESUMEN
113700    MOVE 'GANANCIA TOTAL                     :' TO WKS-LR-ETIQUETA
113800    MOVE WKS-RES-GANANCIA TO WKS-VALOR-EDITADO
113900    MOVE WKS-VALOR-EDITADO TO WKS-LR-VALOR
114000    WRITE REG-REPORTE FROM WKS-LINEA-RESUMEN
114100        AFTER ADVANCING 1 LINES
114200    MOVE SPACES TO WKS-LINEA-RESUMEN
114300    MOVE 'PRECIO PROMEDIO                    :' TO WKS-LR-ETIQUETA
114400    MOVE WKS-RES-PRECIO-PROM TO WKS-VALOR-EDITADO
114500    MOVE WKS-VALOR-EDITADO TO WKS-LR-VALOR
114600    WRITE REG-REPORTE FROM WKS-LINEA-RESUMEN
114700        AFTER ADVANCING 1 LINES
114800    MOVE SPACES TO WKS-LINEA-RESUMEN
114900    MOVE 'MARGEN DE GANANCIA                 :' TO WKS-LR-ETIQUETA
115000    MOVE WKS-RES-MARGEN-PCT TO WKS-PORCENTAJE-EDITADO
115100    MOVE WKS-PORCENTAJE-EDITADO TO WKS-LR-VALOR
115200    WRITE REG-REPORTE FROM WKS-LINEA-RESUMEN
115300        AFTER ADVANCING 1 LINES.
115400840-IMPRIME-RESUMEN-EVENTO-E. EXIT.
115500
115600******************************************************************
115700*   845 - IMPRIME LA SECCION TOP-10 POR CANTIDAD VENDIDA, SOBRE   *
115800*         LA TABLA DE DETALLE YA ORDENADA DESCENDENTE             *
115900******************************************************************
116000845-IMPRIME-TOP10 SECTION.
116100    MOVE SPACES TO WKS-LINEA-ENCABEZADO
116200    MOVE 'TOP PRODUCTOS POR CANTIDAD VENDIDA' TO WKS-LE-TITULO
116300    WRITE REG-REPORTE FROM WKS-LINEA-ENCABEZADO
116400        AFTER ADVANCING 2 LINES
116500    MOVE ZEROES TO WKS-TOT-TOP10
116600    SET WKS-IDX-DET TO 1
116700    PERFORM 846-IMPRIME-UNA-LINEA-TOP10
116800            UNTIL WKS-IDX-DET > WKS-TOT-DETALLE
116900               OR WKS-TOT-TOP10 = 10.
117000845-IMPRIME-TOP10-E. EXIT.
117100
117200846-IMPRIME-UNA-LINEA-TOP10 SECTION.
117300    ADD 1 TO WKS-TOT-TOP10
117400    MOVE SPACES                        TO WKS-LINEA-TOP10
117500    MOVE WKS-TOT-TOP10                 TO WKS-LT1-RANGO
117600    MOVE WKS-DET-SKU(WKS-IDX-DET)      TO WKS-LT1-SKU
117700    MOVE WKS-DET-NOMBRE(WKS-IDX-DET)   TO WKS-LT1-NOMBRE
117800    MOVE WKS-DET-VENDIDO(WKS-IDX-DET)  TO WKS-LT1-VENDIDO
117900    WRITE REG-REPORTE FROM WKS-LINEA-TOP10
118000        AFTER ADVANCING 1 LINES
118100    SET WKS-IDX-DET UP BY 1.
118200846-IMPRIME-UNA-LINEA-TOP10-E. EXIT.
118300
118400******************************************************************
118500*   850 - IMPRIME EL REPORTE ANUAL DEL PROGRAMA: LISTADO DE       *
118600*         EVENTOS DEL ANIO Y LA MATRIZ PRODUCTO POR EVENTO        *
118700******************************************************************
118800850-IMPRIME-REPORTE-ANUAL SECTION.
118900    PERFORM 851-IMPRIME-ENCABEZADO-ANUAL
119000    PERFORM 860-IMPRIME-LISTA-EVENTOS
119100    PERFORM 870-IMPRIME-MATRIZ-PRODUCTOS.
119200850-IMPRIME-REPORTE-ANUAL-E. EXIT.
119300
119400851-IMPRIME-ENCABEZADO-ANUAL SECTION.
119500    MOVE SPACES TO WKS-LINEA-ENCABEZADO
119600    MOVE 'REPORTE ANUAL DEL PROGRAMA DE EVENTOS' TO WKS-LE-TITULO
119700    WRITE REG-REPORTE FROM WKS-LINEA-ENCABEZADO
119800        BEFORE ADVANCING C01
119900    MOVE SPACES TO WKS-LINEA-RESUMEN
120000    MOVE 'ANIO SOLICITADO                    :' TO WKS-LR-ETIQUETA
120100    MOVE WKS-PARM-ANIO TO WKS-LR-VALOR
120200    WRITE REG-REPORTE FROM WKS-LINEA-RESUMEN
120300        AFTER ADVANCING 1 LINES.
120400851-IMPRIME-ENCABEZADO-ANUAL-E. EXIT.
120500
120600******************************************************************
120700*   860 - IMPRIME LA LISTA DE EVENTOS DEL ANIO, YA ORDENADA POR   *
120800*         FECHA DE INICIO ASCENDENTE                              *
120900******************************************************************
121000860-IMPRIME-LISTA-EVENTOS SECTION.
121100    MOVE SPACES TO WKS-LINEA-ENCABEZADO
121200    MOVE 'EVENTOS DEL ANIO, POR FECHA DE INICIO' TO WKS-LE-TITULO
121300    WRITE REG-REPORTE FROM WKS-LINEA-ENCABEZADO
121400        AFTER ADVANCING 2 LINES
121500    PERFORM 861-IMPRIME-UN-EVENTO
121600            VARYING WKS-IDX-EVA FROM 1 BY 1
121700            UNTIL WKS-IDX-EVA > WKS-TOT-EVENTOS-ANIO.
121800860-IMPRIME-LISTA-EVENTOS-E. EXIT.
121900
122000861-IMPRIME-UN-EVENTO SECTION.
122100    MOVE SPACES TO WKS-LINEA-RESUMEN
122200    MOVE WKS-EVA-DATA(WKS-IDX-EVA)      TO WKS-LR-ETIQUETA
122300    MOVE WKS-EVA-NOME(WKS-IDX-EVA)      TO WKS-LR-VALOR
122400    WRITE REG-REPORTE FROM WKS-LINEA-RESUMEN
122500        AFTER ADVANCING 1 LINES.
122600861-IMPRIME-UN-EVENTO-E. EXIT.
122700
122800******************************************************************
122900*   870 - IMPRIME LA MATRIZ PRODUCTO POR EVENTO DE UNIDADES       *
123000*         VENDIDAS, CON LA COLUMNA TOTALI AL FINAL DE CADA FILA   *
123100******************************************************************
123200870-IMPRIME-MATRIZ-PRODUCTOS SECTION.
123300    MOVE SPACES TO WKS-LINEA-ENCABEZADO
123400    MOVE 'MATRIZ DE UNIDADES VENDIDAS POR PRODUCTO Y EVENTO'
123500                                               TO WKS-LE-TITULO
123600    WRITE REG-REPORTE FROM WKS-LINEA-ENCABEZADO
123700        AFTER ADVANCING 2 LINES
123800    PERFORM 871-IMPRIME-UNA-FILA-MATRIZ
123900            VARYING WKS-IDX-MTZ FROM 1 BY 1
124000            UNTIL WKS-IDX-MTZ > WKS-TOT-MATRIZ.
124100870-IMPRIME-MATRIZ-PRODUCTOS-E. EXIT.
124200
124300871-IMPRIME-UNA-FILA-MATRIZ SECTION.
124400    MOVE SPACES TO WKS-LINEA-MATRIZ
124500    MOVE WKS-MTZ-NOMBRE(WKS-IDX-MTZ) TO WKS-LM-NOMBRE
124600    PERFORM 872-MUEVE-UNA-CELDA
124700            VARYING WKS-IX-IMP FROM 1 BY 1
124800            UNTIL WKS-IX-IMP > 8
124900    MOVE WKS-MTZ-TOTALI(WKS-IDX-MTZ) TO WKS-LM-TOTALI
125000    WRITE REG-REPORTE FROM WKS-LINEA-MATRIZ
125100        AFTER ADVANCING 1 LINES.
125200871-IMPRIME-UNA-FILA-MATRIZ-E. EXIT.
125300
125400872-MUEVE-UNA-CELDA SECTION.
125500    MOVE WKS-MTZ-COLUMNA(WKS-IDX-MTZ, WKS-IX-IMP)
125600                                    TO WKS-LM-COLUMNA(WKS-IX-IMP).
125700872-MUEVE-UNA-CELDA-E. EXIT.
125800
125900******************************************************************
126000*   900 - CIERRE DE ARCHIVOS                                     *
126100******************************************************************
126200900-CIERRA-ARCHIVOS SECTION.
126300    CLOSE EPRMAE VTAMAE PRDMAE SUPMAE EVTMAE REPORTE.
126400900-CIERRA-ARCHIVOS-E. EXIT.
