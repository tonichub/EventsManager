000100******************************************************************
000200*    VTAMAE   - ARCHIVO DE VENTAS POR EVENTO                     *
000300*    COPY MEMBER USADO POR FD EN EVT7RPT (ENTRADA)               *
000400******************************************************************
000500*FECHA       : 03/02/1989                                       *
000600*PROGRAMADOR : S. OCHOA (SOCH)                                  *
000700*APLICACION  : EVENTOS Y BODEGA                                 *
000800*DESCRIPCION : UN REGISTRO POR VENTA DE PRODUCTO EN UN EVENTO,  *
000900*             : VARIAS VENTAS PUEDEN EXISTIR PARA LA MISMA       *
001000*             : PAREJA EVENTO-PRODUCTO                          *
001100******************************************************************
001200*CAMBIOS                                                        *
001300*DD/MM/AAAA  INIC  TICKET   DESCRIPCION                         *
001400*03/02/1989  SOCH  EVQ-009  CREACION DEL LAYOUT                 *
001500*14/07/2004  RMTZ  EVQ-031  FILLER DE RESERVA AL FINAL DEL REG  *
001600******************************************************************
001700 01  REG-VENTA.
001800     05  VTA-EVENT-ID            PIC 9(06).
001900     05  VTA-PROD-ID             PIC 9(06).
002000     05  VTA-QTY                 PIC 9(05).
002100     05  VTA-SALE-PRICE          PIC S9(05)V99.
002200     05  VTA-DATE                PIC X(10).
002300     05  FILLER                  PIC X(01).
