000100******************************************************************
000200*    SUPMAE   - MAESTRO DE PROVEEDORES (TABLA DE CONSULTA)       *
000300*    COPY MEMBER USADO POR FD EN EVT7RPT                         *
000400******************************************************************
000500*FECHA       : 03/02/1989                                       *
000600*PROGRAMADOR : S. OCHOA (SOCH)                                  *
000700*APLICACION  : EVENTOS Y BODEGA                                 *
000800*DESCRIPCION : LAYOUT DEL MAESTRO DE PROVEEDORES, CLAVE          *
000900*             : SUPP-ID, LLAVE DE CORTE SUPP-NAME PARA REPORTE   *
001000******************************************************************
001100*CAMBIOS                                                        *
001200*DD/MM/AAAA  INIC  TICKET   DESCRIPCION                         *
001300*03/02/1989  SOCH  EVQ-003  CREACION DEL LAYOUT                 *
001400*30/10/2002  RMTZ  EVQ-044  FILLER DE RESERVA AL FINAL DEL REG  *
001500******************************************************************
001600 01  REG-PROVEEDOR.
001700     05  SUP-SUPP-ID             PIC 9(04).
001800     05  SUP-SUPP-NAME           PIC X(25).
001900     05  SUP-SUPP-COUNTRY        PIC X(15).
002000     05  SUP-SUPP-EMAIL          PIC X(30).
002100     05  SUP-SUPP-PHONE          PIC X(15).
002200     05  FILLER                  PIC X(01).
